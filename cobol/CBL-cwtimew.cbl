000100      *=================================================================*
000200      * PROGRAM NAME:    CWTIMEW
000300      * ORIGINAL AUTHOR: D. OYELARAN
000400      *
000500      * MAINTENANCE LOG
000600      * DATE       AUTHOR          REQUEST     DESCRIPTION
000700      * ---------  --------------  ----------  --------------------
000800      * 06/19/1996 D. OYELARAN     CW-0052     CREATED -- WRITES THE
000900      *                                        SIX TEMPORAL EXTRACTS,
001000      *                                        ONE SORT PASS PER FILE,
001100      *                                        ASCENDING BY TIMESTAMP
001200      * 11/03/1998 T. VANCLEAVE    CW-0070     Y2K REVIEW -- THE
001300      *                                        TIMESTAMP IS A 13-
001400      *                                        DIGIT MS-SINCE-EPOCH
001500      *                                        VALUE, NO 2-DIGIT
001600      *                                        YEAR FIELD HERE
001700      * 05/02/2006 T. VANCLEAVE    CW-0104     CONFIRMED THE SORT
001800      *                                        KEY COMPARISON RUNS
001900      *                                        TRUE ASCENDING -- AN
002000      *                                        EARLIER DRAFT OF THIS
002100      *                                        PROGRAM HAD THE MIN/
002200      *                                        MAX LOGIC IN LOAD
002300      *                                        INVERTED AND IT GOT
002400      *                                        CAUGHT HERE FIRST
002500      * 07/22/2013 J. FALWORTH     CW-0146     CWANLYZ NOW DRIVES THE
002600      *                                        WHOLE RUN -- THIS
002700      *                                        PROGRAM BORROWS THE
002800      *                                        TEMPORAL TABLES
002900      *                                        THROUGH LINKAGE
003000      *                                        INSTEAD OF LOADING
003100      *                                        THEM ITSELF
003200      *-----------------------------------------------------------------*
003300*    THIS PROGRAM WRITES THE SIX TEMPORAL EXTRACTS -- EVERY INTER-    *
003400*    ACTION'S USER/ITEM PAIR AND TIMESTAMP, ASCENDING BY TIMESTAMP,   *
003500*    NO AGGREGATION.  TEMPORAL TABLE 1 (USER-ITEM) FEEDS BOTH         *
003600*    time-users.txt (ENTITY-A, THE USER) AND time-items.txt          *
003700*    (ENTITY-B, THE ITEM).  TABLE 2 (USER-SERIES) FEEDS ONLY          *
003800*    time-series.txt (ENTITY-B, THE SERIES).  TABLES 3 AND 4 ARE     *
003900*    THE IMPRESSION-SOURCED COUNTERPARTS AND FEED THE THREE          *
004000*    -impressions.txt FILES THE SAME WAY.  THE HEADER LINE READS     *
004100*    "Timestamp...ItemId" ON ALL SIX FILES EVEN THOUGH THE DATA       *
004200*    COLUMNS ARE ENTITY-ID THEN TIMESTAMP -- THAT IS HOW THE LOAD     *
004300*    JOBS DOWNSTREAM EXPECT IT AND NOBODY HAS ASKED US TO FIX IT.     *
004400      *=================================================================*
004500       IDENTIFICATION DIVISION.
004600       PROGRAM-ID.  CWTIMEW.
004700       AUTHOR.        D. OYELARAN.
004800       INSTALLATION.  MORONS LOSERS AND BIMBOS.
004900       DATE-WRITTEN.  06/19/1996.
005000       DATE-COMPILED.
005100       SECURITY.      NON-CONFIDENTIAL.
005200      *-----------------------------------------------------------------*
005300       ENVIRONMENT DIVISION.
005400      *-----------------------------------------------------------------*
005500       CONFIGURATION SECTION.
005600      *-----------------------------------------------------------------*
005700       SOURCE-COMPUTER. IBM-3096.
005800       OBJECT-COMPUTER. IBM-3096.
005900       SPECIAL-NAMES.
006000           C01 IS TOP-OF-FORM.
006100      *-----------------------------------------------------------------*
006200       INPUT-OUTPUT SECTION.
006300      *-----------------------------------------------------------------*
006400       FILE-CONTROL.
006500           SELECT CW-TIME-USERS-FILE ASSIGN TO TIMEUSR
006600               FILE STATUS IS WS-TIME-USERS-STATUS.
006700           SELECT CW-TIME-ITEMS-FILE ASSIGN TO TIMEITM
006800               FILE STATUS IS WS-TIME-ITEMS-STATUS.
006900           SELECT CW-TIME-SERIES-FILE ASSIGN TO TIMESRS
007000               FILE STATUS IS WS-TIME-SERIES-STATUS.
007100           SELECT CW-TIME-USERS-IMPR-FILE ASSIGN TO TIMEUSRI
007200               FILE STATUS IS WS-TIME-USRI-STATUS.
007300           SELECT CW-TIME-ITEMS-IMPR-FILE ASSIGN TO TIMEITMI
007400               FILE STATUS IS WS-TIME-ITMI-STATUS.
007500           SELECT CW-TIME-SERIES-IMPR-FILE ASSIGN TO TIMESRSI
007600               FILE STATUS IS WS-TIME-SRSI-STATUS.
007700           SELECT CW-TIME-SORT-FILE ASSIGN TO SORTWK2.
007800      *===================================================================*
007900       DATA DIVISION.
008000       FILE SECTION.
008100      *-------------------------------------------------------------*
008200       FD  CW-TIME-USERS-FILE
008300           LABEL RECORDS ARE STANDARD
008400           RECORDING MODE IS F.
008500       01  CW-TIME-USERS-REC           PIC X(27).
008600      *-------------------------------------------------------------*
008700       FD  CW-TIME-ITEMS-FILE
008800           LABEL RECORDS ARE STANDARD
008900           RECORDING MODE IS F.
009000       01  CW-TIME-ITEMS-REC           PIC X(27).
009100      *-------------------------------------------------------------*
009200       FD  CW-TIME-SERIES-FILE
009300           LABEL RECORDS ARE STANDARD
009400           RECORDING MODE IS F.
009500       01  CW-TIME-SERIES-REC          PIC X(27).
009600      *-------------------------------------------------------------*
009700       FD  CW-TIME-USERS-IMPR-FILE
009800           LABEL RECORDS ARE STANDARD
009900           RECORDING MODE IS F.
010000       01  CW-TIME-USERS-IMPR-REC      PIC X(27).
010100      *-------------------------------------------------------------*
010200       FD  CW-TIME-ITEMS-IMPR-FILE
010300           LABEL RECORDS ARE STANDARD
010400           RECORDING MODE IS F.
010500       01  CW-TIME-ITEMS-IMPR-REC      PIC X(27).
010600      *-------------------------------------------------------------*
010700       FD  CW-TIME-SERIES-IMPR-FILE
010800           LABEL RECORDS ARE STANDARD
010900           RECORDING MODE IS F.
011000       01  CW-TIME-SERIES-IMPR-REC     PIC X(27).
011100      *-------------------------------------------------------------*
011200*    SORT WORK RECORD -- SEE CWPOPW FOR WHY THIS IS A PLAIN BUCKET    *
011300*    INSTEAD OF COPY CWSREC'S CW-TIME-SORT-REC ITSELF.                *
011400      *-------------------------------------------------------------*
011500       SD  CW-TIME-SORT-FILE.
011600       01  CW-SORT-WORK-REC            PIC X(24).
011700      *-------------------------------------------------------------*
011800       WORKING-STORAGE SECTION.
011900      *-------------------------------------------------------------*
012000       01  WS-SWITCHES-SUBSCRIPTS.
012100           05  WS-TD-IX                PIC S9(03) COMP.
012200           05  WS-SCAN-IX              PIC S9(05) COMP.
012300           05  WS-ENTITY-SIDE-SW       PIC X(01).
012400               88  WS-ENTITY-SIDE-A           VALUE 'A'.
012500               88  WS-ENTITY-SIDE-B           VALUE 'B'.
012600           05  WS-SORT-EOF-SW          PIC X(01).
012700               88  WS-SORT-EOF                VALUE 'Y'.
012800               88  WS-SORT-NOT-EOF             VALUE 'N'.
012900           05  WS-TIME-USERS-STATUS    PIC X(02).
013000               88  WS-TIME-USERS-OK           VALUE '00'.
013100           05  WS-TIME-ITEMS-STATUS    PIC X(02).
013200               88  WS-TIME-ITEMS-OK           VALUE '00'.
013300           05  WS-TIME-SERIES-STATUS   PIC X(02).
013400               88  WS-TIME-SERIES-OK          VALUE '00'.
013500           05  WS-TIME-USRI-STATUS     PIC X(02).
013600               88  WS-TIME-USRI-OK            VALUE '00'.
013700           05  WS-TIME-ITMI-STATUS     PIC X(02).
013800               88  WS-TIME-ITMI-OK            VALUE '00'.
013900           05  WS-TIME-SRSI-STATUS     PIC X(02).
014000               88  WS-TIME-SRSI-OK            VALUE '00'.
014100           05  FILLER                  PIC X(02).
014200      *-------------------------------------------------------------*
014300*    ALTERNATE DIGIT-PAIR VIEW OF THE SIX FILE-STATUS FIELDS --     *
014400*    USED BY 9900-STATUS-CHECK TO DISPLAY WHICHEVER ONE WENT BAD.   *
014500      *-------------------------------------------------------------*
014600       01  WS-ALL-STATUS-VIEW REDEFINES WS-SWITCHES-SUBSCRIPTS.
014700           05  FILLER                  PIC X(10).
014800           05  FILLER                  PIC X(12).
014900      *-------------------------------------------------------------*
015000*    WHICH OF THE SIX OUTPUT FILES THIS SORT PASS IS FEEDING --     *
015100*    SET ONCE PER PASS, READ BY 3000-WRITE-TIME-ROWS.               *
015200      *-------------------------------------------------------------*
015300       01  WS-TARGET-FILE-SW           PIC 9(01) COMP.
015400           88  WS-TARGET-IS-USERS              VALUE 1.
015500           88  WS-TARGET-IS-ITEMS              VALUE 2.
015600           88  WS-TARGET-IS-SERIES             VALUE 3.
015700           88  WS-TARGET-IS-USERS-IMPR         VALUE 4.
015800           88  WS-TARGET-IS-ITEMS-IMPR         VALUE 5.
015900           88  WS-TARGET-IS-SERIES-IMPR        VALUE 6.
016000      *-------------------------------------------------------------*
016100       COPY CWSREC.
016200      *===================================================================*
016300*    THE TEMPORAL TABLES LIVE IN CWANLYZ'S WORKING-STORAGE -- THIS          *
016400*    PROGRAM ONLY BORROWS THEM LONG ENOUGH TO SORT AND PRINT THE            *
016500*    TIME-ORDERED EXTRACTS.                                                 *
016600      *===================================================================*
016700       LINKAGE SECTION.
016800      *-------------------------------------------------------------*
016900       COPY CWTBL.
017000      *===================================================================*
017100       PROCEDURE DIVISION USING CW-TEMPORAL-TABLES.
017200      *-------------------------------------------------------------*
017300       0000-MAIN-PARAGRAPH.
017400      *-------------------------------------------------------------*
017500           PERFORM 1000-OPEN-OUTPUT-FILES.
017600      *
017700           MOVE 1 TO WS-TD-IX.
017800           SET WS-ENTITY-SIDE-A TO TRUE.
017900           MOVE 1 TO WS-TARGET-FILE-SW.
018000           PERFORM 9000-SORT-ONE-FILE.
018100      *
018200           MOVE 1 TO WS-TD-IX.
018300           SET WS-ENTITY-SIDE-B TO TRUE.
018400           MOVE 2 TO WS-TARGET-FILE-SW.
018500           PERFORM 9000-SORT-ONE-FILE.
018600      *
018700           MOVE 2 TO WS-TD-IX.
018800           SET WS-ENTITY-SIDE-B TO TRUE.
018900           MOVE 3 TO WS-TARGET-FILE-SW.
019000           PERFORM 9000-SORT-ONE-FILE.
019100      *
019200           MOVE 3 TO WS-TD-IX.
019300           SET WS-ENTITY-SIDE-A TO TRUE.
019400           MOVE 4 TO WS-TARGET-FILE-SW.
019500           PERFORM 9000-SORT-ONE-FILE.
019600      *
019700           MOVE 3 TO WS-TD-IX.
019800           SET WS-ENTITY-SIDE-B TO TRUE.
019900           MOVE 5 TO WS-TARGET-FILE-SW.
020000           PERFORM 9000-SORT-ONE-FILE.
020100      *
020200           MOVE 4 TO WS-TD-IX.
020300           SET WS-ENTITY-SIDE-B TO TRUE.
020400           MOVE 6 TO WS-TARGET-FILE-SW.
020500           PERFORM 9000-SORT-ONE-FILE.
020600      *
020700           PERFORM 4000-CLOSE-OUTPUT-FILES.
020800           GOBACK.
020900      *-------------------------------------------------------------*
021000       1000-OPEN-OUTPUT-FILES.
021100      *-------------------------------------------------------------*
021200           OPEN OUTPUT CW-TIME-USERS-FILE.
021300           IF NOT WS-TIME-USERS-OK
021400               PERFORM 9900-STATUS-CHECK THRU 9900-EXIT
021500           END-IF.
021600           OPEN OUTPUT CW-TIME-ITEMS-FILE.
021700           IF NOT WS-TIME-ITEMS-OK
021800               PERFORM 9900-STATUS-CHECK THRU 9900-EXIT
021900           END-IF.
022000           OPEN OUTPUT CW-TIME-SERIES-FILE.
022100           IF NOT WS-TIME-SERIES-OK
022200               PERFORM 9900-STATUS-CHECK THRU 9900-EXIT
022300           END-IF.
022400           OPEN OUTPUT CW-TIME-USERS-IMPR-FILE.
022500           IF NOT WS-TIME-USRI-OK
022600               PERFORM 9900-STATUS-CHECK THRU 9900-EXIT
022700           END-IF.
022800           OPEN OUTPUT CW-TIME-ITEMS-IMPR-FILE.
022900           IF NOT WS-TIME-ITMI-OK
023000               PERFORM 9900-STATUS-CHECK THRU 9900-EXIT
023100           END-IF.
023200           OPEN OUTPUT CW-TIME-SERIES-IMPR-FILE.
023300           IF NOT WS-TIME-SRSI-OK
023400               PERFORM 9900-STATUS-CHECK THRU 9900-EXIT
023500           END-IF.
023600       1000-EXIT.
023700           EXIT.
023800      *-------------------------------------------------------------*
023900       9000-SORT-ONE-FILE.
024000      *-------------------------------------------------------------*
024100           SORT CW-TIME-SORT-FILE
024200               ON ASCENDING KEY CW-TS-TIMESTAMP
024300               INPUT PROCEDURE IS 2000-RELEASE-POINTS
024400               OUTPUT PROCEDURE IS 3000-WRITE-TIME-ROWS.
024500      *-------------------------------------------------------------*
024600       2000-RELEASE-POINTS SECTION.
024700      *-------------------------------------------------------------*
024800           PERFORM 2100-RELEASE-ONE-POINT
024900               VARYING WS-SCAN-IX FROM 1 BY 1
025000               UNTIL WS-SCAN-IX > CW-TD-NUM-POINTS (WS-TD-IX).
025100       2000-DUMMY SECTION.
025200      *-------------------------------------------------------------*
025300       2100-RELEASE-ONE-POINT.
025400      *-------------------------------------------------------------*
025500           IF WS-ENTITY-SIDE-A
025600               MOVE CW-TP-ENTITY-A (WS-TD-IX WS-SCAN-IX)
025700                   TO CW-TS-ENTITY-ID
025800           ELSE
025900               MOVE CW-TP-ENTITY-B (WS-TD-IX WS-SCAN-IX)
026000                   TO CW-TS-ENTITY-ID
026100           END-IF.
026200           MOVE CW-TP-TIMESTAMP (WS-TD-IX WS-SCAN-IX)
026300               TO CW-TS-TIMESTAMP.
026400           RELEASE CW-SORT-WORK-REC FROM CW-TIME-SORT-REC.
026500      *-------------------------------------------------------------*
026600       3000-WRITE-TIME-ROWS SECTION.
026700      *-------------------------------------------------------------*
026800           PERFORM 3100-WRITE-HEADER-LINE.
026900           MOVE 'N' TO WS-SORT-EOF-SW.
027000           PERFORM 3200-RETURN-AND-WRITE-ONE UNTIL WS-SORT-EOF.
027100       3000-DUMMY SECTION.
027200      *-------------------------------------------------------------*
027300       3100-WRITE-HEADER-LINE.
027400      *-------------------------------------------------------------*
027500           EVALUATE TRUE
027600               WHEN WS-TARGET-IS-USERS
027700                   WRITE CW-TIME-USERS-REC FROM CW-TIME-HEADER-LINE
027800               WHEN WS-TARGET-IS-ITEMS
027900                   WRITE CW-TIME-ITEMS-REC FROM CW-TIME-HEADER-LINE
028000               WHEN WS-TARGET-IS-SERIES
028100                   WRITE CW-TIME-SERIES-REC
028200                       FROM CW-TIME-HEADER-LINE
028300               WHEN WS-TARGET-IS-USERS-IMPR
028400                   WRITE CW-TIME-USERS-IMPR-REC
028500                       FROM CW-TIME-HEADER-LINE
028600               WHEN WS-TARGET-IS-ITEMS-IMPR
028700                   WRITE CW-TIME-ITEMS-IMPR-REC
028800                       FROM CW-TIME-HEADER-LINE
028900               WHEN WS-TARGET-IS-SERIES-IMPR
029000                   WRITE CW-TIME-SERIES-IMPR-REC
029100                       FROM CW-TIME-HEADER-LINE
029200           END-EVALUATE.
029300      *-------------------------------------------------------------*
029400       3200-RETURN-AND-WRITE-ONE.
029500      *-------------------------------------------------------------*
029600           RETURN CW-TIME-SORT-FILE INTO CW-TIME-SORT-REC
029700               AT END
029800               MOVE 'Y' TO WS-SORT-EOF-SW
029900           END-RETURN.
030000           IF WS-SORT-NOT-EOF
030100               MOVE CW-TS-ENTITY-ID TO CW-TL-ENTITY-ID
030200               MOVE CW-TS-TIMESTAMP TO CW-TL-TIMESTAMP
030300               EVALUATE TRUE
030400                   WHEN WS-TARGET-IS-USERS
030500                       WRITE CW-TIME-USERS-REC FROM CW-TIME-LINE
030600                   WHEN WS-TARGET-IS-ITEMS
030700                       WRITE CW-TIME-ITEMS-REC FROM CW-TIME-LINE
030800                   WHEN WS-TARGET-IS-SERIES
030900                       WRITE CW-TIME-SERIES-REC FROM CW-TIME-LINE
031000                   WHEN WS-TARGET-IS-USERS-IMPR
031100                       WRITE CW-TIME-USERS-IMPR-REC
031200                           FROM CW-TIME-LINE
031300                   WHEN WS-TARGET-IS-ITEMS-IMPR
031400                       WRITE CW-TIME-ITEMS-IMPR-REC
031500                           FROM CW-TIME-LINE
031600                   WHEN WS-TARGET-IS-SERIES-IMPR
031700                       WRITE CW-TIME-SERIES-IMPR-REC
031800                           FROM CW-TIME-LINE
031900               END-EVALUATE
032000           END-IF.
032100      *-------------------------------------------------------------*
032200       4000-CLOSE-OUTPUT-FILES.
032300      *-------------------------------------------------------------*
032400           CLOSE CW-TIME-USERS-FILE CW-TIME-ITEMS-FILE
032500                 CW-TIME-SERIES-FILE CW-TIME-USERS-IMPR-FILE
032600                 CW-TIME-ITEMS-IMPR-FILE CW-TIME-SERIES-IMPR-FILE.
032700      *-------------------------------------------------------------*
032800       9900-STATUS-CHECK.
032900      *-------------------------------------------------------------*
033000           DISPLAY 'CWTIMEW - FILE STATUS ERROR  USERS='
033100               WS-TIME-USERS-STATUS
033200               ' ITEMS=' WS-TIME-ITEMS-STATUS
033300               ' SERIES=' WS-TIME-SERIES-STATUS
033400               ' USRI=' WS-TIME-USRI-STATUS
033500               ' ITMI=' WS-TIME-ITMI-STATUS
033600               ' SRSI=' WS-TIME-SRSI-STATUS.
033700       9900-EXIT.
033800           EXIT.
