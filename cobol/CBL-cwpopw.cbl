000100      *=================================================================*
000200      * PROGRAM NAME:    CWPOPW
000300      * ORIGINAL AUTHOR: T. VANCLEAVE
000400      *
000500      * MAINTENANCE LOG
000600      * DATE       AUTHOR          REQUEST     DESCRIPTION
000700      * ---------  --------------  ----------  --------------------
000800      * 08/14/2003 T. VANCLEAVE    CW-0091     CREATED -- WRITES THE
000900      *                                        FOUR ITEM/SERIES-SIDE
001000      *                                        POPULARITY DISTRIBU-
001100      *                                        TION EXTRACTS, ONE
001200      *                                        SORT PASS PER MATRIX
001300      * 05/02/2006 T. VANCLEAVE    CW-0104     SORT NOW RUNS OFF THE
001400      *                                        REL-CNT-FREE ENTITY
001500      *                                        TABLE DIRECTLY, NO
001600      *                                        INTERMEDIATE WORK FILE
001700      * 07/22/2013 J. FALWORTH     CW-0146     CWANLYZ NOW DRIVES THE
001800      *                                        WHOLE RUN -- THIS
001900      *                                        PROGRAM BORROWS THE
002000      *                                        RATING MATRICES
002100      *                                        THROUGH LINKAGE
002200      *                                        INSTEAD OF LOADING
002300      *                                        THEM ITSELF
002400      *-----------------------------------------------------------------*
002500*    THIS PROGRAM WRITES THE ITEM/SERIES-SIDE POPULARITY EXTRACTS --  *
002600*    ONE ROW PER ITEM OR SERIES, RANK 0 (MOST-RATED) THROUGH RANK     *
002700*    N-1, DESCENDING BY RATING COUNT.  FOUR FILES, ONE PER MATRIX:    *
002800*    MATRIX 1 (USER-ITEM) -> pop-user-item.txt                       *
002900*    MATRIX 2 (USER-SERIES) -> pop-user-series.txt                   *
003000*    MATRIX 3 (USER-ITEM, IMPRESSION-SOURCED) -> pop-user-item-impr  *
003100*    MATRIX 4 (USER-SERIES, IMPRESSION-SOURCED) -> pop-user-series-  *
003200*    impr.txt.  THE SORT IS THE SAME HACKER-NEWS-STYLE INPUT/OUTPUT  *
003300*    PROCEDURE SORT THIS SHOP HAS USED FOR YEARS -- RELEASE EVERY    *
003400*    ROW ON THE WAY IN, RETURN THEM BACK OUT IN RANK ORDER.          *
003500      *=================================================================*
003600       IDENTIFICATION DIVISION.
003700       PROGRAM-ID.  CWPOPW.
003800       AUTHOR.        T. VANCLEAVE.
003900       INSTALLATION.  MORONS LOSERS AND BIMBOS.
004000       DATE-WRITTEN.  08/14/2003.
004100       DATE-COMPILED.
004200       SECURITY.      NON-CONFIDENTIAL.
004300      *-----------------------------------------------------------------*
004400       ENVIRONMENT DIVISION.
004500      *-----------------------------------------------------------------*
004600       CONFIGURATION SECTION.
004700      *-----------------------------------------------------------------*
004800       SOURCE-COMPUTER. IBM-3096.
004900       OBJECT-COMPUTER. IBM-3096.
005000       SPECIAL-NAMES.
005100           C01 IS TOP-OF-FORM.
005200      *-----------------------------------------------------------------*
005300       INPUT-OUTPUT SECTION.
005400      *-----------------------------------------------------------------*
005500       FILE-CONTROL.
005600           SELECT CW-POP-ITEM-FILE ASSIGN TO POPITEM
005700               FILE STATUS IS WS-POP-ITEM-STATUS.
005800           SELECT CW-POP-SERIES-FILE ASSIGN TO POPSERS
005900               FILE STATUS IS WS-POP-SERIES-STATUS.
006000           SELECT CW-POP-ITEM-IMPR-FILE ASSIGN TO POPITMI
006100               FILE STATUS IS WS-POP-ITMI-STATUS.
006200           SELECT CW-POP-SERIES-IMPR-FILE ASSIGN TO POPSRSI
006300               FILE STATUS IS WS-POP-SRSI-STATUS.
006400           SELECT CW-RANK-SORT-FILE ASSIGN TO SORTWK1.
006500      *===================================================================*
006600       DATA DIVISION.
006700       FILE SECTION.
006800      *-------------------------------------------------------------*
006900       FD  CW-POP-ITEM-FILE
007000           LABEL RECORDS ARE STANDARD
007100           RECORDING MODE IS F.
007200       01  CW-POP-ITEM-REC             PIC X(23).
007300      *-------------------------------------------------------------*
007400       FD  CW-POP-SERIES-FILE
007500           LABEL RECORDS ARE STANDARD
007600           RECORDING MODE IS F.
007700       01  CW-POP-SERIES-REC           PIC X(23).
007800      *-------------------------------------------------------------*
007900       FD  CW-POP-ITEM-IMPR-FILE
008000           LABEL RECORDS ARE STANDARD
008100           RECORDING MODE IS F.
008200       01  CW-POP-ITEM-IMPR-REC        PIC X(23).
008300      *-------------------------------------------------------------*
008400       FD  CW-POP-SERIES-IMPR-FILE
008500           LABEL RECORDS ARE STANDARD
008600           RECORDING MODE IS F.
008700       01  CW-POP-SERIES-IMPR-REC      PIC X(23).
008800      *-------------------------------------------------------------*
008900*    SORT WORK RECORD -- JUST A PLAIN BUCKET, RELEASE/RETURN MOVE    *
009000*    THE REAL FIELDS (CW-RS-COUNT/CW-RS-ENTITY-ID) IN AND OUT OF IT  *
009100*    A FIELD AT A TIME SO THE SORT ITSELF NEVER OWNS A DATA-NAME     *
009200*    ALSO DEFINED ELSEWHERE IN CWSREC.                               *
009300      *-------------------------------------------------------------*
009400       SD  CW-RANK-SORT-FILE.
009500       01  CW-SORT-WORK-REC            PIC X(20).
009600      *-------------------------------------------------------------*
009700       WORKING-STORAGE SECTION.
009800      *-------------------------------------------------------------*
009900       01  WS-SWITCHES-SUBSCRIPTS.
010000           05  WS-MX-IX                PIC S9(03) COMP.
010100           05  WS-SCAN-IX              PIC S9(05) COMP.
010200           05  WS-RANK-COUNTER         PIC 9(07) COMP.
010300           05  WS-POP-ITEM-STATUS      PIC X(02).
010400               88  WS-POP-ITEM-OK             VALUE '00'.
010500           05  WS-POP-SERIES-STATUS    PIC X(02).
010600               88  WS-POP-SERIES-OK           VALUE '00'.
010700           05  WS-POP-ITMI-STATUS      PIC X(02).
010800               88  WS-POP-ITMI-OK              VALUE '00'.
010900           05  WS-POP-SRSI-STATUS      PIC X(02).
011000               88  WS-POP-SRSI-OK              VALUE '00'.
011100           05  WS-SORT-EOF-SW          PIC X(01).
011200               88  WS-SORT-EOF                VALUE 'Y'.
011300               88  WS-SORT-NOT-EOF             VALUE 'N'.
011400           05  FILLER                  PIC X(04).
011500      *-------------------------------------------------------------*
011600*    ALTERNATE DIGIT-PAIR VIEW OF THE FOUR FILE-STATUS FIELDS --    *
011700*    USED BY 9900-STATUS-CHECK TO DISPLAY WHICHEVER ONE WENT BAD.   *
011800      *-------------------------------------------------------------*
011900       01  WS-ALL-STATUS-VIEW REDEFINES WS-SWITCHES-SUBSCRIPTS.
012000           05  FILLER                  PIC X(10).
012100           05  FILLER                  PIC X(08).
012200      *-------------------------------------------------------------*
012300*    WHICH OF THE FOUR OUTPUT FILES THIS SORT PASS IS FEEDING --    *
012400*    SET ONCE PER PASS, READ BY 3000-WRITE-RANKED-ROWS.             *
012500      *-------------------------------------------------------------*
012600       01  WS-TARGET-FILE-SW           PIC 9(01) COMP.
012700           88  WS-TARGET-IS-ITEM               VALUE 1.
012800           88  WS-TARGET-IS-SERIES             VALUE 2.
012900           88  WS-TARGET-IS-ITEM-IMPR          VALUE 3.
013000           88  WS-TARGET-IS-SERIES-IMPR        VALUE 4.
013100      *-------------------------------------------------------------*
013200       COPY CWSREC.
013300      *===================================================================*
013400*    THE RATING MATRICES LIVE IN CWANLYZ'S WORKING-STORAGE -- THIS         *
013500*    PROGRAM ONLY BORROWS THEM LONG ENOUGH TO SORT AND PRINT THE            *
013600*    ENTITY-SIDE COUNTS.                                                    *
013700      *===================================================================*
013800       LINKAGE SECTION.
013900      *-------------------------------------------------------------*
014000       COPY CWTBL.
014100      *===================================================================*
014200       PROCEDURE DIVISION USING CW-RATING-MATRICES.
014300      *-------------------------------------------------------------*
014400       0000-MAIN-PARAGRAPH.
014500      *-------------------------------------------------------------*
014600           PERFORM 1000-OPEN-OUTPUT-FILES.
014700      *
014800           MOVE 1 TO WS-MX-IX.
014900           MOVE 1 TO WS-TARGET-FILE-SW.
015000           SORT CW-RANK-SORT-FILE
015100               ON DESCENDING KEY CW-RS-COUNT
015200               INPUT PROCEDURE IS 2000-RELEASE-ENTITIES
015300               OUTPUT PROCEDURE IS 3000-WRITE-RANKED-ROWS.
015400      *
015500           MOVE 2 TO WS-MX-IX.
015600           MOVE 2 TO WS-TARGET-FILE-SW.
015700           SORT CW-RANK-SORT-FILE
015800               ON DESCENDING KEY CW-RS-COUNT
015900               INPUT PROCEDURE IS 2000-RELEASE-ENTITIES
016000               OUTPUT PROCEDURE IS 3000-WRITE-RANKED-ROWS.
016100      *
016200           MOVE 3 TO WS-MX-IX.
016300           MOVE 3 TO WS-TARGET-FILE-SW.
016400           SORT CW-RANK-SORT-FILE
016500               ON DESCENDING KEY CW-RS-COUNT
016600               INPUT PROCEDURE IS 2000-RELEASE-ENTITIES
016700               OUTPUT PROCEDURE IS 3000-WRITE-RANKED-ROWS.
016800      *
016900           MOVE 4 TO WS-MX-IX.
017000           MOVE 4 TO WS-TARGET-FILE-SW.
017100           SORT CW-RANK-SORT-FILE
017200               ON DESCENDING KEY CW-RS-COUNT
017300               INPUT PROCEDURE IS 2000-RELEASE-ENTITIES
017400               OUTPUT PROCEDURE IS 3000-WRITE-RANKED-ROWS.
017500      *
017600           PERFORM 4000-CLOSE-OUTPUT-FILES.
017700           GOBACK.
017800      *-------------------------------------------------------------*
017900       1000-OPEN-OUTPUT-FILES.
018000      *-------------------------------------------------------------*
018100           OPEN OUTPUT CW-POP-ITEM-FILE.
018200           IF NOT WS-POP-ITEM-OK
018300               PERFORM 9900-STATUS-CHECK THRU 9900-EXIT
018400           END-IF.
018500           OPEN OUTPUT CW-POP-SERIES-FILE.
018600           IF NOT WS-POP-SERIES-OK
018700               PERFORM 9900-STATUS-CHECK THRU 9900-EXIT
018800           END-IF.
018900           OPEN OUTPUT CW-POP-ITEM-IMPR-FILE.
019000           IF NOT WS-POP-ITMI-OK
019100               PERFORM 9900-STATUS-CHECK THRU 9900-EXIT
019200           END-IF.
019300           OPEN OUTPUT CW-POP-SERIES-IMPR-FILE.
019400           IF NOT WS-POP-SRSI-OK
019500               PERFORM 9900-STATUS-CHECK THRU 9900-EXIT
019600           END-IF.
019700       1000-EXIT.
019800           EXIT.
019900      *-------------------------------------------------------------*
020000       2000-RELEASE-ENTITIES SECTION.
020100      *-------------------------------------------------------------*
020200           PERFORM 2100-RELEASE-ONE-ENTITY
020300               VARYING WS-SCAN-IX FROM 1 BY 1
020400               UNTIL WS-SCAN-IX > CW-MX-NUM-ENTITIES (WS-MX-IX).
020500       2000-DUMMY SECTION.
020600      *-------------------------------------------------------------*
020700       2100-RELEASE-ONE-ENTITY.
020800      *-------------------------------------------------------------*
020900           MOVE CW-ME-CNT (WS-MX-IX WS-SCAN-IX) TO CW-RS-COUNT.
021000           MOVE CW-ME-ENTITY-ID (WS-MX-IX WS-SCAN-IX)
021100               TO CW-RS-ENTITY-ID.
021200           RELEASE CW-SORT-WORK-REC FROM CW-RANK-SORT-REC.
021300      *-------------------------------------------------------------*
021400       3000-WRITE-RANKED-ROWS SECTION.
021500      *-------------------------------------------------------------*
021600           MOVE 0 TO WS-RANK-COUNTER.
021700           MOVE 'N' TO WS-SORT-EOF-SW.
021800           PERFORM 3100-WRITE-HEADER-LINE.
021900           PERFORM 3200-RETURN-AND-WRITE-ONE UNTIL WS-SORT-EOF.
022000       3000-DUMMY SECTION.
022100      *-------------------------------------------------------------*
022200       3100-WRITE-HEADER-LINE.
022300      *-------------------------------------------------------------*
022400           EVALUATE TRUE
022500               WHEN WS-TARGET-IS-ITEM
022600                   WRITE CW-POP-ITEM-REC FROM CW-POP-HEADER-LINE
022700               WHEN WS-TARGET-IS-SERIES
022800                   WRITE CW-POP-SERIES-REC FROM CW-POP-HEADER-LINE
022900               WHEN WS-TARGET-IS-ITEM-IMPR
023000                   WRITE CW-POP-ITEM-IMPR-REC
023100                       FROM CW-POP-HEADER-LINE
023200               WHEN WS-TARGET-IS-SERIES-IMPR
023300                   WRITE CW-POP-SERIES-IMPR-REC
023400                       FROM CW-POP-HEADER-LINE
023500           END-EVALUATE.
023600      *-------------------------------------------------------------*
023700       3200-RETURN-AND-WRITE-ONE.
023800      *-------------------------------------------------------------*
023900           RETURN CW-RANK-SORT-FILE INTO CW-RANK-SORT-REC
024000               AT END
024100               MOVE 'Y' TO WS-SORT-EOF-SW
024200           END-RETURN.
024300           IF WS-SORT-NOT-EOF
024400               MOVE WS-RANK-COUNTER TO CW-RL-RANK
024500               MOVE CW-RS-COUNT TO CW-RL-COUNT
024600               EVALUATE TRUE
024700                   WHEN WS-TARGET-IS-ITEM
024800                       WRITE CW-POP-ITEM-REC FROM CW-RANK-LINE
024900                   WHEN WS-TARGET-IS-SERIES
025000                       WRITE CW-POP-SERIES-REC FROM CW-RANK-LINE
025100                   WHEN WS-TARGET-IS-ITEM-IMPR
025200                       WRITE CW-POP-ITEM-IMPR-REC
025300                           FROM CW-RANK-LINE
025400                   WHEN WS-TARGET-IS-SERIES-IMPR
025500                       WRITE CW-POP-SERIES-IMPR-REC
025600                           FROM CW-RANK-LINE
025700               END-EVALUATE
025800               ADD 1 TO WS-RANK-COUNTER
025900           END-IF.
026000      *-------------------------------------------------------------*
026100       4000-CLOSE-OUTPUT-FILES.
026200      *-------------------------------------------------------------*
026300           CLOSE CW-POP-ITEM-FILE CW-POP-SERIES-FILE
026400                 CW-POP-ITEM-IMPR-FILE CW-POP-SERIES-IMPR-FILE.
026500      *-------------------------------------------------------------*
026600       9900-STATUS-CHECK.
026700      *-------------------------------------------------------------*
026800           DISPLAY 'CWPOPW - FILE STATUS ERROR  ITEM='
026900               WS-POP-ITEM-STATUS
027000               ' SERIES=' WS-POP-SERIES-STATUS
027100               ' ITMI=' WS-POP-ITMI-STATUS
027200               ' SRSI=' WS-POP-SRSI-STATUS.
027300       9900-EXIT.
027400           EXIT.
