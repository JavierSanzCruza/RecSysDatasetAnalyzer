000100      *=================================================================*
000200      * PROGRAM NAME:    CWSTAT
000300      * ORIGINAL AUTHOR: D. OYELARAN
000400      *
000500      * MAINTENANCE LOG
000600      * DATE       AUTHOR          REQUEST     DESCRIPTION
000700      * ---------  --------------  ----------  --------------------
000800      * 02/04/1994 D. OYELARAN     CW-0037     CREATED - OPENS
000900      *                                        stats.txt, CALLS
001000      *                                        CWSTATW, WRITES THE
001100      *                                        REPORT
001200      * 11/03/1998 T. VANCLEAVE    CW-0070     Y2K REVIEW - NO DATE
001300      *                                        FIELDS IN THIS
001400      *                                        PROGRAM, NO CHANGE
001500      * 08/14/2003 T. VANCLEAVE    CW-0091     SPLIT THE INTEGER AND
001600      *                                        DECIMAL EDIT AREAS
001700      *                                        (SEE CWSREC) SO THE
001800      *                                        SAME WRITE PARAGRAPH
001900      *                                        HANDLES BOTH KINDS
002000      * 02/11/2013 J. FALWORTH     CW-0140     REWORKED AROUND
002100      *                                        CW-STAT-TABLE -- ONE
002200      *                                        CALL TO CWSTATW NOW
002300      *                                        RETURNS THE WHOLE
002400      *                                        LIST INSTEAD OF THIS
002500      *                                        PROGRAM CALLING IT
002600      *                                        ONCE PER LINE
002700      * 07/09/2013 J. FALWORTH     CW-0144     ADDED THE STAT/VALUE
002800      *                                        HEADER LINE AHEAD OF
002900      *                                        THE DETAIL ROWS
003000      * 07/22/2013 J. FALWORTH     CW-0146     CWANLYZ NOW DRIVES
003100      *                                        THE WHOLE RUN AND
003200      *                                        OWNS THE MATRICES --
003300      *                                        THIS PROGRAM BORROWS
003400      *                                        THEM THROUGH LINKAGE
003500      *                                        NOW INSTEAD OF
003600      *                                        KEEPING ITS OWN
003700      *                                        COPY, SAME AS
003800      *                                        CWMATU HAS ALWAYS
003900      *                                        DONE.  THE STAT-
004000      *                                        TABLE ITSELF STAYS
004100      *                                        LOCAL -- IT NEVER
004200      *                                        LEAVES THIS PROGRAM
004300      *=================================================================*
004400       IDENTIFICATION DIVISION.
004500       PROGRAM-ID.  CWSTAT.
004600       AUTHOR.        D. OYELARAN.
004700       INSTALLATION.  MORONS LOSERS AND BIMBOS.
004800       DATE-WRITTEN.  02/04/1994.
004900       DATE-COMPILED.
005000       SECURITY.      NON-CONFIDENTIAL.
005100      *-----------------------------------------------------------------*
005200       ENVIRONMENT DIVISION.
005300      *-----------------------------------------------------------------*
005400       CONFIGURATION SECTION.
005500      *-----------------------------------------------------------------*
005600       SOURCE-COMPUTER. IBM-3096.
005700       OBJECT-COMPUTER. IBM-3096.
005800       SPECIAL-NAMES.
005900           C01 IS TOP-OF-FORM.
006000      *-----------------------------------------------------------------*
006100       INPUT-OUTPUT SECTION.
006200      *-----------------------------------------------------------------*
006300       FILE-CONTROL.
006400           SELECT CW-STATS-OUT-FILE ASSIGN TO STATSOUT
006500               FILE STATUS IS WS-STATS-OUT-STATUS.
006600      *===================================================================*
006700       DATA DIVISION.
006800       FILE SECTION.
006900      *-------------------------------------------------------------*
007000       FD  CW-STATS-OUT-FILE
007100           LABEL RECORDS ARE STANDARD
007200           RECORDING MODE IS F.
007300       01  CW-STATS-OUT-REC            PIC X(81).
007400      *-------------------------------------------------------------*
007500       WORKING-STORAGE SECTION.
007600      *-------------------------------------------------------------*
007700       01  WS-SWITCHES-MISC-FIELDS.
007800           05  WS-STATS-OUT-STATUS     PIC X(02).
007900               88  WS-STATS-OUT-OK            VALUE '00'.
008000           05  WS-SCAN-IX              PIC S9(05) COMP.
008100           05  FILLER                  PIC X(08).
008200      *-------------------------------------------------------------*
008300*    ALTERNATE VIEW OF THE STATUS FIELD AS A SINGLE DIGIT PAIR --  *
008400*    USED BY 9900-STATUS-CHECK WHEN DISPLAYING A BAD OPEN/WRITE.   *
008500      *-------------------------------------------------------------*
008600       01  WS-STATUS-DIGITS REDEFINES WS-SWITCHES-MISC-FIELDS.
008700           05  FILLER                  PIC X(15).
008800      *-------------------------------------------------------------*
008900*    THE STAT-TABLE, THE WORK-VALUES AREA AND THE REPORT HEADER     *
009000*    LINES NEVER LEAVE THIS PROGRAM -- CWSTATW BUILDS THEM AND     *
009100*    WE CONSUME THEM RIGHT HERE, SO THEY STAY IN OUR OWN WORKING    *
009200*    STORAGE INSTEAD OF COMING DOWN FROM CWANLYZ.                   *
009300      *-------------------------------------------------------------*
009400       COPY CWSREC.
009500      *===================================================================*
009600*    THE RATING AND IMPRESSION MATRICES LIVE IN CWANLYZ'S WORKING-        *
009700*    STORAGE -- THIS PROGRAM ONLY BORROWS THEM FOR THE DURATION OF        *
009800*    THE STATISTICS STEP, THE SAME WAY CWMATU BORROWS THEM FROM           *
009900*    CWLOAD ONE LEVEL DOWN.                                                *
010000      *===================================================================*
010100       LINKAGE SECTION.
010200      *-------------------------------------------------------------*
010300       COPY CWTBL.
010400      *===================================================================*
010500       PROCEDURE DIVISION USING CW-RATING-MATRICES,
010600                                CW-IMPRESSION-MATRIX.
010700      *-------------------------------------------------------------*
010800       0000-MAIN-PARAGRAPH.
010900      *-------------------------------------------------------------*
011000           OPEN OUTPUT CW-STATS-OUT-FILE.
011100           IF NOT WS-STATS-OUT-OK
011200               PERFORM 9900-STATUS-CHECK THRU 9900-EXIT
011300           END-IF.
011400      *
011500           WRITE CW-STATS-OUT-REC FROM CW-STAT-HEADER-LINE.
011600           IF NOT WS-STATS-OUT-OK
011700               PERFORM 9900-STATUS-CHECK THRU 9900-EXIT
011800           END-IF.
011900      *
012000           CALL 'CWSTATW' USING CW-RATING-MATRICES,
012100                                CW-IMPRESSION-MATRIX,
012200                                CW-STAT-TABLE,
012300                                CW-STAT-WORK-VALUES
012400           END-CALL.
012500      *
012600           PERFORM 1000-WRITE-ONE-LINE
012700               VARYING WS-SCAN-IX FROM 1 BY 1
012800               UNTIL WS-SCAN-IX > CW-STT-COUNT.
012900      *
013000           CLOSE CW-STATS-OUT-FILE.
013100           GOBACK.
013200      *-------------------------------------------------------------*
013300       1000-WRITE-ONE-LINE.
013400      *-------------------------------------------------------------*
013500           MOVE SPACES TO CW-STAT-LINE.
013600           MOVE CW-STE-NAME (WS-SCAN-IX) TO CW-SL-NAME.
013700           MOVE CW-STE-VALUE (WS-SCAN-IX) TO CW-SL-VALUE.
013800           WRITE CW-STATS-OUT-REC FROM CW-STAT-LINE.
013900           IF NOT WS-STATS-OUT-OK
014000               PERFORM 9900-STATUS-CHECK THRU 9900-EXIT
014100           END-IF.
014200       1000-EXIT.
014300           EXIT.
014400      *-------------------------------------------------------------*
014500       9900-STATUS-CHECK.
014600      *-------------------------------------------------------------*
014700           DISPLAY 'CWSTAT - FILE STATUS ERROR ' WS-STATS-OUT-STATUS.
014800       9900-EXIT.
014900           EXIT.
