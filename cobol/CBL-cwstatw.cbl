000100      *=================================================================*
000200      * PROGRAM NAME:    CWSTATW
000300      * ORIGINAL AUTHOR: D. OYELARAN
000400      *
000500      * MAINTENANCE LOG
000600      * DATE       AUTHOR          REQUEST     DESCRIPTION
000700      * ---------  --------------  ----------  --------------------
000800      * 02/04/1994 D. OYELARAN     CW-0037     CREATED - COUNTS,
000900      *                                        DENSITY AND AVERAGE-
001000      *                                        RATING LINES ONLY
001100      * 06/19/1996 D. OYELARAN     CW-0052     ADDED THE GINI-INDEX
001200      *                                        AND IMPRESSION-COUNT
001300      *                                        PARAGRAPHS
001400      * 11/03/1998 T. VANCLEAVE    CW-0070     Y2K REVIEW - NO DATE
001500      *                                        FIELDS IN THIS
001600      *                                        PROGRAM, NO CHANGE
001700      * 08/14/2003 T. VANCLEAVE    CW-0091     REBUILT THE LABEL-
001800      *                                        AND-VALUE HANDOFF
001900      *                                        AROUND CW-STAT-TABLE
002000      *                                        RATHER THAN ONE CALL
002100      *                                        PER STATISTIC LINE
002200      * 02/11/2013 J. FALWORTH     CW-0140     GINI SORT REWRITTEN
002300      *                                        AS A SEPARATE
002400      *                                        PARAGRAPH SO THE SAME
002500      *                                        SORT CAN SERVICE BOTH
002600      *                                        THE USER SIDE AND THE
002700      *                                        ENTITY SIDE
002800      *=================================================================*
002900       IDENTIFICATION DIVISION.
003000       PROGRAM-ID.  CWSTATW.
003100       AUTHOR.        D. OYELARAN.
003200       INSTALLATION.  MORONS LOSERS AND BIMBOS.
003300       DATE-WRITTEN.  02/04/1994.
003400       DATE-COMPILED.
003500       SECURITY.      NON-CONFIDENTIAL.
003600      *-----------------------------------------------------------------*
003700       ENVIRONMENT DIVISION.
003800      *-----------------------------------------------------------------*
003900       CONFIGURATION SECTION.
004000      *-----------------------------------------------------------------*
004100       SOURCE-COMPUTER. IBM-3096.
004200       OBJECT-COMPUTER. IBM-3096.
004300       SPECIAL-NAMES.
004400           C01 IS TOP-OF-FORM
004500           CLASS CW-NUMERIC-CLASS IS '0' THRU '9'.
004600      *===================================================================*
004700       DATA DIVISION.
004800       WORKING-STORAGE SECTION.
004900      *-------------------------------------------------------------*
005000       01  WS-SUBSCRIPTS-COUNTERS.
005100           05  WS-SCAN-IX              PIC S9(05) COMP.
005200           05  WS-GINI-IX              PIC S9(05) COMP.
005300           05  WS-GINI-JX              PIC S9(05) COMP.
005400           05  WS-GINI-N               PIC S9(05) COMP.
005500           05  WS-GINI-SWAP            PIC 9(09) COMP.
005600           05  WS-GINI-SUM             PIC 9(11) COMP.
005700           05  WS-GINI-TERM            PIC S9(11) COMP.
005800           05  WS-MIN-COUNT            PIC 9(09) COMP.
005900           05  WS-MAX-COUNT            PIC 9(09) COMP.
006000           05  WS-DENSITY-DENOM        PIC 9(11) COMP.
006100           05  FILLER                  PIC X(08).
006200      *-------------------------------------------------------------*
006300       01  WS-GINI-NUMER-ACC           PIC S9(15)V9(04) COMP-3.
006400      *-------------------------------------------------------------*
006500       01  WS-GINI-COUNTS-TABLE.
006600           05  WS-GINI-COUNTS OCCURS 3000 TIMES PIC 9(09) COMP.
006700      *-------------------------------------------------------------*
006800       01  WS-LINE-NAME-TEXT           PIC X(60).
006900      *-------------------------------------------------------------*
007000      *===================================================================*
007100       LINKAGE SECTION.
007200      *-------------------------------------------------------------*
007300       COPY CWTBL.
007400      *-------------------------------------------------------------*
007500       COPY CWSREC.
007600      *===================================================================*
007700       PROCEDURE DIVISION USING CW-RATING-MATRICES,
007800                                CW-IMPRESSION-MATRIX,
007900                                CW-STAT-TABLE,
008000                                CW-STAT-WORK-VALUES.
008100      *-------------------------------------------------------------*
008200       0000-MAIN-ROUTINE.
008300      *-------------------------------------------------------------*
008400           MOVE 0 TO CW-STT-COUNT.
008500           PERFORM 1000-BUILD-INTEGER-STATS THRU 1000-EXIT.
008600           PERFORM 2000-BUILD-DENSITY-STATS THRU 2000-EXIT.
008700           PERFORM 3000-BUILD-INTERACTION-COUNTS THRU 3000-EXIT.
008800           PERFORM 4000-BUILD-GINI-STATS THRU 4000-EXIT.
008900           PERFORM 6000-BUILD-IMPRESSION-COUNTS THRU 6000-EXIT.
009000           GOBACK.
009100      *-------------------------------------------------------------*
009200*    INTEGER STATISTICS -- COUNTS AND REPETITION TOTALS.            *
009300      *-------------------------------------------------------------*
009400       1000-BUILD-INTEGER-STATS.
009500      *-------------------------------------------------------------*
009600           MOVE '# users'                                TO
009700               WS-LINE-NAME-TEXT.
009800           MOVE CW-MX-NUM-USERS (1) TO CW-SWV-INTEGER-VALUE.
009900           PERFORM 5000-ADD-INTEGER-LINE THRU 5000-EXIT.
010000           MOVE '# items'                                TO
010100               WS-LINE-NAME-TEXT.
010200           MOVE CW-MX-NUM-ENTITIES (1) TO CW-SWV-INTEGER-VALUE.
010300           PERFORM 5000-ADD-INTEGER-LINE THRU 5000-EXIT.
010400           MOVE '# series'                               TO
010500               WS-LINE-NAME-TEXT.
010600           MOVE CW-MX-NUM-ENTITIES (2) TO CW-SWV-INTEGER-VALUE.
010700           PERFORM 5000-ADD-INTEGER-LINE THRU 5000-EXIT.
010800           MOVE '# user-item interactions (no reps)'      TO
010900               WS-LINE-NAME-TEXT.
011000           MOVE CW-MX-NUM-RATINGS (1) TO CW-SWV-INTEGER-VALUE.
011100           PERFORM 5000-ADD-INTEGER-LINE THRU 5000-EXIT.
011200           MOVE '# user-series interactions (no reps)'    TO
011300               WS-LINE-NAME-TEXT.
011400           MOVE CW-MX-NUM-RATINGS (2) TO CW-SWV-INTEGER-VALUE.
011500           PERFORM 5000-ADD-INTEGER-LINE THRU 5000-EXIT.
011600           MOVE
011700               '# user-item interactions from impressions (no reps)'
011800               TO WS-LINE-NAME-TEXT.
011900           MOVE CW-MX-NUM-RATINGS (3) TO CW-SWV-INTEGER-VALUE.
012000           PERFORM 5000-ADD-INTEGER-LINE THRU 5000-EXIT.
012100           MOVE
012200             '# user-series interactions from impressions (no reps)'
012300               TO WS-LINE-NAME-TEXT.
012400           MOVE CW-MX-NUM-RATINGS (4) TO CW-SWV-INTEGER-VALUE.
012500           PERFORM 5000-ADD-INTEGER-LINE THRU 5000-EXIT.
012600           MOVE '# total interactions (with reps)'        TO
012700               WS-LINE-NAME-TEXT.
012800           MOVE CW-MX-TOTAL-RATINGS (1) TO CW-SWV-INTEGER-VALUE.
012900           PERFORM 5000-ADD-INTEGER-LINE THRU 5000-EXIT.
013000           MOVE
013100             '# total interactions from impressions (with reps)'
013200               TO WS-LINE-NAME-TEXT.
013300           MOVE CW-MX-TOTAL-RATINGS (3) TO CW-SWV-INTEGER-VALUE.
013400           PERFORM 5000-ADD-INTEGER-LINE THRU 5000-EXIT.
013500           MOVE 'Num. impressions'                        TO
013600               WS-LINE-NAME-TEXT.
013700           MOVE CW-IM-NUM-IMPRESSIONS TO CW-SWV-INTEGER-VALUE.
013800           PERFORM 5000-ADD-INTEGER-LINE THRU 5000-EXIT.
013900       1000-EXIT.
014000           EXIT.
014100      *-------------------------------------------------------------*
014200*    DENSITY -- ONE LINE PER MATRIX, SAME ORDER AS THE MATRICES     *
014300*    THEMSELVES (1=ITEM, 2=SERIES, 3=ITEM-IMPR, 4=SERIES-IMPR).     *
014400      *-------------------------------------------------------------*
014500       2000-BUILD-DENSITY-STATS.
014600      *-------------------------------------------------------------*
014700           MOVE 1 TO WS-SCAN-IX.
014800           MOVE 'Density (items)' TO WS-LINE-NAME-TEXT.
014900           PERFORM 2100-COMPUTE-DENSITY THRU 2100-EXIT.
015000           MOVE 2 TO WS-SCAN-IX.
015100           MOVE 'Density (series)' TO WS-LINE-NAME-TEXT.
015200           PERFORM 2100-COMPUTE-DENSITY THRU 2100-EXIT.
015300           MOVE 3 TO WS-SCAN-IX.
015400           MOVE 'Density (items, with impressions)' TO
015500               WS-LINE-NAME-TEXT.
015600           PERFORM 2100-COMPUTE-DENSITY THRU 2100-EXIT.
015700           MOVE 4 TO WS-SCAN-IX.
015800           MOVE 'Density (series, with impressions)' TO
015900               WS-LINE-NAME-TEXT.
016000           PERFORM 2100-COMPUTE-DENSITY THRU 2100-EXIT.
016100       2000-EXIT.
016200           EXIT.
016300      *-------------------------------------------------------------*
016400       2100-COMPUTE-DENSITY.
016500      *-------------------------------------------------------------*
016600           COMPUTE WS-DENSITY-DENOM =
016700               CW-MX-NUM-USERS (WS-SCAN-IX) *
016800               CW-MX-NUM-ENTITIES (WS-SCAN-IX).
016900           IF WS-DENSITY-DENOM > 0
017000               DIVIDE CW-MX-NUM-RATINGS (WS-SCAN-IX)
017100                   BY WS-DENSITY-DENOM
017200                   GIVING CW-SWV-DECIMAL-VALUE ROUNDED
017300           ELSE
017400               MOVE 0 TO CW-SWV-DECIMAL-VALUE
017500           END-IF.
017600           PERFORM 5100-ADD-DECIMAL-LINE THRU 5100-EXIT.
017700       2100-EXIT.
017800           EXIT.
017900      *-------------------------------------------------------------*
018000*    INTERACTION COUNTS -- AVERAGE/MIN/MAX RATINGS PER USER AND     *
018100*    PER ITEM (OR SERIES), FOR EACH OF THE FOUR MATRICES.           *
018200      *-------------------------------------------------------------*
018300       3000-BUILD-INTERACTION-COUNTS.
018400      *-------------------------------------------------------------*
018500           PERFORM 3100-INTERACTION-COUNTS-M1 THRU 3100-EXIT.
018600           PERFORM 3200-INTERACTION-COUNTS-M2 THRU 3200-EXIT.
018700           PERFORM 3300-INTERACTION-COUNTS-M3 THRU 3300-EXIT.
018800           PERFORM 3400-INTERACTION-COUNTS-M4 THRU 3400-EXIT.
018900       3000-EXIT.
019000           EXIT.
019100      *-------------------------------------------------------------*
019200       3100-INTERACTION-COUNTS-M1.
019300      *-------------------------------------------------------------*
019400           MOVE 1 TO WS-SCAN-IX.
019500           IF CW-MX-NUM-USERS (1) > 0
019600               DIVIDE CW-MX-NUM-RATINGS (1) BY CW-MX-NUM-USERS (1)
019700                   GIVING CW-SWV-DECIMAL-VALUE ROUNDED
019800           ELSE
019900               MOVE 0 TO CW-SWV-DECIMAL-VALUE
020000           END-IF.
020100           MOVE 'Average ratings per user (item)' TO WS-LINE-NAME-TEXT.
020200           PERFORM 5100-ADD-DECIMAL-LINE THRU 5100-EXIT.
020300           PERFORM 3500-MIN-MAX-USER-COUNT THRU 3500-EXIT.
020400           MOVE WS-MIN-COUNT TO CW-SWV-INTEGER-VALUE.
020500           MOVE 'Min ratings per user (item)' TO WS-LINE-NAME-TEXT.
020600           PERFORM 5200-ADD-DECIMAL-FROM-INTEGER THRU 5200-EXIT.
020700           MOVE WS-MAX-COUNT TO CW-SWV-INTEGER-VALUE.
020800           MOVE 'Max ratings per user (item)' TO WS-LINE-NAME-TEXT.
020900           PERFORM 5200-ADD-DECIMAL-FROM-INTEGER THRU 5200-EXIT.
021000           IF CW-MX-NUM-ENTITIES (1) > 0
021100               DIVIDE CW-MX-NUM-RATINGS (1) BY CW-MX-NUM-ENTITIES (1)
021200                   GIVING CW-SWV-DECIMAL-VALUE ROUNDED
021300           ELSE
021400               MOVE 0 TO CW-SWV-DECIMAL-VALUE
021500           END-IF.
021600           MOVE 'Average ratings per item' TO WS-LINE-NAME-TEXT.
021700           PERFORM 5100-ADD-DECIMAL-LINE THRU 5100-EXIT.
021800           PERFORM 3600-MIN-MAX-ENTITY-COUNT THRU 3600-EXIT.
021900           MOVE WS-MIN-COUNT TO CW-SWV-INTEGER-VALUE.
022000           MOVE 'Min ratings per item' TO WS-LINE-NAME-TEXT.
022100           PERFORM 5200-ADD-DECIMAL-FROM-INTEGER THRU 5200-EXIT.
022200           MOVE WS-MAX-COUNT TO CW-SWV-INTEGER-VALUE.
022300           MOVE 'Max ratings per item' TO WS-LINE-NAME-TEXT.
022400           PERFORM 5200-ADD-DECIMAL-FROM-INTEGER THRU 5200-EXIT.
022500       3100-EXIT.
022600           EXIT.
022700      *-------------------------------------------------------------*
022800       3200-INTERACTION-COUNTS-M2.
022900      *-------------------------------------------------------------*
023000           MOVE 2 TO WS-SCAN-IX.
023100           IF CW-MX-NUM-USERS (2) > 0
023200               DIVIDE CW-MX-NUM-RATINGS (2) BY CW-MX-NUM-USERS (2)
023300                   GIVING CW-SWV-DECIMAL-VALUE ROUNDED
023400           ELSE
023500               MOVE 0 TO CW-SWV-DECIMAL-VALUE
023600           END-IF.
023700           MOVE 'Average ratings per user (series)' TO
023800               WS-LINE-NAME-TEXT.
023900           PERFORM 5100-ADD-DECIMAL-LINE THRU 5100-EXIT.
024000           PERFORM 3500-MIN-MAX-USER-COUNT THRU 3500-EXIT.
024100           MOVE WS-MIN-COUNT TO CW-SWV-INTEGER-VALUE.
024200           MOVE 'Min ratings per user (series)' TO WS-LINE-NAME-TEXT.
024300           PERFORM 5200-ADD-DECIMAL-FROM-INTEGER THRU 5200-EXIT.
024400           MOVE WS-MAX-COUNT TO CW-SWV-INTEGER-VALUE.
024500           MOVE 'Max ratings per user (series)' TO WS-LINE-NAME-TEXT.
024600           PERFORM 5200-ADD-DECIMAL-FROM-INTEGER THRU 5200-EXIT.
024700           IF CW-MX-NUM-ENTITIES (2) > 0
024800               DIVIDE CW-MX-NUM-RATINGS (2) BY CW-MX-NUM-ENTITIES (2)
024900                   GIVING CW-SWV-DECIMAL-VALUE ROUNDED
025000           ELSE
025100               MOVE 0 TO CW-SWV-DECIMAL-VALUE
025200           END-IF.
025300           MOVE 'Average ratings per series' TO WS-LINE-NAME-TEXT.
025400           PERFORM 5100-ADD-DECIMAL-LINE THRU 5100-EXIT.
025500           PERFORM 3600-MIN-MAX-ENTITY-COUNT THRU 3600-EXIT.
025600           MOVE WS-MIN-COUNT TO CW-SWV-INTEGER-VALUE.
025700           MOVE 'Min ratings per series' TO WS-LINE-NAME-TEXT.
025800           PERFORM 5200-ADD-DECIMAL-FROM-INTEGER THRU 5200-EXIT.
025900           MOVE WS-MAX-COUNT TO CW-SWV-INTEGER-VALUE.
026000           MOVE 'Max ratings per series' TO WS-LINE-NAME-TEXT.
026100           PERFORM 5200-ADD-DECIMAL-FROM-INTEGER THRU 5200-EXIT.
026200       3200-EXIT.
026300           EXIT.
026400      *-------------------------------------------------------------*
026500       3300-INTERACTION-COUNTS-M3.
026600      *-------------------------------------------------------------*
026700           MOVE 3 TO WS-SCAN-IX.
026800           IF CW-MX-NUM-USERS (3) > 0
026900               DIVIDE CW-MX-NUM-RATINGS (3) BY CW-MX-NUM-USERS (3)
027000                   GIVING CW-SWV-DECIMAL-VALUE ROUNDED
027100           ELSE
027200               MOVE 0 TO CW-SWV-DECIMAL-VALUE
027300           END-IF.
027400           MOVE 'Average ratings per user (item, with impressions)'
027500               TO WS-LINE-NAME-TEXT.
027600           PERFORM 5100-ADD-DECIMAL-LINE THRU 5100-EXIT.
027700           PERFORM 3500-MIN-MAX-USER-COUNT THRU 3500-EXIT.
027800           MOVE WS-MIN-COUNT TO CW-SWV-INTEGER-VALUE.
027900           MOVE 'Min ratings per user (item, with impressions)'
028000               TO WS-LINE-NAME-TEXT.
028100           PERFORM 5200-ADD-DECIMAL-FROM-INTEGER THRU 5200-EXIT.
028200           MOVE WS-MAX-COUNT TO CW-SWV-INTEGER-VALUE.
028300           MOVE 'Max ratings per user (item, with impressions)'
028400               TO WS-LINE-NAME-TEXT.
028500           PERFORM 5200-ADD-DECIMAL-FROM-INTEGER THRU 5200-EXIT.
028600           IF CW-MX-NUM-ENTITIES (3) > 0
028700               DIVIDE CW-MX-NUM-RATINGS (3) BY CW-MX-NUM-ENTITIES (3)
028800                   GIVING CW-SWV-DECIMAL-VALUE ROUNDED
028900           ELSE
029000               MOVE 0 TO CW-SWV-DECIMAL-VALUE
029100           END-IF.
029200           MOVE 'Average ratings per item, with impressions'
029300               TO WS-LINE-NAME-TEXT.
029400           PERFORM 5100-ADD-DECIMAL-LINE THRU 5100-EXIT.
029500           PERFORM 3600-MIN-MAX-ENTITY-COUNT THRU 3600-EXIT.
029600           MOVE WS-MIN-COUNT TO CW-SWV-INTEGER-VALUE.
029700           MOVE 'Min ratings per item, with impressions'
029800               TO WS-LINE-NAME-TEXT.
029900           PERFORM 5200-ADD-DECIMAL-FROM-INTEGER THRU 5200-EXIT.
030000           MOVE WS-MAX-COUNT TO CW-SWV-INTEGER-VALUE.
030100           MOVE 'Max ratings per item, with impressions'
030200               TO WS-LINE-NAME-TEXT.
030300           PERFORM 5200-ADD-DECIMAL-FROM-INTEGER THRU 5200-EXIT.
030400       3300-EXIT.
030500           EXIT.
030600      *-------------------------------------------------------------*
030700       3400-INTERACTION-COUNTS-M4.
030800      *-------------------------------------------------------------*
030900           MOVE 4 TO WS-SCAN-IX.
031000           IF CW-MX-NUM-USERS (4) > 0
031100               DIVIDE CW-MX-NUM-RATINGS (4) BY CW-MX-NUM-USERS (4)
031200                   GIVING CW-SWV-DECIMAL-VALUE ROUNDED
031300           ELSE
031400               MOVE 0 TO CW-SWV-DECIMAL-VALUE
031500           END-IF.
031600           MOVE 'Average ratings per user (series, with impressions)'
031700               TO WS-LINE-NAME-TEXT.
031800           PERFORM 5100-ADD-DECIMAL-LINE THRU 5100-EXIT.
031900           PERFORM 3500-MIN-MAX-USER-COUNT THRU 3500-EXIT.
032000           MOVE WS-MIN-COUNT TO CW-SWV-INTEGER-VALUE.
032100           MOVE 'Min ratings per user (series, with impressions)'
032200               TO WS-LINE-NAME-TEXT.
032300           PERFORM 5200-ADD-DECIMAL-FROM-INTEGER THRU 5200-EXIT.
032400           MOVE WS-MAX-COUNT TO CW-SWV-INTEGER-VALUE.
032500           MOVE 'Max ratings per user (series, with impressions)'
032600               TO WS-LINE-NAME-TEXT.
032700           PERFORM 5200-ADD-DECIMAL-FROM-INTEGER THRU 5200-EXIT.
032800           IF CW-MX-NUM-ENTITIES (4) > 0
032900               DIVIDE CW-MX-NUM-RATINGS (4) BY CW-MX-NUM-ENTITIES (4)
033000                   GIVING CW-SWV-DECIMAL-VALUE ROUNDED
033100           ELSE
033200               MOVE 0 TO CW-SWV-DECIMAL-VALUE
033300           END-IF.
033400           MOVE 'Average ratings per series, with impressions'
033500               TO WS-LINE-NAME-TEXT.
033600           PERFORM 5100-ADD-DECIMAL-LINE THRU 5100-EXIT.
033700           PERFORM 3600-MIN-MAX-ENTITY-COUNT THRU 3600-EXIT.
033800           MOVE WS-MIN-COUNT TO CW-SWV-INTEGER-VALUE.
033900           MOVE 'Min ratings per series, with impressions'
034000               TO WS-LINE-NAME-TEXT.
034100           PERFORM 5200-ADD-DECIMAL-FROM-INTEGER THRU 5200-EXIT.
034200           MOVE WS-MAX-COUNT TO CW-SWV-INTEGER-VALUE.
034300           MOVE 'Max ratings per series, with impressions'
034400               TO WS-LINE-NAME-TEXT.
034500           PERFORM 5200-ADD-DECIMAL-FROM-INTEGER THRU 5200-EXIT.
034600       3400-EXIT.
034700           EXIT.
034800      *-------------------------------------------------------------*
034900*    SCAN THE PER-USER CNT TABLE OF MATRIX WS-SCAN-IX FOR ITS       *
035000*    SMALLEST AND LARGEST RATING COUNT.                             *
035100      *-------------------------------------------------------------*
035200       3500-MIN-MAX-USER-COUNT.
035300      *-------------------------------------------------------------*
035400           MOVE 0 TO WS-MAX-COUNT.
035500           MOVE 999999999 TO WS-MIN-COUNT.
035600           IF CW-MX-NUM-USERS (WS-SCAN-IX) = 0
035700               MOVE 0 TO WS-MIN-COUNT
035800           ELSE
035900               PERFORM 3510-SCAN-ONE-USER-COUNT
036000                   VARYING WS-GINI-IX FROM 1 BY 1
036100                   UNTIL WS-GINI-IX > CW-MX-NUM-USERS (WS-SCAN-IX)
036200           END-IF.
036300       3500-EXIT.
036400           EXIT.
036500       3510-SCAN-ONE-USER-COUNT.
036600           IF CW-MU-CNT (WS-SCAN-IX WS-GINI-IX) > WS-MAX-COUNT
036700               MOVE CW-MU-CNT (WS-SCAN-IX WS-GINI-IX) TO WS-MAX-COUNT
036800           END-IF.
036900           IF CW-MU-CNT (WS-SCAN-IX WS-GINI-IX) < WS-MIN-COUNT
037000               MOVE CW-MU-CNT (WS-SCAN-IX WS-GINI-IX) TO WS-MIN-COUNT
037100           END-IF.
037200      *-------------------------------------------------------------*
037300*    SCAN THE PER-ENTITY CNT TABLE OF MATRIX WS-SCAN-IX FOR ITS     *
037400*    SMALLEST AND LARGEST RATING COUNT.                             *
037500      *-------------------------------------------------------------*
037600       3600-MIN-MAX-ENTITY-COUNT.
037700      *-------------------------------------------------------------*
037800           MOVE 0 TO WS-MAX-COUNT.
037900           MOVE 999999999 TO WS-MIN-COUNT.
038000           IF CW-MX-NUM-ENTITIES (WS-SCAN-IX) = 0
038100               MOVE 0 TO WS-MIN-COUNT
038200           ELSE
038300               PERFORM 3610-SCAN-ONE-ENTITY-COUNT
038400                   VARYING WS-GINI-IX FROM 1 BY 1
038500                   UNTIL WS-GINI-IX > CW-MX-NUM-ENTITIES (WS-SCAN-IX)
038600           END-IF.
038700       3600-EXIT.
038800           EXIT.
038900       3610-SCAN-ONE-ENTITY-COUNT.
039000           IF CW-ME-CNT (WS-SCAN-IX WS-GINI-IX) > WS-MAX-COUNT
039100               MOVE CW-ME-CNT (WS-SCAN-IX WS-GINI-IX) TO WS-MAX-COUNT
039200           END-IF.
039300           IF CW-ME-CNT (WS-SCAN-IX WS-GINI-IX) < WS-MIN-COUNT
039400               MOVE CW-ME-CNT (WS-SCAN-IX WS-GINI-IX) TO WS-MIN-COUNT
039500           END-IF.
039600      *-------------------------------------------------------------*
039700*    GINI INDEX -- USER-SIDE AND ENTITY-SIDE, EACH OF THE FOUR      *
039800*    MATRICES, PLAIN PAIR FIRST THEN THE IMPRESSION-RESTRICTED      *
039900*    PAIR, PER THE REQUEST CW-0052 LAYOUT.                          *
040000      *-------------------------------------------------------------*
040100       4000-BUILD-GINI-STATS.
040200      *-------------------------------------------------------------*
040300           MOVE 1 TO WS-SCAN-IX.
040400           PERFORM 4100-GINI-PREP-USER-SIDE THRU 4100-EXIT.
040500           PERFORM 4500-GINI-SORT-AND-COMPUTE THRU 4500-EXIT.
040600           MOVE 'User Gini (item)' TO WS-LINE-NAME-TEXT.
040700           PERFORM 5100-ADD-DECIMAL-LINE THRU 5100-EXIT.
040800           PERFORM 4200-GINI-PREP-ENTITY-SIDE THRU 4200-EXIT.
040900           PERFORM 4500-GINI-SORT-AND-COMPUTE THRU 4500-EXIT.
041000           MOVE 'Item Gini' TO WS-LINE-NAME-TEXT.
041100           PERFORM 5100-ADD-DECIMAL-LINE THRU 5100-EXIT.
041200           MOVE 2 TO WS-SCAN-IX.
041300           PERFORM 4100-GINI-PREP-USER-SIDE THRU 4100-EXIT.
041400           PERFORM 4500-GINI-SORT-AND-COMPUTE THRU 4500-EXIT.
041500           MOVE 'User Gini (series)' TO WS-LINE-NAME-TEXT.
041600           PERFORM 5100-ADD-DECIMAL-LINE THRU 5100-EXIT.
041700           PERFORM 4200-GINI-PREP-ENTITY-SIDE THRU 4200-EXIT.
041800           PERFORM 4500-GINI-SORT-AND-COMPUTE THRU 4500-EXIT.
041900           MOVE 'Series Gini' TO WS-LINE-NAME-TEXT.
042000           PERFORM 5100-ADD-DECIMAL-LINE THRU 5100-EXIT.
042100           MOVE 3 TO WS-SCAN-IX.
042200           PERFORM 4100-GINI-PREP-USER-SIDE THRU 4100-EXIT.
042300           PERFORM 4500-GINI-SORT-AND-COMPUTE THRU 4500-EXIT.
042400           MOVE 'User Gini (item, with impressions)' TO
042500               WS-LINE-NAME-TEXT.
042600           PERFORM 5100-ADD-DECIMAL-LINE THRU 5100-EXIT.
042700           PERFORM 4200-GINI-PREP-ENTITY-SIDE THRU 4200-EXIT.
042800           PERFORM 4500-GINI-SORT-AND-COMPUTE THRU 4500-EXIT.
042900           MOVE 'Item Gini (with impressions)' TO WS-LINE-NAME-TEXT.
043000           PERFORM 5100-ADD-DECIMAL-LINE THRU 5100-EXIT.
043100           MOVE 4 TO WS-SCAN-IX.
043200           PERFORM 4100-GINI-PREP-USER-SIDE THRU 4100-EXIT.
043300           PERFORM 4500-GINI-SORT-AND-COMPUTE THRU 4500-EXIT.
043400           MOVE 'User Gini (series, with impressions)' TO
043500               WS-LINE-NAME-TEXT.
043600           PERFORM 5100-ADD-DECIMAL-LINE THRU 5100-EXIT.
043700           PERFORM 4200-GINI-PREP-ENTITY-SIDE THRU 4200-EXIT.
043800           PERFORM 4500-GINI-SORT-AND-COMPUTE THRU 4500-EXIT.
043900           MOVE 'Series Gini (with impressions)' TO WS-LINE-NAME-TEXT.
044000           PERFORM 5100-ADD-DECIMAL-LINE THRU 5100-EXIT.
044100       4000-EXIT.
044200           EXIT.
044300      *-------------------------------------------------------------*
044400       4100-GINI-PREP-USER-SIDE.
044500      *-------------------------------------------------------------*
044600           MOVE CW-MX-NUM-USERS (WS-SCAN-IX) TO WS-GINI-N.
044700           PERFORM 4110-COPY-ONE-USER-COUNT
044800               VARYING WS-GINI-IX FROM 1 BY 1
044900               UNTIL WS-GINI-IX > WS-GINI-N.
045000       4100-EXIT.
045100           EXIT.
045200       4110-COPY-ONE-USER-COUNT.
045300           MOVE CW-MU-CNT (WS-SCAN-IX WS-GINI-IX) TO
045400               WS-GINI-COUNTS (WS-GINI-IX).
045500      *-------------------------------------------------------------*
045600       4200-GINI-PREP-ENTITY-SIDE.
045700      *-------------------------------------------------------------*
045800           MOVE CW-MX-NUM-ENTITIES (WS-SCAN-IX) TO WS-GINI-N.
045900           PERFORM 4210-COPY-ONE-ENTITY-COUNT
046000               VARYING WS-GINI-IX FROM 1 BY 1
046100               UNTIL WS-GINI-IX > WS-GINI-N.
046200       4200-EXIT.
046300           EXIT.
046400       4210-COPY-ONE-ENTITY-COUNT.
046500           MOVE CW-ME-CNT (WS-SCAN-IX WS-GINI-IX) TO
046600               WS-GINI-COUNTS (WS-GINI-IX).
046700      *-------------------------------------------------------------*
046800*    SORT WS-GINI-COUNTS(1 : WS-GINI-N) DESCENDING, THEN APPLY THE  *
046900*    GINI FORMULA PER THE STAT LIST CW-0052 ADDED.  LEAVES THE      *
047000*    RESULT IN CW-SWV-DECIMAL-VALUE, READY FOR 5100-ADD-DECIMAL-    *
047100*    LINE.                                                         *
047200      *-------------------------------------------------------------*
047300       4500-GINI-SORT-AND-COMPUTE.
047400      *-------------------------------------------------------------*
047500           PERFORM 4510-GINI-SORT-OUTER THRU 4510-EXIT
047600               VARYING WS-GINI-IX FROM 1 BY 1
047700               UNTIL WS-GINI-IX > WS-GINI-N - 1.
047800           MOVE 0 TO WS-GINI-SUM.
047900           MOVE 0 TO WS-GINI-NUMER-ACC.
048000           PERFORM 4530-GINI-SUM-S
048100               VARYING WS-GINI-IX FROM 1 BY 1
048200               UNTIL WS-GINI-IX > WS-GINI-N.
048300           IF WS-GINI-N > 1 AND WS-GINI-SUM > 0
048400               PERFORM 4540-GINI-NUMERATOR
048500                   VARYING WS-GINI-IX FROM 1 BY 1
048600                   UNTIL WS-GINI-IX > WS-GINI-N
048700               COMPUTE CW-SWV-DECIMAL-VALUE ROUNDED =
048800                   (WS-GINI-NUMER-ACC / WS-GINI-SUM) /
048900                   (WS-GINI-N - 1)
049000           ELSE
049100               MOVE 0 TO CW-SWV-DECIMAL-VALUE
049200           END-IF.
049300       4500-EXIT.
049400           EXIT.
049500      *-------------------------------------------------------------*
049600       4510-GINI-SORT-OUTER.
049700      *-------------------------------------------------------------*
049800           PERFORM 4520-GINI-SORT-INNER THRU 4520-EXIT
049900               VARYING WS-GINI-JX FROM 1 BY 1
050000               UNTIL WS-GINI-JX > WS-GINI-N - WS-GINI-IX.
050100       4510-EXIT.
050200           EXIT.
050300       4520-GINI-SORT-INNER.
050400      *-------------------------------------------------------------*
050500           IF WS-GINI-COUNTS (WS-GINI-JX) <
050600                   WS-GINI-COUNTS (WS-GINI-JX + 1)
050700               MOVE WS-GINI-COUNTS (WS-GINI-JX) TO WS-GINI-SWAP
050800               MOVE WS-GINI-COUNTS (WS-GINI-JX + 1) TO
050900                   WS-GINI-COUNTS (WS-GINI-JX)
051000               MOVE WS-GINI-SWAP TO WS-GINI-COUNTS (WS-GINI-JX + 1)
051100           END-IF.
051200       4520-EXIT.
051300           EXIT.
051400       4530-GINI-SUM-S.
051500           ADD WS-GINI-COUNTS (WS-GINI-IX) TO WS-GINI-SUM.
051600       4540-GINI-NUMERATOR.
051700           COMPUTE WS-GINI-TERM =
051800               WS-GINI-N - (2 * WS-GINI-IX) + 1.
051900           COMPUTE WS-GINI-NUMER-ACC =
052000               WS-GINI-NUMER-ACC +
052100               (WS-GINI-TERM * WS-GINI-COUNTS (WS-GINI-IX)).
052200      *-------------------------------------------------------------*
052300*    IMPRESSION COUNTS -- AVERAGE/MIN/MAX IMPRESSIONS PER USER      *
052400*    AND PER SERIES, FROM THE IMPRESSION MATRIX.                    *
052500      *-------------------------------------------------------------*
052600       6000-BUILD-IMPRESSION-COUNTS.
052700      *-------------------------------------------------------------*
052800           IF CW-IM-NUM-USERS > 0
052900               DIVIDE CW-IM-NUM-IMPRESSIONS BY CW-IM-NUM-USERS
053000                   GIVING CW-SWV-DECIMAL-VALUE ROUNDED
053100           ELSE
053200               MOVE 0 TO CW-SWV-DECIMAL-VALUE
053300           END-IF.
053400           MOVE 'Average impressions per user' TO WS-LINE-NAME-TEXT.
053500           PERFORM 5100-ADD-DECIMAL-LINE THRU 5100-EXIT.
053600           MOVE 0 TO WS-MAX-COUNT.
053700           MOVE 999999999 TO WS-MIN-COUNT.
053800           IF CW-IM-NUM-USERS = 0
053900               MOVE 0 TO WS-MIN-COUNT
054000           ELSE
054100               PERFORM 6110-SCAN-ONE-IMPR-USER-COUNT
054200                   VARYING WS-GINI-IX FROM 1 BY 1
054300                   UNTIL WS-GINI-IX > CW-IM-NUM-USERS
054400           END-IF.
054500           MOVE WS-MIN-COUNT TO CW-SWV-INTEGER-VALUE.
054600           MOVE 'Minimum impressions per user' TO WS-LINE-NAME-TEXT.
054700           PERFORM 5200-ADD-DECIMAL-FROM-INTEGER THRU 5200-EXIT.
054800           MOVE WS-MAX-COUNT TO CW-SWV-INTEGER-VALUE.
054900           MOVE 'Maximum impressions per user' TO WS-LINE-NAME-TEXT.
055000           PERFORM 5200-ADD-DECIMAL-FROM-INTEGER THRU 5200-EXIT.
055100           IF CW-IM-NUM-SERIES > 0
055200               DIVIDE CW-IM-NUM-IMPRESSIONS BY CW-IM-NUM-SERIES
055300                   GIVING CW-SWV-DECIMAL-VALUE ROUNDED
055400           ELSE
055500               MOVE 0 TO CW-SWV-DECIMAL-VALUE
055600           END-IF.
055700           MOVE 'Average impressions per series' TO WS-LINE-NAME-TEXT.
055800           PERFORM 5100-ADD-DECIMAL-LINE THRU 5100-EXIT.
055900           MOVE 0 TO WS-MAX-COUNT.
056000           MOVE 999999999 TO WS-MIN-COUNT.
056100           IF CW-IM-NUM-SERIES = 0
056200               MOVE 0 TO WS-MIN-COUNT
056300           ELSE
056400               PERFORM 6120-SCAN-ONE-IMPR-SERIES-COUNT
056500                   VARYING WS-GINI-IX FROM 1 BY 1
056600                   UNTIL WS-GINI-IX > CW-IM-NUM-SERIES
056700           END-IF.
056800           MOVE WS-MIN-COUNT TO CW-SWV-INTEGER-VALUE.
056900           MOVE 'Minimum impressions per series' TO WS-LINE-NAME-TEXT.
057000           PERFORM 5200-ADD-DECIMAL-FROM-INTEGER THRU 5200-EXIT.
057100           MOVE WS-MAX-COUNT TO CW-SWV-INTEGER-VALUE.
057200           MOVE 'Maximum impressions per series' TO WS-LINE-NAME-TEXT.
057300           PERFORM 5200-ADD-DECIMAL-FROM-INTEGER THRU 5200-EXIT.
057400       6000-EXIT.
057500           EXIT.
057600       6110-SCAN-ONE-IMPR-USER-COUNT.
057700           IF CW-IU-CNT (WS-GINI-IX) > WS-MAX-COUNT
057800               MOVE CW-IU-CNT (WS-GINI-IX) TO WS-MAX-COUNT
057900           END-IF.
058000           IF CW-IU-CNT (WS-GINI-IX) < WS-MIN-COUNT
058100               MOVE CW-IU-CNT (WS-GINI-IX) TO WS-MIN-COUNT
058200           END-IF.
058300       6120-SCAN-ONE-IMPR-SERIES-COUNT.
058400           IF CW-IS-CNT (WS-GINI-IX) > WS-MAX-COUNT
058500               MOVE CW-IS-CNT (WS-GINI-IX) TO WS-MAX-COUNT
058600           END-IF.
058700           IF CW-IS-CNT (WS-GINI-IX) < WS-MIN-COUNT
058800               MOVE CW-IS-CNT (WS-GINI-IX) TO WS-MIN-COUNT
058900           END-IF.
059000      *-------------------------------------------------------------*
059100*    APPEND ONE INTEGER-VALUED LINE TO CW-STAT-TABLE.  CALLER HAS   *
059200*    ALREADY SET WS-LINE-NAME-TEXT AND CW-SWV-INTEGER-VALUE.        *
059300      *-------------------------------------------------------------*
059400       5000-ADD-INTEGER-LINE.
059500      *-------------------------------------------------------------*
059600           MOVE CW-SWV-INTEGER-VALUE TO CW-SWV-INTEGER-EDIT.
059700           ADD 1 TO CW-STT-COUNT.
059800           MOVE WS-LINE-NAME-TEXT TO CW-STE-NAME (CW-STT-COUNT).
059900           MOVE SPACES TO CW-STE-VALUE (CW-STT-COUNT).
060000           MOVE CW-SWV-INTEGER-EDIT TO CW-STE-VALUE (CW-STT-COUNT).
060100       5000-EXIT.
060200           EXIT.
060300      *-------------------------------------------------------------*
060400*    APPEND ONE DECIMAL-VALUED LINE TO CW-STAT-TABLE.  CALLER HAS   *
060500*    ALREADY SET WS-LINE-NAME-TEXT AND CW-SWV-DECIMAL-VALUE.        *
060600      *-------------------------------------------------------------*
060700       5100-ADD-DECIMAL-LINE.
060800      *-------------------------------------------------------------*
060900           MOVE CW-SWV-DECIMAL-VALUE TO CW-SWV-DECIMAL-EDIT.
061000           ADD 1 TO CW-STT-COUNT.
061100           MOVE WS-LINE-NAME-TEXT TO CW-STE-NAME (CW-STT-COUNT).
061200           MOVE SPACES TO CW-STE-VALUE (CW-STT-COUNT).
061300           MOVE CW-SWV-DECIMAL-EDIT TO CW-STE-VALUE (CW-STT-COUNT).
061400       5100-EXIT.
061500           EXIT.
061600      *-------------------------------------------------------------*
061700*    THE MIN/MAX RATING AND IMPRESSION COUNTS ARE WHOLE NUMBERS     *
061800*    BUT THE REPORT CARRIES THEM THROUGH THE SAME 6-DECIMAL         *
061900*    EDIT AS EVERY OTHER LINE IN THIS BLOCK, SO CONVERT FIRST.      *
062000      *-------------------------------------------------------------*
062100       5200-ADD-DECIMAL-FROM-INTEGER.
062200      *-------------------------------------------------------------*
062300           MOVE CW-SWV-INTEGER-VALUE TO CW-SWV-DECIMAL-VALUE.
062400           PERFORM 5100-ADD-DECIMAL-LINE THRU 5100-EXIT.
062500       5200-EXIT.
062600           EXIT.
