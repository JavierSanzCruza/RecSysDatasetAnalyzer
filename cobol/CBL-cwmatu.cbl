000100       IDENTIFICATION DIVISION.
000200***************************************************************
000300*    PROGRAM-ID.  CWMATU                                      *
000400***************************************************************
000500       PROGRAM-ID.  CWMATU.
000600       AUTHOR.        R. KEMMERER.
000700       INSTALLATION.  MORONS LOSERS AND BIMBOS.
000800       DATE-WRITTEN.  03/11/1989.
000900       DATE-COMPILED.
001000       SECURITY.      NON-CONFIDENTIAL.
001100*---------------------------------------------------------------*
001200*    CWMATU IS THE TABLE-MAINTENANCE SUBPROGRAM FOR THIS RUN'S  *
001300*    FOUR RATING MATRICES AND THE IMPRESSION MATRIX.            *
001400*    CWLOAD CALLS IT ONCE PER ADD-USER, ADD-ENTITY, ADD-RATING  *
001500*    OR ADD-IMPRESSION REQUEST, PASSING CW-MATU-PARMS AND THE   *
001600*    SHARED TABLE AREAS FROM COPYBOOK CWTBL.  THIS PROGRAM      *
001700*    PLAYS THE SAME ROLE FOR CWLOAD THAT UNEMREAD USED TO PLAY  *
001800*    FOR UNEM -- ONE CALLED WORKER THAT OWNS ALL OF THE TABLE   *
001900*    BOOKKEEPING SO THE CALLER NEVER TOUCHES AN INDEX DIRECTLY. *
002000*                                                                *
002100*    MAINTENANCE LOG                                             *
002200*    DATE       AUTHOR          REQUEST     DESCRIPTION          *
002300*    ---------  --------------  ----------  -------------------- *
002400*    03/11/1989 R. KEMMERER     CW-0001     ORIGINAL VERSION,    *
002500*               ADD-USER / ADD-ENTITY / ADD-RATING ONLY          *
002600*    02/04/1994 D. OYELARAN     CW-0037     ADD-RATING NOW       *
002700*               ACCUMULATES (BINARIZE + UPDATE MODE) INSTEAD     *
002800*               OF REPLACING THE STORED CELL VALUE               *
002900*    06/19/1996 D. OYELARAN     CW-0052     ADDED ADD-IMPRESSION *
003000*               REQUEST AND THE MATRIX-ID 5 IMPRESSION BRANCH    *
003100*    11/03/1998 T. VANCLEAVE    CW-0070     Y2K - NO DATE MATH   *
003200*               ANYWHERE IN THIS PROGRAM, REVIEWED AND OK        *
003300*    08/14/2003 T. VANCLEAVE    CW-0091     REWORKED DISPATCH TO *
003400*               USE THE REQUEST-KEY REDEFINES INSTEAD OF A       *
003500*               FOUR-WAY NESTED IF                               *
003600*    05/02/2006 T. VANCLEAVE    CW-0104     ADD-RATING NOW       *
003700*               MAINTAINS THE REL-CNT COUNTERS AS IT GOES        *
003800*    09/18/2011 J. FALWORTH     CW-0133     LINEAR SEARCH        *
003900*               PARAGRAPHS SPLIT OUT SO ADD-RATING AND           *
004000*               ADD-IMPRESSION CAN SHARE THEM                    *
004100*    03/05/2014 J. FALWORTH     CW-0149     CW-MU-CNT/CW-ME-CNT  *
004200*               WERE BEING BUMPED BY THE RATING VALUE ON EVERY   *
004300*               CALL, REPEATS INCLUDED -- CWSTATW'S MIN/MAX AND  *
004400*               GINI LINES AND CWPOPW'S RANKING READ THESE AS A  *
004500*               PER-USER/PER-ENTITY RATING COUNT, NOT A VALUE    *
004600*               TOTAL.  NOW BUMPED BY 1 AND ONLY THE FIRST TIME  *
004700*               A CELL IS ADDED, SAME AS THE REL-CNT PAIR        *
004800*               ALREADY WORKED.  CW-MU-SUM-VALUE/CW-ME-SUM-VALUE *
004900*               STILL TAKE THE FULL RATING VALUE EVERY CALL      *
005000*---------------------------------------------------------------*
005100       ENVIRONMENT DIVISION.
005200*---------------------------------------------------------------*
005300       CONFIGURATION SECTION.
005400*---------------------------------------------------------------*
005500       SOURCE-COMPUTER. IBM-3096.
005600       OBJECT-COMPUTER. IBM-3096.
005700       SPECIAL-NAMES.
005800           C01 IS TOP-OF-FORM
005900           CLASS CW-NUMERIC-CLASS IS '0' THRU '9'.
006000*---------------------------------------------------------------*
006100       DATA DIVISION.
006200*---------------------------------------------------------------*
006300       WORKING-STORAGE SECTION.
006400*---------------------------------------------------------------*
006500       01  WS-SWITCHES-SUBSCRIPTS-MISC.
006600           05  WS-MX-IX                PIC S9(03) COMP.
006700           05  WS-USER-IX              PIC S9(05) COMP.
006800           05  WS-ENTITY-IX            PIC S9(05) COMP.
006900           05  WS-CELL-IX              PIC S9(05) COMP.
007000           05  WS-SCAN-IX              PIC S9(05) COMP.
007100           05  WS-FOUND-SW             PIC X(01).
007200               88  WS-FOUND                   VALUE 'Y'.
007300               88  WS-NOT-FOUND               VALUE 'N'.
007400           05  WS-NEW-STORED-VALUE     PIC 9(09) COMP.
007500           05  WS-OLD-STORED-VALUE     PIC 9(09) COMP.
007600           05  WS-RELEVANT-SW          PIC X(01).
007700               88  WS-IS-RELEVANT             VALUE 'Y'.
007800               88  WS-NOT-RELEVANT            VALUE 'N'.
007900           05  FILLER                  PIC X(08).
008000*---------------------------------------------------------------*
008100*    THRESHOLD FOR THIS RUN'S RATING MATRICES.  SPEC CALLS FOR  *
008200*    T=0, BINARIZE=TRUE, UPDATE=TRUE (ACCUMULATE MODE) ON ALL   *
008300*    FOUR MATRICES, SO THE RELEVANCE TEST BELOW IS ALWAYS TRUE  *
008400*    FOR THE RATING VALUE OF 1 THAT CWLOAD PASSES IN THROUGH    *
008500*    CW-MP-RATING-VALUE -- KEPT AS A NAMED CONSTANT RATHER      *
008600*    THAN A LITERAL SO A FUTURE RUN WITH A DIFFERENT THRESHOLD  *
008700*    DOES NOT HAVE TO HUNT FOR IT.                              *
008800*---------------------------------------------------------------*
008900       77  WS-RATING-THRESHOLD         PIC 9(09) COMP VALUE 0.
009000*---------------------------------------------------------------*
009100*    BYTE-PAIR VIEW OF THE TWO SWITCHES -- DEBUG DISPLAYS DUMP   *
009200*    WS-SWITCH-PAIR RATHER THAN TWO SEPARATE DISPLAY STATEMENTS  *
009300*    WHEN J. FALWORTH IS CHASING A BAD DISPATCH IN THE TEST REGION.*
009400*---------------------------------------------------------------*
009500       01  WS-SWITCH-PAIR REDEFINES WS-SWITCHES-SUBSCRIPTS-MISC.
009600           05  FILLER                  PIC X(20).
009700           05  WS-SWP-FOUND-BYTE       PIC X(01).
009800           05  WS-SWP-RELEVANT-BYTE    PIC X(01).
009900       LINKAGE SECTION.
010000       COPY CWTBL.
010100*===============================================================*
010200       PROCEDURE DIVISION USING CW-RATING-MATRICES,
010300           CW-IMPRESSION-MATRIX, CW-MATU-PARMS.
010400*---------------------------------------------------------------*
010500       0000-MAIN-ROUTINE.
010600*---------------------------------------------------------------*
010700           MOVE 'N'                TO WS-FOUND-SW.
010800           PERFORM 1000-DISPATCH-REQUEST THRU 1000-EXIT.
010900           GOBACK.
011000*---------------------------------------------------------------*
011100       1000-DISPATCH-REQUEST.
011200*---------------------------------------------------------------*
011300           MOVE 'N'                TO CW-MP-RESULT.
011400           SET CW-MP-RESULT-NONE   TO TRUE.
011500           EVALUATE TRUE
011600               WHEN CW-MP-MX-IMPRESSION AND CW-MP-ACT-ADD-USER
011700                   PERFORM 1100-ADD-IMPRESSION-USER
011800                       THRU 1100-EXIT
011900               WHEN CW-MP-MX-IMPRESSION AND CW-MP-ACT-ADD-ENTITY
012000                   PERFORM 1200-ADD-IMPRESSION-SERIES
012100                       THRU 1200-EXIT
012200               WHEN CW-MP-MX-IMPRESSION AND CW-MP-ACT-ADD-IMPR
012300                   PERFORM 1300-ADD-IMPRESSION-PAIR
012400                       THRU 1300-EXIT
012500               WHEN CW-MP-ACT-ADD-USER
012600                   PERFORM 1400-ADD-MATRIX-USER THRU 1400-EXIT
012700               WHEN CW-MP-ACT-ADD-ENTITY
012800                   PERFORM 1500-ADD-MATRIX-ENTITY THRU 1500-EXIT
012900               WHEN CW-MP-ACT-ADD-RATING
013000                   PERFORM 1600-ADD-RATING THRU 1600-EXIT
013100           END-EVALUATE.
013200       1000-EXIT.
013300           EXIT.
013400*---------------------------------------------------------------*
013500       1100-ADD-IMPRESSION-USER.
013600*---------------------------------------------------------------*
013700           PERFORM 5100-FIND-IMPR-USER-IX THRU 5100-EXIT.
013800           IF WS-NOT-FOUND
013900               ADD 1 TO CW-IM-NUM-USERS
014000               MOVE CW-IM-NUM-USERS    TO WS-USER-IX
014100               MOVE CW-MP-USER-ID      TO CW-IU-USER-ID (WS-USER-IX)
014200               MOVE 0                  TO CW-IU-CNT (WS-USER-IX)
014300               SET CW-MP-RESULT-ADDED  TO TRUE.
014400       1100-EXIT.
014500           EXIT.
014600*---------------------------------------------------------------*
014700       1200-ADD-IMPRESSION-SERIES.
014800*---------------------------------------------------------------*
014900           PERFORM 5200-FIND-IMPR-SERIES-IX THRU 5200-EXIT.
015000           IF WS-NOT-FOUND
015100               ADD 1 TO CW-IM-NUM-SERIES
015200               MOVE CW-IM-NUM-SERIES   TO WS-ENTITY-IX
015300               MOVE CW-MP-ENTITY-ID    TO CW-IS-SERIES-ID (WS-ENTITY-IX)
015400               MOVE 0                  TO CW-IS-CNT (WS-ENTITY-IX)
015500               SET CW-MP-RESULT-ADDED  TO TRUE.
015600       1200-EXIT.
015700           EXIT.
015800*---------------------------------------------------------------*
015900*    ADD-IMPRESSION IS ACCEPTED ONLY WHEN BOTH THE USER AND     *
016000*    THE SERIES ARE ALREADY REGISTERED AND THE PAIR HAS NOT     *
016100*    BEEN SEEN BEFORE -- IMPRESSIONS ARE A DISTINCT-PAIR SET.    *
016200*---------------------------------------------------------------*
016300       1300-ADD-IMPRESSION-PAIR.
016400*---------------------------------------------------------------*
016500           PERFORM 5100-FIND-IMPR-USER-IX THRU 5100-EXIT.
016600           IF WS-NOT-FOUND
016700               GO TO 1300-EXIT.
016800           MOVE WS-USER-IX             TO WS-SCAN-IX.
016900           PERFORM 5200-FIND-IMPR-SERIES-IX THRU 5200-EXIT.
017000           IF WS-NOT-FOUND
017100               GO TO 1300-EXIT.
017200           MOVE WS-SCAN-IX             TO WS-USER-IX.
017300           PERFORM 5300-FIND-IMPR-CELL-IX THRU 5300-EXIT.
017400           IF WS-FOUND
017500               GO TO 1300-EXIT.
017600           ADD 1 TO CW-IM-NUM-CELLS.
017700           MOVE WS-USER-IX             TO CW-IC-USER-IDX (CW-IM-NUM-CELLS).
017800           MOVE WS-ENTITY-IX           TO CW-IC-SERIES-IDX (CW-IM-NUM-CELLS).
017900           ADD 1 TO CW-IU-CNT (WS-USER-IX).
018000           ADD 1 TO CW-IS-CNT (WS-ENTITY-IX).
018100           ADD 1 TO CW-IM-NUM-IMPRESSIONS.
018200           SET CW-MP-RESULT-ADDED     TO TRUE.
018300       1300-EXIT.
018400           EXIT.
018500*---------------------------------------------------------------*
018600       1400-ADD-MATRIX-USER.
018700*---------------------------------------------------------------*
018800           MOVE CW-MP-MATRIX-ID        TO WS-MX-IX.
018900           PERFORM 5400-FIND-MATRIX-USER-IX THRU 5400-EXIT.
019000           IF WS-NOT-FOUND
019100               ADD 1 TO CW-MX-NUM-USERS (WS-MX-IX)
019200               MOVE CW-MX-NUM-USERS (WS-MX-IX)    TO WS-USER-IX
019300               MOVE CW-MP-USER-ID    TO CW-MU-USER-ID (WS-MX-IX WS-USER-IX)
019400               MOVE 0                TO CW-MU-CNT     (WS-MX-IX WS-USER-IX)
019500               MOVE 0                TO CW-MU-REL-CNT (WS-MX-IX WS-USER-IX)
019600               MOVE 0                TO CW-MU-SUM-VALUE (WS-MX-IX WS-USER-IX)
019700               SET CW-MP-RESULT-ADDED TO TRUE.
019800       1400-EXIT.
019900           EXIT.
020000*---------------------------------------------------------------*
020100       1500-ADD-MATRIX-ENTITY.
020200*---------------------------------------------------------------*
020300           MOVE CW-MP-MATRIX-ID        TO WS-MX-IX.
020400           PERFORM 5500-FIND-MATRIX-ENTITY-IX THRU 5500-EXIT.
020500           IF WS-NOT-FOUND
020600               ADD 1 TO CW-MX-NUM-ENTITIES (WS-MX-IX)
020700               MOVE CW-MX-NUM-ENTITIES (WS-MX-IX) TO WS-ENTITY-IX
020800               MOVE CW-MP-ENTITY-ID  TO CW-ME-ENTITY-ID (WS-MX-IX WS-ENTITY-IX)
020900               MOVE 0                TO CW-ME-CNT       (WS-MX-IX WS-ENTITY-IX)
021000               MOVE 0                TO CW-ME-REL-CNT   (WS-MX-IX WS-ENTITY-IX)
021100               MOVE 0                TO CW-ME-SUM-VALUE (WS-MX-IX WS-ENTITY-IX)
021200               SET CW-MP-RESULT-ADDED TO TRUE.
021300       1500-EXIT.
021400           EXIT.
021500*---------------------------------------------------------------*
021600*    ADD-RATING -- SEE SPEC OF RECORD -- IGNORED UNLESS BOTH    *
021700*    THE USER AND THE ENTITY ARE ALREADY REGISTERED.  THIS      *
021800*    RUN IS ALWAYS BINARIZE=TRUE / UPDATE=TRUE (ACCUMULATE      *
021900*    MODE), SO A REPEAT RATING ADDS TO THE STORED CELL VALUE    *
022000*    INSTEAD OF REPLACING IT -- BUT CW-MU-CNT/CW-ME-CNT ARE A   *
022100*    COUNT OF CELLS, NOT OF CALLS, SO THEY ONLY MOVE THE FIRST  *
022200*    TIME A CELL IS ADDED (SEE CW-0149).  CW-MU-SUM-VALUE AND   *
022300*    CW-ME-SUM-VALUE TAKE THE RATING VALUE ON EVERY CALL.       *
022400*---------------------------------------------------------------*
022500       1600-ADD-RATING.
022600*---------------------------------------------------------------*
022700           MOVE CW-MP-MATRIX-ID        TO WS-MX-IX.
022800           PERFORM 5400-FIND-MATRIX-USER-IX THRU 5400-EXIT.
022900           IF WS-NOT-FOUND
023000               GO TO 1600-EXIT.
023100           MOVE WS-USER-IX             TO WS-SCAN-IX.
023200           PERFORM 5500-FIND-MATRIX-ENTITY-IX THRU 5500-EXIT.
023300           IF WS-NOT-FOUND
023400               GO TO 1600-EXIT.
023500           MOVE WS-SCAN-IX             TO WS-USER-IX.
023600           SET WS-IS-RELEVANT          TO TRUE.
023700           IF CW-MP-RATING-VALUE < WS-RATING-THRESHOLD
023800               SET WS-NOT-RELEVANT     TO TRUE.
023900           ADD 1 TO CW-MX-TOTAL-RATINGS (WS-MX-IX).
024000           IF WS-IS-RELEVANT
024100               ADD 1 TO CW-MX-TOTAL-REL-RATINGS (WS-MX-IX).
024200           PERFORM 5600-FIND-MATRIX-CELL-IX THRU 5600-EXIT.
024300           IF WS-NOT-FOUND
024400               ADD 1 TO CW-MX-NUM-CELLS (WS-MX-IX)
024500               MOVE CW-MX-NUM-CELLS (WS-MX-IX)     TO WS-CELL-IX
024600               MOVE WS-USER-IX       TO CW-MC-USER-IDX   (WS-MX-IX WS-CELL-IX)
024700               MOVE WS-ENTITY-IX     TO CW-MC-ENTITY-IDX (WS-MX-IX WS-CELL-IX)
024800               MOVE CW-MP-RATING-VALUE TO CW-MC-VALUE   (WS-MX-IX WS-CELL-IX)
024900               ADD 1 TO CW-MX-NUM-RATINGS (WS-MX-IX)
025000               ADD 1 TO CW-MU-CNT (WS-MX-IX WS-USER-IX)
025100               ADD CW-MP-RATING-VALUE TO CW-MU-SUM-VALUE (WS-MX-IX WS-USER-IX)
025200               ADD 1 TO CW-ME-CNT (WS-MX-IX WS-ENTITY-IX)
025300               ADD CW-MP-RATING-VALUE TO CW-ME-SUM-VALUE (WS-MX-IX WS-ENTITY-IX)
025400               IF WS-IS-RELEVANT
025500                   ADD 1 TO CW-MX-NUM-REL-RATINGS (WS-MX-IX)
025600                   ADD 1 TO CW-MU-REL-CNT (WS-MX-IX WS-USER-IX)
025700                   ADD 1 TO CW-ME-REL-CNT (WS-MX-IX WS-ENTITY-IX)
025800               END-IF
025900               SET CW-MP-RESULT-ADDED TO TRUE
026000           ELSE
026100               MOVE CW-MC-VALUE (WS-MX-IX WS-CELL-IX) TO WS-OLD-STORED-VALUE
026200               ADD CW-MP-RATING-VALUE TO CW-MC-VALUE (WS-MX-IX WS-CELL-IX)
026300               ADD CW-MP-RATING-VALUE TO CW-MU-SUM-VALUE (WS-MX-IX WS-USER-IX)
026400               ADD CW-MP-RATING-VALUE TO CW-ME-SUM-VALUE (WS-MX-IX WS-ENTITY-IX)
026500               IF WS-OLD-STORED-VALUE <= 0 AND WS-IS-RELEVANT
026600                   ADD 1 TO CW-MX-NUM-REL-RATINGS (WS-MX-IX)
026700                   ADD 1 TO CW-MU-REL-CNT (WS-MX-IX WS-USER-IX)
026800                   ADD 1 TO CW-ME-REL-CNT (WS-MX-IX WS-ENTITY-IX)
026900               END-IF
027000               SET CW-MP-RESULT-UPDATED TO TRUE
027100           END-IF.
027200       1600-EXIT.
027300           EXIT.
027400*---------------------------------------------------------------*
027500*    LINEAR-SEARCH PARAGRAPHS -- THE TABLES ARE SMALL ENOUGH    *
027600*    (A FEW THOUSAND ENTRIES) THAT A STRAIGHT PERFORM VARYING   *
027700*    SCAN IS FAST ENOUGH FOR A BATCH JOB; NO SEARCH/INDEXED-BY  *
027800*    TABLES ARE USED IN THIS SHOP'S OLDER PROGRAMS AND NONE IS  *
027900*    NEEDED HERE.                                               *
028000*---------------------------------------------------------------*
028100       5100-FIND-IMPR-USER-IX.
028200*---------------------------------------------------------------*
028300           SET WS-NOT-FOUND            TO TRUE.
028400           MOVE 0                      TO WS-USER-IX.
028500           PERFORM 5110-SCAN-IMPR-USERS
028600               VARYING WS-SCAN-IX FROM 1 BY 1
028700               UNTIL WS-SCAN-IX > CW-IM-NUM-USERS
028800                  OR WS-FOUND.
028900       5100-EXIT.
029000           EXIT.
029100       5110-SCAN-IMPR-USERS.
029200           IF CW-IU-USER-ID (WS-SCAN-IX) = CW-MP-USER-ID
029300               SET WS-FOUND            TO TRUE
029400               MOVE WS-SCAN-IX         TO WS-USER-IX.
029500*---------------------------------------------------------------*
029600       5200-FIND-IMPR-SERIES-IX.
029700*---------------------------------------------------------------*
029800           SET WS-NOT-FOUND            TO TRUE.
029900           MOVE 0                      TO WS-ENTITY-IX.
030000           PERFORM 5210-SCAN-IMPR-SERIES
030100               VARYING WS-SCAN-IX FROM 1 BY 1
030200               UNTIL WS-SCAN-IX > CW-IM-NUM-SERIES
030300                  OR WS-FOUND.
030400       5200-EXIT.
030500           EXIT.
030600       5210-SCAN-IMPR-SERIES.
030700           IF CW-IS-SERIES-ID (WS-SCAN-IX) = CW-MP-ENTITY-ID
030800               SET WS-FOUND            TO TRUE
030900               MOVE WS-SCAN-IX         TO WS-ENTITY-IX.
031000*---------------------------------------------------------------*
031100       5300-FIND-IMPR-CELL-IX.
031200*---------------------------------------------------------------*
031300           SET WS-NOT-FOUND            TO TRUE.
031400           PERFORM 5310-SCAN-IMPR-CELLS
031500               VARYING WS-SCAN-IX FROM 1 BY 1
031600               UNTIL WS-SCAN-IX > CW-IM-NUM-CELLS
031700                  OR WS-FOUND.
031800       5300-EXIT.
031900           EXIT.
032000       5310-SCAN-IMPR-CELLS.
032100           IF CW-IC-USER-IDX (WS-SCAN-IX) = WS-USER-IX
032200              AND CW-IC-SERIES-IDX (WS-SCAN-IX) = WS-ENTITY-IX
032300               SET WS-FOUND            TO TRUE.
032400*---------------------------------------------------------------*
032500       5400-FIND-MATRIX-USER-IX.
032600*---------------------------------------------------------------*
032700           SET WS-NOT-FOUND            TO TRUE.
032800           MOVE 0                      TO WS-USER-IX.
032900           PERFORM 5410-SCAN-MATRIX-USERS
033000               VARYING WS-SCAN-IX FROM 1 BY 1
033100               UNTIL WS-SCAN-IX > CW-MX-NUM-USERS (WS-MX-IX)
033200                  OR WS-FOUND.
033300       5400-EXIT.
033400           EXIT.
033500       5410-SCAN-MATRIX-USERS.
033600           IF CW-MU-USER-ID (WS-MX-IX WS-SCAN-IX) = CW-MP-USER-ID
033700               SET WS-FOUND            TO TRUE
033800               MOVE WS-SCAN-IX         TO WS-USER-IX.
033900*---------------------------------------------------------------*
034000       5500-FIND-MATRIX-ENTITY-IX.
034100*---------------------------------------------------------------*
034200           SET WS-NOT-FOUND            TO TRUE.
034300           MOVE 0                      TO WS-ENTITY-IX.
034400           PERFORM 5510-SCAN-MATRIX-ENTITIES
034500               VARYING WS-SCAN-IX FROM 1 BY 1
034600               UNTIL WS-SCAN-IX > CW-MX-NUM-ENTITIES (WS-MX-IX)
034700                  OR WS-FOUND.
034800       5500-EXIT.
034900           EXIT.
035000       5510-SCAN-MATRIX-ENTITIES.
035100           IF CW-ME-ENTITY-ID (WS-MX-IX WS-SCAN-IX) = CW-MP-ENTITY-ID
035200               SET WS-FOUND            TO TRUE
035300               MOVE WS-SCAN-IX         TO WS-ENTITY-IX.
035400*---------------------------------------------------------------*
035500       5600-FIND-MATRIX-CELL-IX.
035600*---------------------------------------------------------------*
035700           SET WS-NOT-FOUND            TO TRUE.
035800           PERFORM 5610-SCAN-MATRIX-CELLS
035900               VARYING WS-SCAN-IX FROM 1 BY 1
036000               UNTIL WS-SCAN-IX > CW-MX-NUM-CELLS (WS-MX-IX)
036100                  OR WS-FOUND.
036200       5600-EXIT.
036300           EXIT.
036400       5610-SCAN-MATRIX-CELLS.
036500           IF CW-MC-USER-IDX (WS-MX-IX WS-SCAN-IX) = WS-USER-IX
036600              AND CW-MC-ENTITY-IDX (WS-MX-IX WS-SCAN-IX) = WS-ENTITY-IX
036700               SET WS-FOUND            TO TRUE
036800               MOVE WS-SCAN-IX         TO WS-CELL-IX.
