000100******************************************************************
000200*    COPYBOOK:  CWSREC                                           *
000300*    OWNER:     RECOMMENDATION ENGINE STATISTICS BATCH           *
000400*    PURPOSE:   OUTPUT LINE LAYOUTS FOR ALL FOUR REPORT FAMILIES *
000500*               -- THE STATISTICS REPORT, THE RANKED POPULARITY  *
000600*               / IMPRESSION DISTRIBUTION EXTRACTS, AND THE      *
000700*               TEMPORAL EXTRACTS.  ALL FOUR ARE TAB-SEPARATED   *
000800*               TEXT, NO EDITED PICTURE SUPPRESSION -- THE       *
000900*               DOWNSTREAM LOAD JOBS WANT FIXED-WIDTH ZERO-      *
001000*               PADDED NUMBERS, NOT PRINT-STYLE BLANKS.          *
001100*                                                                *
001200*    MAINTENANCE LOG                                             *
001300*    DATE       AUTHOR          REQUEST     DESCRIPTION          *
001400*    ---------  --------------  ----------  -------------------- *
001500*    02/04/1994 D. OYELARAN     CW-0037     ORIGINAL STAT-LINE   *
001600*               AND RANK-LINE LAYOUTS                            *
001700*    06/19/1996 D. OYELARAN     CW-0052     ADDED TIME-LINE FOR  *
001800*               THE TEMPORAL EXTRACT WRITERS                     *
001900*    11/03/1998 T. VANCLEAVE    CW-0070     Y2K - TIMESTAMP      *
002000*               FIELD ALREADY PIC 9(13) MS-SINCE-EPOCH, NO       *
002100*               2-DIGIT YEAR ANYWHERE IN THIS COPYBOOK           *
002200*    08/14/2003 T. VANCLEAVE    CW-0091     SPLIT STAT-LINE INTO *
002300*               SEPARATE INTEGER AND DECIMAL EDIT AREAS SO       *
002400*               CWSTATW DOES NOT HAVE TO RE-MOVE THE SAME FIELD  *
002500*               TWICE FOR DIFFERENT PICTURE CLAUSES              *
002600*    02/11/2013 J. FALWORTH     CW-0140     ADDED CW-STAT-TABLE  *
002700*               SO CWSTATW CAN HAND CWSTAT THE WHOLE STATISTICS  *
002800*               LIST IN ONE CALL INSTEAD OF 52 SEPARATE ONES     *
002900*    07/09/2013 J. FALWORTH     CW-0144     ADDED CW-REPORT-     *
003000*               HEADERS -- ONE LITERAL TAB-SEPARATED HEADER LINE *
003100*               PER OUTPUT FILE FAMILY, SO EVERY WRITER PRINTS   *
003200*               ITS COLUMN NAMES THE SAME WAY INSTEAD OF EACH    *
003300*               ONE BUILDING ITS OWN                             *
003400******************************************************************
003500*--------------------------------------------------------------*
003600*    STATISTICS REPORT LINE (stats.txt) -- ONE ROW PER NAMED    *
003700*    STATISTIC.  STAT-KIND TELLS 3000-BUILD-STATISTICS WHICH    *
003800*    EDIT AREA TO MOVE THROUGH BEFORE THE LINE IS WRITTEN.       *
003900*--------------------------------------------------------------*
004000 01  CW-STAT-LINE.
004100     05  CW-SL-NAME                  PIC X(60).
004200     05  CW-SL-TAB-1                 PIC X(01) VALUE X'09'.
004300     05  CW-SL-VALUE                 PIC X(20).
004400     05  FILLER                      PIC X(10).
004500*--------------------------------------------------------------*
004600*    WORK AREA BEHIND CW-SL-VALUE -- THE RAW COMP-3-FREE WORKING *
004700*    NUMBERS CWSTATW ACCUMULATES, KEPT SEPARATE FROM THE EDITED  *
004800*    TEXT THAT ACTUALLY GOES ON THE LINE.                        *
004900*--------------------------------------------------------------*
005000 01  CW-STAT-WORK-VALUES.
005100     05  CW-SWV-KIND                 PIC X(01).
005200         88  CW-SWV-KIND-INTEGER             VALUE 'I'.
005300         88  CW-SWV-KIND-DECIMAL             VALUE 'D'.
005400     05  CW-SWV-INTEGER-VALUE        PIC S9(12) COMP-3.
005500     05  CW-SWV-DECIMAL-VALUE        PIC S9(07)V9(06) COMP-3.
005600     05  CW-SWV-INTEGER-EDIT         PIC -(11)9.
005700     05  CW-SWV-DECIMAL-EDIT         PIC -(6)9.999999.
005800     05  FILLER                      PIC X(06).
005900*--------------------------------------------------------------*
006000*    POPULARITY / IMPRESSION DISTRIBUTION LINE -- RANK THEN     *
006100*    COUNT.  SHARED BY CWPOPW AND CWIMPW; THE SORT RECORD        *
006200*    BELOW CARRIES THE UNRANKED COUNT BEFORE THE SORT AND THE    *
006300*    RANK-LINE CARRIES THE FINAL PRINTABLE PAIR AFTER IT.        *
006400*--------------------------------------------------------------*
006500 01  CW-RANK-SORT-REC.
006600     05  CW-RS-COUNT                 PIC 9(09).
006700     05  CW-RS-ENTITY-ID             PIC 9(07).
006800     05  FILLER                      PIC X(04).
006900 01  CW-RANK-LINE.
007000     05  CW-RL-RANK                  PIC 9(07).
007100     05  CW-RL-TAB-1                 PIC X(01) VALUE X'09'.
007200     05  CW-RL-COUNT                 PIC 9(09).
007300     05  FILLER                      PIC X(06).
007400*--------------------------------------------------------------*
007500*    TEMPORAL EXTRACT LINE -- ENTITY-ID THEN TIMESTAMP, SAME    *
007600*    COLUMN ORDER AS THE HEADER TEXT "TIMESTAMP...ITEMID" READS *
007700*    BACKWARDS FROM -- LEAVE IT ALONE, THE DOWNSTREAM PARSER     *
007800*    KNOWS THE REAL ORDER AND THE HEADER IS COSMETIC ONLY.       *
007900*--------------------------------------------------------------*
008000 01  CW-TIME-SORT-REC.
008100     05  CW-TS-TIMESTAMP             PIC 9(13).
008200     05  CW-TS-ENTITY-ID             PIC 9(07).
008300     05  FILLER                      PIC X(04).
008400 01  CW-TIME-LINE.
008500     05  CW-TL-ENTITY-ID             PIC 9(07).
008600     05  CW-TL-TAB-1                 PIC X(01) VALUE X'09'.
008700     05  CW-TL-TIMESTAMP             PIC 9(13).
008800     05  FILLER                      PIC X(06).
008900*--------------------------------------------------------------*
009000*    IN-MEMORY STATISTICS LIST -- CWSTATW FILLS THIS ONCE AND    *
009100*    CWSTAT WALKS IT TO WRITE stats.txt.  60 ENTRIES IS HEADROOM *
009200*    OVER THE 52 LINES CWSTATW ACTUALLY BUILDS FOR THIS DATASET. *
009300*--------------------------------------------------------------*
009400 01  CW-STAT-TABLE.
009500     05  CW-STT-COUNT                PIC 9(03) COMP.
009600     05  FILLER                      PIC X(05).
009700     05  CW-STT-ENTRY OCCURS 60 TIMES.
009800         10  CW-STE-NAME             PIC X(60).
009900         10  CW-STE-VALUE            PIC X(20).
010000         10  FILLER                  PIC X(04).
010100*--------------------------------------------------------------*
010200*    LITERAL HEADER LINES -- ONE PER OUTPUT FILE FAMILY.  THESE  *
010300*    ARE GROUP MOVES/WRITES, NOT BUILT A FIELD AT A TIME, SO THE *
010400*    WORDING STAYS EXACTLY AS SPECIFIED EVEN WHERE THE COLUMN    *
010500*    NAME DOES NOT MATCH THE DATA BENEATH IT (SEE CW-TIME-LINE). *
010600*--------------------------------------------------------------*
010700 01  CW-REPORT-HEADERS.
010800     05  CW-STAT-HEADER-LINE.
010900         10  FILLER                  PIC X(04) VALUE 'Stat'.
011000         10  FILLER                  PIC X(01) VALUE X'09'.
011100         10  FILLER                  PIC X(05) VALUE 'Value'.
011200     05  CW-POP-HEADER-LINE.
011300         10  FILLER                  PIC X(07) VALUE 'Item Id'.
011400         10  FILLER                  PIC X(01) VALUE X'09'.
011500         10  FILLER                  PIC X(12) VALUE 'Num. Ratings'.
011600     05  CW-IMPR-USER-HEADER-LINE.
011700         10  FILLER                  PIC X(07) VALUE 'User Id'.
011800         10  FILLER                  PIC X(01) VALUE X'09'.
011900         10  FILLER                  PIC X(16) VALUE
012000             'Num. Impressions'.
012100     05  CW-IMPR-ITEM-HEADER-LINE.
012200         10  FILLER                  PIC X(07) VALUE 'Item Id'.
012300         10  FILLER                  PIC X(01) VALUE X'09'.
012400         10  FILLER                  PIC X(16) VALUE
012500             'Num. Impressions'.
012600     05  CW-TIME-HEADER-LINE.
012700         10  FILLER                  PIC X(09) VALUE 'Timestamp'.
012800         10  FILLER                  PIC X(01) VALUE X'09'.
012900         10  FILLER                  PIC X(06) VALUE 'ItemId'.
