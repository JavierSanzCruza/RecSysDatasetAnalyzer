000100      *=================================================================*
000200       IDENTIFICATION DIVISION.
000300       PROGRAM-ID.    CWANLYZ.
000400       AUTHOR.        R. KEMMERER.
000500       INSTALLATION.  MORONS LOSERS AND BIMBOS.
000600       DATE-WRITTEN.  03/11/1989.
000700       DATE-COMPILED.
000800       SECURITY.      NON-CONFIDENTIAL.
000900      *
001000      * MAINTENANCE LOG
001100      * DATE       AUTHOR          REQUEST     DESCRIPTION
001200      * ---------  --------------  ----------  --------------------
001300      * 03/11/1989 R. KEMMERER     CW-0001     CREATED - DRIVES THE
001400      *                                        WHOLE RUN, CALLS
001500      *                                        CWLOAD THEN PRINTS
001600      *                                        THE COUNTS IT GOT
001700      *                                        BACK
001800      * 02/04/1994 D. OYELARAN     CW-0037     ADDED THE CALL TO
001900      *                                        CWSTAT FOR THE
002000      *                                        STATISTICS REPORT,
002100      *                                        DROPPED THE OLD
002200      *                                        PRINT-FILE STEP
002300      * 06/19/1996 D. OYELARAN     CW-0052     ADDED CALLS TO CWPOPW,
002400      *                                        CWIMPW AND CWTIMEW --
002500      *                                        ALL FIVE MATRICES AND
002600      *                                        TABLES NOW GET BUILT
002700      *                                        AND WALKED IN ONE RUN
002800      * 11/03/1998 T. VANCLEAVE    CW-0070     Y2K REVIEW - THIS
002900      *                                        PROGRAM CARRIES NO
003000      *                                        DATE FIELDS OF ITS
003100      *                                        OWN, NO CHANGE
003200      * 07/22/2013 J. FALWORTH     CW-0146     THIS PROGRAM NOW
003300      *                                        OWNS THE FIVE SHARED
003400      *                                        TABLES IN ITS OWN
003500      *                                        WORKING STORAGE AND
003600      *                                        HANDS THEM DOWN TO
003700      *                                        EACH STEP THROUGH
003800      *                                        LINKAGE, INSTEAD OF
003900      *                                        EACH STEP KEEPING
004000      *                                        ITS OWN COPY AND
004100      *                                        RE-READING THE INPUT
004200      *                                        FILES OVER AGAIN
004300      *=================================================================*
004400*    THIS PROGRAM IS THE WHOLE JOB.  IT BUILDS THE FOUR RATING           *
004500*    MATRICES, THE IMPRESSION MATRIX AND THE FOUR TEMPORAL-POINT         *
004600*    TABLES ONCE (CWLOAD), THEN WALKS THAT SAME IN-MEMORY DATA FOUR      *
004700*    MORE TIMES TO WRITE THE STATISTICS REPORT (CWSTAT), THE             *
004800*    POPULARITY DISTRIBUTION EXTRACTS (CWPOPW), THE IMPRESSION           *
004900*    DISTRIBUTION EXTRACTS (CWIMPW) AND THE TEMPORAL EXTRACTS            *
005000*    (CWTIMEW).  NONE OF THE FIVE STEPS OPENS ANY FILE THIS PROGRAM      *
005100*    DOES NOT ALREADY KNOW ABOUT -- THIS PROGRAM ITSELF OPENS NONE,      *
005200*    IT ONLY OWNS THE WORKING STORAGE THE STEPS SHARE AND CALLS THEM     *
005300*    IN ORDER.                                                          *
005400      *-----------------------------------------------------------------*
005500       ENVIRONMENT DIVISION.
005600      *-----------------------------------------------------------------*
005700       CONFIGURATION SECTION.
005800      *-----------------------------------------------------------------*
005900       SOURCE-COMPUTER. IBM-3096.
006000       OBJECT-COMPUTER. IBM-3096.
006100       SPECIAL-NAMES.
006200           C01 IS TOP-OF-FORM.
006300      *-----------------------------------------------------------------*
006400       DATA DIVISION.
006500       WORKING-STORAGE SECTION.
006600      *-------------------------------------------------------------*
006700*    THE FIVE SHARED TABLES -- BUILT ONCE BY CWLOAD BELOW, THEN      *
006800*    HANDED DOWN THROUGH LINKAGE TO EVERY STEP THAT NEEDS THEM.      *
006900*    CW-MATU-PARMS COMES ALONG FOR THE RIDE SINCE IT SHARES THE      *
007000*    SAME COPYBOOK, BUT ONLY CWLOAD'S OWN CALLS TO CWMATU TOUCH IT.  *
007100      *-------------------------------------------------------------*
007200       COPY CWTBL.
007300      *-------------------------------------------------------------*
007400       01  WS-SWITCHES-MISC-FIELDS.
007500           05  WS-RUN-DATE             PIC X(08).
007600           05  WS-RETURN-CODE-SW       PIC 9(01) COMP.
007700               88  WS-RUN-OK                  VALUE 0.
007800               88  WS-RUN-FAILED              VALUE 1.
007900           05  FILLER                  PIC X(07).
008000      *-------------------------------------------------------------*
008100*    ALTERNATE VIEW OF THE SWITCH BLOCK -- A SINGLE PRINTABLE DIGIT *
008200*    CWANLYZ CAN DISPLAY ON THE JOB LOG WITHOUT QUALIFYING THROUGH  *
008300*    THE 88-LEVEL NAME.                                             *
008400      *-------------------------------------------------------------*
008500       01  WS-RETURN-CODE-VIEW REDEFINES WS-SWITCHES-MISC-FIELDS.
008600           05  FILLER                  PIC X(08).
008700           05  WS-RC-DIGIT             PIC 9(01).
008800           05  FILLER                  PIC X(07).
008900      *===================================================================*
009000       PROCEDURE DIVISION.
009100      *-------------------------------------------------------------*
009200       0000-MAIN-PROCESSING.
009300      *-------------------------------------------------------------*
009400           MOVE FUNCTION CURRENT-DATE (1:8) TO WS-RUN-DATE.
009500           DISPLAY 'CWANLYZ - DATASET STATISTICS RUN - ' WS-RUN-DATE.
009600           PERFORM 1000-LOAD-THE-DATASET.
009700           PERFORM 2000-WRITE-STATISTICS-REPORT.
009800           PERFORM 3000-WRITE-POPULARITY-EXTRACTS.
009900           PERFORM 4000-WRITE-IMPRESSION-EXTRACTS.
010000           PERFORM 5000-WRITE-TEMPORAL-EXTRACTS.
010100           DISPLAY 'CWANLYZ - RUN COMPLETE'.
010200           GOBACK.
010300      *-------------------------------------------------------------*
010400       1000-LOAD-THE-DATASET.
010500      *-------------------------------------------------------------*
010600           CALL 'CWLOAD' USING CW-RATING-MATRICES,
010700                               CW-IMPRESSION-MATRIX,
010800                               CW-TEMPORAL-TABLES,
010900                               CW-ITEM-CATALOG,
011000                               CW-SERIES-CATALOG,
011100                               CW-RECO-XREF,
011200                               CW-MATU-PARMS
011300           END-CALL.
011400      *-------------------------------------------------------------*
011500       2000-WRITE-STATISTICS-REPORT.
011600      *-------------------------------------------------------------*
011700           CALL 'CWSTAT' USING CW-RATING-MATRICES,
011800                               CW-IMPRESSION-MATRIX
011900           END-CALL.
012000      *-------------------------------------------------------------*
012100       3000-WRITE-POPULARITY-EXTRACTS.
012200      *-------------------------------------------------------------*
012300           CALL 'CWPOPW' USING CW-RATING-MATRICES
012400           END-CALL.
012500      *-------------------------------------------------------------*
012600       4000-WRITE-IMPRESSION-EXTRACTS.
012700      *-------------------------------------------------------------*
012800           CALL 'CWIMPW' USING CW-IMPRESSION-MATRIX
012900           END-CALL.
013000      *-------------------------------------------------------------*
013100       5000-WRITE-TEMPORAL-EXTRACTS.
013200      *-------------------------------------------------------------*
013300           CALL 'CWTIMEW' USING CW-TEMPORAL-TABLES
013400           END-CALL.
