000100      *=================================================================*
000200      * PROGRAM NAME:    CWLOAD
000300      * ORIGINAL AUTHOR: R. KEMMERER
000400      *
000500      * MAINTENANCE LOG
000600      * DATE       AUTHOR          REQUEST     DESCRIPTION
000700      * ---------  --------------  ----------  --------------------
000800      * 03/11/1989 R. KEMMERER     CW-0001     CREATED - PASS 1 AND
000900      *                                        PASS 2 ONLY, NO IMPR-
001000      *                                        RESTRICTED MATRICES
001100      * 02/04/1994 D. OYELARAN     CW-0037     ADDED MATRICES 3 AND 4
001200      *                                        AND THE PASS-1 IMPRES-
001300      *                                        SION-SIDE ADD-RATING
001400      *                                        CALLS AGAINST THEM
001500      * 06/19/1996 D. OYELARAN     CW-0052     ADDED PASS 3 (USER-
001600      *                                        KEYED IMPRESSION FILE)
001700      *                                        AND THE RECO-ID XREF
001800      * 11/03/1998 T. VANCLEAVE    CW-0070     Y2K - TIMESTAMP FIELD
001900      *                                        IS PIC 9(13) MS-SINCE-
002000      *                                        EPOCH THROUGHOUT, NO
002100      *                                        2-DIGIT YEAR ANYWHERE
002200      * 08/14/2003 T. VANCLEAVE    CW-0091     REBUILT THE DECIMAL
002300      *                                        CONVERSION PARAGRAPHS
002400      *                                        AROUND REFERENCE MODI-
002500      *                                        FICATION INSTEAD OF
002600      *                                        THE OLD SIGN-ONLY
002700      *                                        UNSTRING THAT DROPPED
002800      *                                        FRACTIONAL DIGITS
002900      * 09/18/2011 J. FALWORTH     CW-0133     CATALOG PARAGRAPHS
003000      *                                        SPLIT OUT OF 2000-
003100      *                                        PASS1-INTERACTIONS SO
003200      *                                        THE IMPR-SIDE PATH
003300      *                                        DOES NOT RE-RUN THEM
003400      * 02/11/2013 J. FALWORTH     CW-0140     CWANLYZ NOW DRIVES THE
003500      *                                        WHOLE RUN, SO THE
003600      *                                        TABLES MOVED FROM OUR
003700      *                                        OWN WORKING-STORAGE TO
003800      *                                        THE LINKAGE SECTION --
003900      *                                        WE ARE A BORROWER NOW,
004000      *                                        NOT THE OWNER, SAME AS
004100      *                                        CWMATU HAS ALWAYS BEEN
004200      *=================================================================*
004300       IDENTIFICATION DIVISION.
004400       PROGRAM-ID.  CWLOAD.
004500       AUTHOR.        R. KEMMERER.
004600       INSTALLATION.  MORONS LOSERS AND BIMBOS.
004700       DATE-WRITTEN.  03/11/1989.
004800       DATE-COMPILED.
004900       SECURITY.      NON-CONFIDENTIAL.
005000      *-----------------------------------------------------------------*
005100       ENVIRONMENT DIVISION.
005200      *-----------------------------------------------------------------*
005300       CONFIGURATION SECTION.
005400      *-----------------------------------------------------------------*
005500       SOURCE-COMPUTER. IBM-3096.
005600       OBJECT-COMPUTER. IBM-3096.
005700       SPECIAL-NAMES.
005800           C01 IS TOP-OF-FORM
005900           CLASS CW-SIGN-CLASS IS '+' '-'.
006000      *-----------------------------------------------------------------*
006100       INPUT-OUTPUT SECTION.
006200      *-----------------------------------------------------------------*
006300       FILE-CONTROL.
006400           SELECT CW-INTERACTIONS-FILE ASSIGN TO CWINTR
006500             ORGANIZATION IS LINE SEQUENTIAL
006600             FILE STATUS IS CW-INTR-STATUS.
006700      *
006800           SELECT CW-DIRECT-IMPR-FILE ASSIGN TO CWDIMP
006900             ORGANIZATION IS LINE SEQUENTIAL
007000             FILE STATUS IS CW-DIMP-STATUS.
007100      *
007200           SELECT CW-USER-IMPR-FILE ASSIGN TO CWUIMP
007300             ORGANIZATION IS LINE SEQUENTIAL
007400             FILE STATUS IS CW-UIMP-STATUS.
007500      *===================================================================*
007600       DATA DIVISION.
007700       FILE SECTION.
007800      *-------------------------------------------------------------*
007900       FD  CW-INTERACTIONS-FILE
008000      *     RECORDING MODE IS F
008100      *     DATA RECORD IS CW-INTR-LINE
008200      *     LABEL RECORDS ARE STANDARD.
008300           .
008400       01  CW-INTR-LINE                PIC X(200).
008500      *-------------------------------------------------------------*
008600       FD  CW-DIRECT-IMPR-FILE
008700      *     RECORDING MODE IS F
008800      *     DATA RECORD IS CW-DIMP-LINE
008900      *     LABEL RECORDS ARE STANDARD.
009000           .
009100       01  CW-DIMP-LINE                PIC X(200).
009200      *-------------------------------------------------------------*
009300       FD  CW-USER-IMPR-FILE
009400      *     RECORDING MODE IS F
009500      *     DATA RECORD IS CW-UIMP-LINE
009600      *     LABEL RECORDS ARE STANDARD.
009700           .
009800       01  CW-UIMP-LINE                PIC X(200).
009900      *-------------------------------------------------------------*
010000       WORKING-STORAGE SECTION.
010100      *-------------------------------------------------------------*
010200       01  WS-SWITCHES-MISC-FIELDS.
010300           05  CW-INTR-STATUS          PIC X(02).
010400               88  CW-INTR-OK                   VALUE '00'.
010500               88  CW-INTR-EOF                  VALUE '10'.
010600           05  CW-DIMP-STATUS          PIC X(02).
010700               88  CW-DIMP-OK                   VALUE '00'.
010800               88  CW-DIMP-EOF                  VALUE '10'.
010900           05  CW-UIMP-STATUS          PIC X(02).
011000               88  CW-UIMP-OK                   VALUE '00'.
011100               88  CW-UIMP-EOF                  VALUE '10'.
011200           05  WS-XREF-FOUND-SW        PIC X(01).
011300               88  WS-XREF-FOUND               VALUE 'Y'.
011400               88  WS-XREF-NOT-FOUND           VALUE 'N'.
011500           05  WS-CATALOG-FOUND-SW     PIC X(01).
011600               88  WS-CATALOG-FOUND             VALUE 'Y'.
011700               88  WS-CATALOG-NOT-FOUND         VALUE 'N'.
011800           05  FILLER                  PIC X(06).
011900      *-------------------------------------------------------------*
012000       01  WS-SUBSCRIPTS-COUNTERS.
012100           05  WS-SCAN-IX              PIC S9(05) COMP.
012200           05  WS-TOK-IX               PIC S9(05) COMP.
012300           05  WS-LIST-PTR             PIC S9(05) COMP.
012400           05  WS-USER-FOR-IMPR        PIC 9(07).
012500           05  WS-LIST-LENGTH-PARM     PIC 9(03).
012600           05  WS-INTR-COUNT           PIC 9(09) COMP.
012700           05  WS-DIMP-COUNT           PIC 9(09) COMP.
012800           05  WS-UIMP-COUNT           PIC 9(09) COMP.
012900           05  FILLER                  PIC X(08).
013000      *-------------------------------------------------------------*
013100*    RAW (ALPHANUMERIC) CAPTURE OF ONE INTERACTION LINE -- SEE     *
013200*    2100-PARSE-INTERACTION.  THE SIGNED AND DECIMAL FIELDS ARE    *
013300*    CAPTURED AS TEXT HERE AND CONVERTED SEPARATELY SINCE A        *
013400*    STRAIGHT UNSTRING INTO A SIGNED OR DECIMAL NUMERIC ITEM       *
013500*    WILL NOT HONOR AN EMBEDDED '-' OR '.' CHARACTER IN THE TEXT.  *
013600      *-------------------------------------------------------------*
013700       01  CW-RAW-INTERACTION.
013800           05  CW-RAWI-TIMESTAMP       PIC X(13).
013900           05  CW-RAWI-USER-ID         PIC X(07).
014000           05  CW-RAWI-ITEM-ID         PIC X(07).
014100           05  CW-RAWI-SERIES-ID       PIC X(07).
014200           05  CW-RAWI-EPISODE-NUM     PIC X(04).
014300           05  CW-RAWI-SERIES-LEN      PIC X(04).
014400           05  CW-RAWI-ITEM-TYPE       PIC X(01).
014500           05  CW-RAWI-RECO-ID         PIC X(08).
014600           05  CW-RAWI-INTERACTION-TY  PIC X(01).
014700           05  CW-RAWI-VISION-FACTOR   PIC X(08).
014800           05  CW-RAWI-EXPLICIT-RATING PIC X(08).
014900           05  FILLER                  PIC X(10).
015000      *-------------------------------------------------------------*
015100*    WORK AREA FOR THE SIGN/DECIMAL-POINT CONVERSIONS.              *
015200      *-------------------------------------------------------------*
015300       01  WS-DECIMAL-CONVERT-AREA.
015400           05  WS-DC-SIGN-CHAR         PIC X(01).
015500           05  WS-DC-WHOLE-TEXT        PIC X(04).
015600           05  WS-DC-FRAC-TEXT         PIC X(04).
015700           05  WS-DC-FRAC-PADDED       PIC X(04).
015800           05  WS-DC-DIGITS-5          PIC 9(05).
015900           05  WS-DC-DIGITS-3          PIC 9(03).
016000           05  FILLER                  PIC X(04).
016100      *-------------------------------------------------------------*
016200       COPY CWXREC.
016300      *===================================================================*
016400       LINKAGE SECTION.
016500      *-------------------------------------------------------------*
016600*    THE MATRICES, CATALOGS, CROSS-REFERENCE AND MATU CALL BLOCK   *
016700*    ALL LIVE IN CWANLYZ'S WORKING-STORAGE -- THIS PROGRAM ONLY    *
016800*    BORROWS THEM FOR THE DURATION OF THE LOAD, THE SAME WAY       *
016900*    CWMATU BORROWS THEM FROM US ONE LEVEL DOWN.                   *
017000      *-------------------------------------------------------------*
017100       COPY CWTBL.
017200      *===================================================================*
017300       PROCEDURE DIVISION USING CW-RATING-MATRICES,
017400                                CW-IMPRESSION-MATRIX,
017500                                CW-TEMPORAL-TABLES,
017600                                CW-ITEM-CATALOG,
017700                                CW-SERIES-CATALOG,
017800                                CW-RECO-XREF,
017900                                CW-MATU-PARMS.
018000      *-------------------------------------------------------------*
018100       0000-MAIN-PARAGRAPH.
018200      *-------------------------------------------------------------*
018300           PERFORM 0100-INITIALIZE-TABLES.
018400           PERFORM 1000-OPEN-INTERACTIONS-FILE.
018500           PERFORM 1010-READ-INTR-HEADER.
018600           PERFORM 2000-PASS1-INTERACTIONS
018700               UNTIL CW-INTR-EOF.
018800           PERFORM 1020-CLOSE-INTERACTIONS-FILE.
018900           PERFORM 1100-OPEN-DIRECT-IMPR-FILE.
019000           PERFORM 1110-READ-DIMP-HEADER.
019100           PERFORM 2500-PASS2-DIRECT-IMPR
019200               UNTIL CW-DIMP-EOF.
019300           PERFORM 1120-CLOSE-DIRECT-IMPR-FILE.
019400           PERFORM 1200-OPEN-USER-IMPR-FILE.
019500           PERFORM 1210-READ-UIMP-HEADER.
019600           PERFORM 2550-PASS3-USER-IMPR
019700               UNTIL CW-UIMP-EOF.
019800           PERFORM 1220-CLOSE-USER-IMPR-FILE.
019900           DISPLAY 'CWLOAD INTERACTIONS READ: ' WS-INTR-COUNT.
020000           DISPLAY 'CWLOAD DIRECT IMPR READ : ' WS-DIMP-COUNT.
020100           DISPLAY 'CWLOAD USER IMPR READ   : ' WS-UIMP-COUNT.
020200           GOBACK.
020300      *-------------------------------------------------------------*
020400*    CW-MX-CTL, CW-IMPRESSION-MATRIX, CW-TEMPORAL-TABLES, THE      *
020500*    CATALOGS AND THE XREF ARE ALL LOW-VALUE ON ENTRY TO A BATCH   *
020600*    GOBACK-CAPABLE REGION, BUT THIS SHOP ZEROES ITS COUNTERS      *
020700*    EXPLICITLY RATHER THAN TRUST THE LOADER.                      *
020800      *-------------------------------------------------------------*
020900       0100-INITIALIZE-TABLES.
021000      *-------------------------------------------------------------*
021100           MOVE 0 TO WS-INTR-COUNT WS-DIMP-COUNT WS-UIMP-COUNT.
021200           MOVE 0 TO CW-IM-NUM-USERS CW-IM-NUM-SERIES CW-IM-NUM-CELLS
021300                      CW-IM-NUM-IMPRESSIONS.
021400           MOVE 0 TO CW-ICT-NUM-ITEMS CW-SCT-NUM-SERIES
021500                      CW-RX-NUM-ENTRIES.
021600           PERFORM 0110-INITIALIZE-MATRIX
021700               VARYING WS-SCAN-IX FROM 1 BY 1 UNTIL WS-SCAN-IX > 4.
021800      *-------------------------------------------------------------*
021900       0110-INITIALIZE-MATRIX.
022000      *-------------------------------------------------------------*
022100           MOVE 0 TO CW-MX-NUM-USERS (WS-SCAN-IX)
022200                     CW-MX-NUM-ENTITIES (WS-SCAN-IX)
022300                     CW-MX-NUM-CELLS (WS-SCAN-IX)
022400                     CW-MX-NUM-RATINGS (WS-SCAN-IX)
022500                     CW-MX-TOTAL-RATINGS (WS-SCAN-IX)
022600                     CW-MX-NUM-REL-RATINGS (WS-SCAN-IX)
022700                     CW-MX-TOTAL-REL-RATINGS (WS-SCAN-IX)
022800                     CW-TD-NUM-POINTS (WS-SCAN-IX)
022900                     CW-TD-MIN-TS (WS-SCAN-IX)
023000                     CW-TD-MAX-TS (WS-SCAN-IX).
023100           SET CW-TD-FIRST-POINT (WS-SCAN-IX) TO TRUE.
023200      *-------------------------------------------------------------*
023300       1000-OPEN-INTERACTIONS-FILE.
023400      *-------------------------------------------------------------*
023500           OPEN INPUT CW-INTERACTIONS-FILE.
023600           IF NOT CW-INTR-OK
023700               DISPLAY 'CWLOAD - INTERACTIONS OPEN STATUS: '
023800                   CW-INTR-STATUS.
023900      *-------------------------------------------------------------*
024000       1010-READ-INTR-HEADER.
024100      *-------------------------------------------------------------*
024200           READ CW-INTERACTIONS-FILE
024300               AT END
024400                   SET CW-INTR-EOF TO TRUE
024500           END-READ.
024600      *-------------------------------------------------------------*
024700       1020-CLOSE-INTERACTIONS-FILE.
024800      *-------------------------------------------------------------*
024900           CLOSE CW-INTERACTIONS-FILE.
025000      *-------------------------------------------------------------*
025100       1100-OPEN-DIRECT-IMPR-FILE.
025200      *-------------------------------------------------------------*
025300           OPEN INPUT CW-DIRECT-IMPR-FILE.
025400           IF NOT CW-DIMP-OK
025500               DISPLAY 'CWLOAD - DIRECT IMPR OPEN STATUS: '
025600                   CW-DIMP-STATUS.
025700      *-------------------------------------------------------------*
025800       1110-READ-DIMP-HEADER.
025900      *-------------------------------------------------------------*
026000           READ CW-DIRECT-IMPR-FILE
026100               AT END
026200                   SET CW-DIMP-EOF TO TRUE
026300           END-READ.
026400      *-------------------------------------------------------------*
026500       1120-CLOSE-DIRECT-IMPR-FILE.
026600      *-------------------------------------------------------------*
026700           CLOSE CW-DIRECT-IMPR-FILE.
026800      *-------------------------------------------------------------*
026900       1200-OPEN-USER-IMPR-FILE.
027000      *-------------------------------------------------------------*
027100           OPEN INPUT CW-USER-IMPR-FILE.
027200           IF NOT CW-UIMP-OK
027300               DISPLAY 'CWLOAD - USER IMPR OPEN STATUS: '
027400                   CW-UIMP-STATUS.
027500      *-------------------------------------------------------------*
027600       1210-READ-UIMP-HEADER.
027700      *-------------------------------------------------------------*
027800           READ CW-USER-IMPR-FILE
027900               AT END
028000                   SET CW-UIMP-EOF TO TRUE
028100           END-READ.
028200      *-------------------------------------------------------------*
028300       1220-CLOSE-USER-IMPR-FILE.
028400      *-------------------------------------------------------------*
028500           CLOSE CW-USER-IMPR-FILE.
028600      *-------------------------------------------------------------*
028700*    PASS 1 -- READ THE INTERACTION FILE, REGISTER AND ADD TO THE  *
028800*    BASE MATRICES, AND (SOURCE NORMALIZATION) SEND THE IMPRESSION-*
028900*    SOURCED COPY TO THE IMPRESSION-RESTRICTED MATRICES INSTEAD OF *
029000*    THE BASE ONES A SECOND TIME.                                  *
029100      *-------------------------------------------------------------*
029200       2000-PASS1-INTERACTIONS.
029300      *-------------------------------------------------------------*
029400           READ CW-INTERACTIONS-FILE
029500               AT END
029600                   SET CW-INTR-EOF TO TRUE
029700               NOT AT END
029800                   ADD 1 TO WS-INTR-COUNT
029900                   PERFORM 2100-PARSE-INTERACTION THRU 2100-EXIT
030000                   PERFORM 2200-REGISTER-BASE-ENTITIES THRU 2200-EXIT
030100                   PERFORM 2300-ADD-BASE-RATINGS THRU 2300-EXIT
030200                   IF CW-INT-RECO-ID >= 0
030300                       PERFORM 2400-RECORD-XREF THRU 2400-EXIT
030400                       PERFORM 2420-REGISTER-IMPR-ENTITIES
030500                           THRU 2420-EXIT
030600                       PERFORM 2440-ADD-IMPR-SIDE-RATINGS
030700                           THRU 2440-EXIT
030800                   END-IF
030900                   PERFORM 2460-UPDATE-CATALOGS THRU 2460-EXIT
031000           END-READ.
031100      *-------------------------------------------------------------*
031200       2100-PARSE-INTERACTION.
031300      *-------------------------------------------------------------*
031400           UNSTRING CW-INTR-LINE DELIMITED BY ","
031500               INTO CW-RAWI-TIMESTAMP, CW-RAWI-USER-ID,
031600                    CW-RAWI-ITEM-ID, CW-RAWI-SERIES-ID,
031700                    CW-RAWI-EPISODE-NUM, CW-RAWI-SERIES-LEN,
031800                    CW-RAWI-ITEM-TYPE, CW-RAWI-RECO-ID,
031900                    CW-RAWI-INTERACTION-TY, CW-RAWI-VISION-FACTOR,
032000                    CW-RAWI-EXPLICIT-RATING.
032100           MOVE CW-RAWI-TIMESTAMP      TO CW-INT-TIMESTAMP.
032200           MOVE CW-RAWI-USER-ID        TO CW-INT-USER-ID.
032300           MOVE CW-RAWI-ITEM-ID        TO CW-INT-ITEM-ID.
032400           MOVE CW-RAWI-SERIES-ID      TO CW-INT-SERIES-ID.
032500           MOVE CW-RAWI-EPISODE-NUM    TO CW-INT-EPISODE-NUM.
032600           MOVE CW-RAWI-SERIES-LEN     TO CW-INT-SERIES-LEN.
032700           MOVE CW-RAWI-ITEM-TYPE      TO CW-INT-ITEM-TYPE.
032800           MOVE CW-RAWI-INTERACTION-TY TO CW-INT-INTERACTION-TYPE.
032900           PERFORM 2110-CONVERT-RECO-ID THRU 2110-EXIT.
033000           PERFORM 2130-CONVERT-VISION-FACTOR THRU 2130-EXIT.
033100           PERFORM 2140-CONVERT-EXPLICIT-RATING THRU 2140-EXIT.
033200       2100-EXIT.
033300           EXIT.
033400      *-------------------------------------------------------------*
033500       2110-CONVERT-RECO-ID.
033600      *-------------------------------------------------------------*
033700           IF CW-RAWI-RECO-ID (1:1) = '-'
033800               MOVE CW-RAWI-RECO-ID (2:7) TO CW-INT-RECO-ID
033900               SUBTRACT CW-INT-RECO-ID FROM 0 GIVING CW-INT-RECO-ID
034000           ELSE
034100               MOVE CW-RAWI-RECO-ID       TO CW-INT-RECO-ID
034200           END-IF.
034300       2110-EXIT.
034400           EXIT.
034500      *-------------------------------------------------------------*
034600*    VISION-FACTOR AND EXPLICIT-RATING ARE CARRIED ON THE RECORD   *
034700*    BUT NOT USED BY ANY STATISTIC IN THIS RUN -- CONVERTED HERE   *
034800*    ONLY SO THE FULL RECORD LAYOUT IS POPULATED FOR A DOWNSTREAM  *
034900*    JOB THAT MAY WANT THEM SOMEDAY.                               *
035000      *-------------------------------------------------------------*
035100       2130-CONVERT-VISION-FACTOR.
035200      *-------------------------------------------------------------*
035300           MOVE SPACES TO WS-DC-SIGN-CHAR WS-DC-WHOLE-TEXT
035400                          WS-DC-FRAC-TEXT WS-DC-FRAC-PADDED.
035500           IF CW-RAWI-VISION-FACTOR (1:1) = '-'
035600               MOVE '-' TO WS-DC-SIGN-CHAR
035700               UNSTRING CW-RAWI-VISION-FACTOR (2:7) DELIMITED BY '.'
035800                   INTO WS-DC-WHOLE-TEXT, WS-DC-FRAC-TEXT
035900           ELSE
036000               MOVE '+' TO WS-DC-SIGN-CHAR
036100               UNSTRING CW-RAWI-VISION-FACTOR DELIMITED BY '.'
036200                   INTO WS-DC-WHOLE-TEXT, WS-DC-FRAC-TEXT
036300           END-IF.
036400           MOVE WS-DC-FRAC-TEXT TO WS-DC-FRAC-PADDED.
036500           STRING WS-DC-WHOLE-TEXT (1:1) DELIMITED BY SIZE
036600                  WS-DC-FRAC-PADDED (1:4) DELIMITED BY SIZE
036700                  INTO WS-DC-DIGITS-5.
036800           MOVE WS-DC-DIGITS-5 TO CW-INT-VISION-FACTOR.
036900           IF WS-DC-SIGN-CHAR = '-'
037000               SUBTRACT CW-INT-VISION-FACTOR FROM 0
037100                   GIVING CW-INT-VISION-FACTOR
037200           END-IF.
037300       2130-EXIT.
037400           EXIT.
037500      *-------------------------------------------------------------*
037600       2140-CONVERT-EXPLICIT-RATING.
037700      *-------------------------------------------------------------*
037800           MOVE SPACES TO WS-DC-SIGN-CHAR WS-DC-WHOLE-TEXT
037900                          WS-DC-FRAC-TEXT WS-DC-FRAC-PADDED.
038000           IF CW-RAWI-EXPLICIT-RATING (1:1) = '-'
038100               MOVE '-' TO WS-DC-SIGN-CHAR
038200               UNSTRING CW-RAWI-EXPLICIT-RATING (2:7) DELIMITED BY '.'
038300                   INTO WS-DC-WHOLE-TEXT, WS-DC-FRAC-TEXT
038400           ELSE
038500               MOVE '+' TO WS-DC-SIGN-CHAR
038600               UNSTRING CW-RAWI-EXPLICIT-RATING DELIMITED BY '.'
038700                   INTO WS-DC-WHOLE-TEXT, WS-DC-FRAC-TEXT
038800           END-IF.
038900           MOVE WS-DC-FRAC-TEXT TO WS-DC-FRAC-PADDED.
039000           STRING WS-DC-WHOLE-TEXT (1:1) DELIMITED BY SIZE
039100                  WS-DC-FRAC-PADDED (1:2) DELIMITED BY SIZE
039200                  INTO WS-DC-DIGITS-3.
039300           MOVE WS-DC-DIGITS-3 TO CW-INT-EXPLICIT-RATING.
039400           IF WS-DC-SIGN-CHAR = '-'
039500               SUBTRACT CW-INT-EXPLICIT-RATING FROM 0
039600                   GIVING CW-INT-EXPLICIT-RATING
039700           END-IF.
039800       2140-EXIT.
039900           EXIT.
040000      *-------------------------------------------------------------*
040100*    REGISTER USER+ITEM, USER+SERIES, AND USER+SERIES IN THE       *
040200*    IMPRESSION MATRIX (SPEC STEP 1 OF PASS 1).                    *
040300      *-------------------------------------------------------------*
040400       2200-REGISTER-BASE-ENTITIES.
040500      *-------------------------------------------------------------*
040600           MOVE 1                  TO CW-MP-MATRIX-ID.
040700           SET CW-MP-ACT-ADD-USER  TO TRUE.
040800           MOVE CW-INT-USER-ID     TO CW-MP-USER-ID.
040900           CALL 'CWMATU' USING CW-RATING-MATRICES,
041000               CW-IMPRESSION-MATRIX, CW-MATU-PARMS.
041100           SET CW-MP-ACT-ADD-ENTITY TO TRUE.
041200           MOVE CW-INT-ITEM-ID     TO CW-MP-ENTITY-ID.
041300           CALL 'CWMATU' USING CW-RATING-MATRICES,
041400               CW-IMPRESSION-MATRIX, CW-MATU-PARMS.
041500           MOVE 2                  TO CW-MP-MATRIX-ID.
041600           SET CW-MP-ACT-ADD-USER  TO TRUE.
041700           MOVE CW-INT-USER-ID     TO CW-MP-USER-ID.
041800           CALL 'CWMATU' USING CW-RATING-MATRICES,
041900               CW-IMPRESSION-MATRIX, CW-MATU-PARMS.
042000           SET CW-MP-ACT-ADD-ENTITY TO TRUE.
042100           MOVE CW-INT-SERIES-ID   TO CW-MP-ENTITY-ID.
042200           CALL 'CWMATU' USING CW-RATING-MATRICES,
042300               CW-IMPRESSION-MATRIX, CW-MATU-PARMS.
042400           MOVE 5                  TO CW-MP-MATRIX-ID.
042500           SET CW-MP-ACT-ADD-USER  TO TRUE.
042600           MOVE CW-INT-USER-ID     TO CW-MP-USER-ID.
042700           CALL 'CWMATU' USING CW-RATING-MATRICES,
042800               CW-IMPRESSION-MATRIX, CW-MATU-PARMS.
042900           SET CW-MP-ACT-ADD-ENTITY TO TRUE.
043000           MOVE CW-INT-SERIES-ID   TO CW-MP-ENTITY-ID.
043100           CALL 'CWMATU' USING CW-RATING-MATRICES,
043200               CW-IMPRESSION-MATRIX, CW-MATU-PARMS.
043300       2200-EXIT.
043400           EXIT.
043500      *-------------------------------------------------------------*
043600*    ADD RATING 1 TO BOTH BASE MATRICES AND COLLECT THEIR TIME      *
043700*    POINTS (SPEC STEP 2 OF PASS 1).                                *
043800      *-------------------------------------------------------------*
043900       2300-ADD-BASE-RATINGS.
044000      *-------------------------------------------------------------*
044100           MOVE 1                  TO CW-MP-MATRIX-ID.
044200           SET CW-MP-ACT-ADD-RATING TO TRUE.
044300           MOVE CW-INT-USER-ID     TO CW-MP-USER-ID.
044400           MOVE CW-INT-ITEM-ID     TO CW-MP-ENTITY-ID.
044500           MOVE 1                  TO CW-MP-RATING-VALUE.
044600           CALL 'CWMATU' USING CW-RATING-MATRICES,
044700               CW-IMPRESSION-MATRIX, CW-MATU-PARMS.
044800           MOVE 2                  TO CW-MP-MATRIX-ID.
044900           SET CW-MP-ACT-ADD-RATING TO TRUE.
045000           MOVE CW-INT-USER-ID     TO CW-MP-USER-ID.
045100           MOVE CW-INT-SERIES-ID   TO CW-MP-ENTITY-ID.
045200           MOVE 1                  TO CW-MP-RATING-VALUE.
045300           CALL 'CWMATU' USING CW-RATING-MATRICES,
045400               CW-IMPRESSION-MATRIX, CW-MATU-PARMS.
045500           MOVE 1                  TO WS-SCAN-IX.
045600           PERFORM 2320-ADD-TIME-POINT THRU 2320-EXIT.
045700           MOVE 2                  TO WS-SCAN-IX.
045800           PERFORM 2320-ADD-TIME-POINT THRU 2320-EXIT.
045900       2300-EXIT.
046000           EXIT.
046100      *-------------------------------------------------------------*
046200*    ADD ONE TIME POINT TO TEMPORAL TABLE NUMBER WS-SCAN-IX.        *
046300*    CALLER HAS ALREADY SET WS-SCAN-IX TO THE TABLE NUMBER (1-4)    *
046400*    AND CW-INT-USER-ID / THE ENTITY FIELD ARE TAKEN FROM THE       *
046500*    CURRENT INTERACTION RECORD -- TABLES 1 AND 3 PAIR WITH THE    *
046600*    ITEM ID, TABLES 2 AND 4 PAIR WITH THE SERIES ID.               *
046700      *-------------------------------------------------------------*
046800       2320-ADD-TIME-POINT.
046900      *-------------------------------------------------------------*
047000           ADD 1 TO CW-TD-NUM-POINTS (WS-SCAN-IX).
047100           MOVE CW-INT-USER-ID TO
047200               CW-TP-ENTITY-A (WS-SCAN-IX CW-TD-NUM-POINTS (WS-SCAN-IX)).
047300           IF WS-SCAN-IX = 1 OR WS-SCAN-IX = 3
047400               MOVE CW-INT-ITEM-ID TO CW-TP-ENTITY-B
047500                   (WS-SCAN-IX CW-TD-NUM-POINTS (WS-SCAN-IX))
047600           ELSE
047700               MOVE CW-INT-SERIES-ID TO CW-TP-ENTITY-B
047800                   (WS-SCAN-IX CW-TD-NUM-POINTS (WS-SCAN-IX))
047900           END-IF.
048000           MOVE CW-INT-TIMESTAMP TO
048100               CW-TP-TIMESTAMP (WS-SCAN-IX CW-TD-NUM-POINTS (WS-SCAN-IX)).
048200           IF CW-TD-FIRST-POINT (WS-SCAN-IX)
048300               MOVE CW-INT-TIMESTAMP TO CW-TD-MIN-TS (WS-SCAN-IX)
048400               MOVE CW-INT-TIMESTAMP TO CW-TD-MAX-TS (WS-SCAN-IX)
048500               SET CW-TD-NOT-FIRST-POINT (WS-SCAN-IX) TO TRUE
048600           ELSE
048700               IF CW-INT-TIMESTAMP < CW-TD-MIN-TS (WS-SCAN-IX)
048800                   MOVE CW-INT-TIMESTAMP TO CW-TD-MIN-TS (WS-SCAN-IX)
048900               END-IF
049000               IF CW-INT-TIMESTAMP > CW-TD-MAX-TS (WS-SCAN-IX)
049100                   MOVE CW-INT-TIMESTAMP TO CW-TD-MAX-TS (WS-SCAN-IX)
049200               END-IF
049300           END-IF.
049400       2320-EXIT.
049500           EXIT.
049600      *-------------------------------------------------------------*
049700*    RECORD THE RECOMMENDATION-ID TO USER-ID CROSS-REFERENCE,      *
049800*    USED BY PASS 2 TO RESOLVE THE DIRECT-LINK IMPRESSION FILE.    *
049900      *-------------------------------------------------------------*
050000       2400-RECORD-XREF.
050100      *-------------------------------------------------------------*
050200           ADD 1 TO CW-RX-NUM-ENTRIES.
050300           MOVE CW-INT-RECO-ID TO CW-RX-RECO-ID (CW-RX-NUM-ENTRIES).
050400           MOVE CW-INT-USER-ID TO CW-RX-USER-ID (CW-RX-NUM-ENTRIES).
050500       2400-EXIT.
050600           EXIT.
050700      *-------------------------------------------------------------*
050800*    SOURCE NORMALIZATION -- REGISTER THE USER/ITEM/SERIES IN THE  *
050900*    IMPRESSION-RESTRICTED MATRICES (3 AND 4) SO THE IMPRESSION-    *
051000*    SIDE ADD-RATING BELOW ACTUALLY TAKES.  THE ORIGINAL PROGRAM   *
051100*    SKIPPED THIS STEP AND RE-POSTED TO THE BASE MATRICES INSTEAD,  *
051200*    WHICH MADE THE "WITH IMPRESSIONS" STATISTICS IDENTICAL TO THE *
051300*    PLAIN ONES -- SEE CW-0037 IN THE LOG ABOVE.                    *
051400      *-------------------------------------------------------------*
051500       2420-REGISTER-IMPR-ENTITIES.
051600      *-------------------------------------------------------------*
051700           MOVE 3                  TO CW-MP-MATRIX-ID.
051800           SET CW-MP-ACT-ADD-USER  TO TRUE.
051900           MOVE CW-INT-USER-ID     TO CW-MP-USER-ID.
052000           CALL 'CWMATU' USING CW-RATING-MATRICES,
052100               CW-IMPRESSION-MATRIX, CW-MATU-PARMS.
052200           SET CW-MP-ACT-ADD-ENTITY TO TRUE.
052300           MOVE CW-INT-ITEM-ID     TO CW-MP-ENTITY-ID.
052400           CALL 'CWMATU' USING CW-RATING-MATRICES,
052500               CW-IMPRESSION-MATRIX, CW-MATU-PARMS.
052600           MOVE 4                  TO CW-MP-MATRIX-ID.
052700           SET CW-MP-ACT-ADD-USER  TO TRUE.
052800           MOVE CW-INT-USER-ID     TO CW-MP-USER-ID.
052900           CALL 'CWMATU' USING CW-RATING-MATRICES,
053000               CW-IMPRESSION-MATRIX, CW-MATU-PARMS.
053100           SET CW-MP-ACT-ADD-ENTITY TO TRUE.
053200           MOVE CW-INT-SERIES-ID   TO CW-MP-ENTITY-ID.
053300           CALL 'CWMATU' USING CW-RATING-MATRICES,
053400               CW-IMPRESSION-MATRIX, CW-MATU-PARMS.
053500       2420-EXIT.
053600           EXIT.
053700      *-------------------------------------------------------------*
053800       2440-ADD-IMPR-SIDE-RATINGS.
053900      *-------------------------------------------------------------*
054000           MOVE 3                  TO CW-MP-MATRIX-ID.
054100           SET CW-MP-ACT-ADD-RATING TO TRUE.
054200           MOVE CW-INT-USER-ID     TO CW-MP-USER-ID.
054300           MOVE CW-INT-ITEM-ID     TO CW-MP-ENTITY-ID.
054400           MOVE 1                  TO CW-MP-RATING-VALUE.
054500           CALL 'CWMATU' USING CW-RATING-MATRICES,
054600               CW-IMPRESSION-MATRIX, CW-MATU-PARMS.
054700           MOVE 4                  TO CW-MP-MATRIX-ID.
054800           SET CW-MP-ACT-ADD-RATING TO TRUE.
054900           MOVE CW-INT-USER-ID     TO CW-MP-USER-ID.
055000           MOVE CW-INT-SERIES-ID   TO CW-MP-ENTITY-ID.
055100           MOVE 1                  TO CW-MP-RATING-VALUE.
055200           CALL 'CWMATU' USING CW-RATING-MATRICES,
055300               CW-IMPRESSION-MATRIX, CW-MATU-PARMS.
055400           MOVE 3                  TO WS-SCAN-IX.
055500           PERFORM 2320-ADD-TIME-POINT THRU 2320-EXIT.
055600           MOVE 4                  TO WS-SCAN-IX.
055700           PERFORM 2320-ADD-TIME-POINT THRU 2320-EXIT.
055800       2440-EXIT.
055900           EXIT.
056000      *-------------------------------------------------------------*
056100*    ITEM AND SERIES CATALOGS -- LAST WRITE WINS.                   *
056200      *-------------------------------------------------------------*
056300       2460-UPDATE-CATALOGS.
056400      *-------------------------------------------------------------*
056500           SET WS-CATALOG-NOT-FOUND TO TRUE.
056600           MOVE 0 TO WS-SCAN-IX.
056700           PERFORM 2462-SCAN-ITEM-CATALOG
056800               VARYING WS-TOK-IX FROM 1 BY 1
056900               UNTIL WS-TOK-IX > CW-ICT-NUM-ITEMS
057000                  OR WS-CATALOG-FOUND.
057100           IF WS-CATALOG-NOT-FOUND
057200               ADD 1 TO CW-ICT-NUM-ITEMS
057300               MOVE CW-ICT-NUM-ITEMS TO WS-TOK-IX
057400           END-IF.
057500           MOVE CW-INT-ITEM-ID      TO CW-ICE-ITEM-ID (WS-TOK-IX).
057600           MOVE CW-INT-SERIES-ID    TO CW-ICE-SERIES-ID (WS-TOK-IX).
057700           MOVE CW-INT-EPISODE-NUM  TO CW-ICE-EPISODE-NUM (WS-TOK-IX).
057800           MOVE CW-INT-SERIES-LEN   TO CW-ICE-SERIES-LEN (WS-TOK-IX).
057900           MOVE CW-INT-ITEM-TYPE    TO CW-ICE-ITEM-TYPE (WS-TOK-IX).
058000           SET WS-CATALOG-NOT-FOUND TO TRUE.
058100           PERFORM 2464-SCAN-SERIES-CATALOG
058200               VARYING WS-TOK-IX FROM 1 BY 1
058300               UNTIL WS-TOK-IX > CW-SCT-NUM-SERIES
058400                  OR WS-CATALOG-FOUND.
058500           IF WS-CATALOG-NOT-FOUND
058600               ADD 1 TO CW-SCT-NUM-SERIES
058700               MOVE CW-SCT-NUM-SERIES TO WS-TOK-IX
058800           END-IF.
058900           MOVE CW-INT-SERIES-ID    TO CW-SCE-SERIES-ID (WS-TOK-IX).
059000           MOVE CW-INT-SERIES-LEN   TO CW-SCE-SERIES-LEN (WS-TOK-IX).
059100       2460-EXIT.
059200           EXIT.
059300       2462-SCAN-ITEM-CATALOG.
059400           IF CW-ICE-ITEM-ID (WS-TOK-IX) = CW-INT-ITEM-ID
059500               SET WS-CATALOG-FOUND TO TRUE.
059600       2464-SCAN-SERIES-CATALOG.
059700           IF CW-SCE-SERIES-ID (WS-TOK-IX) = CW-INT-SERIES-ID
059800               SET WS-CATALOG-FOUND TO TRUE.
059900      *-------------------------------------------------------------*
060000*    PASS 2 -- DIRECT-LINK IMPRESSIONS, RESOLVED THROUGH THE XREF. *
060100      *-------------------------------------------------------------*
060200       2500-PASS2-DIRECT-IMPR.
060300      *-------------------------------------------------------------*
060400           READ CW-DIRECT-IMPR-FILE
060500               AT END
060600                   SET CW-DIMP-EOF TO TRUE
060700               NOT AT END
060800                   ADD 1 TO WS-DIMP-COUNT
060900                   PERFORM 2510-PARSE-DIRECT-IMPR THRU 2510-EXIT
061000                   SET WS-XREF-NOT-FOUND TO TRUE
061100                   PERFORM 2520-SCAN-XREF
061200                       VARYING WS-SCAN-IX FROM 1 BY 1
061300                       UNTIL WS-SCAN-IX > CW-RX-NUM-ENTRIES
061400                          OR WS-XREF-FOUND
061500                   IF WS-XREF-FOUND
061600                       MOVE CW-IDI-SERIES-LIST TO CW-SLS-REMAINING
061700                       MOVE CW-IDI-LIST-LENGTH TO WS-LIST-LENGTH-PARM
061800                       PERFORM 2650-SCAN-SERIES-LIST THRU 2650-EXIT
061900                   END-IF
062000           END-READ.
062100      *-------------------------------------------------------------*
062200       2510-PARSE-DIRECT-IMPR.
062300      *-------------------------------------------------------------*
062400           UNSTRING CW-DIMP-LINE DELIMITED BY ","
062500               INTO CW-IDI-RECO-ID, CW-IDI-ROW-POSITION,
062600                    CW-IDI-LIST-LENGTH, CW-IDI-SERIES-LIST.
062700       2510-EXIT.
062800           EXIT.
062900       2520-SCAN-XREF.
063000           IF CW-RX-RECO-ID (WS-SCAN-IX) = CW-IDI-RECO-ID
063100               SET WS-XREF-FOUND TO TRUE
063200               MOVE CW-RX-USER-ID (WS-SCAN-IX) TO WS-USER-FOR-IMPR.
063300      *-------------------------------------------------------------*
063400*    PASS 3 -- NON-DIRECT-LINK IMPRESSIONS, KEYED DIRECTLY BY       *
063500*    USER-ID (SOURCE NORMALIZATION -- THIS IS ITS OWN FILE, NOT A  *
063600*    SECOND OPEN OF THE DIRECT-LINK FILE).                         *
063700      *-------------------------------------------------------------*
063800       2550-PASS3-USER-IMPR.
063900      *-------------------------------------------------------------*
064000           READ CW-USER-IMPR-FILE
064100               AT END
064200                   SET CW-UIMP-EOF TO TRUE
064300               NOT AT END
064400                   ADD 1 TO WS-UIMP-COUNT
064500                   UNSTRING CW-UIMP-LINE DELIMITED BY ","
064600                       INTO CW-IUI-USER-ID, CW-IUI-ROW-POSITION,
064700                            CW-IUI-LIST-LENGTH, CW-IUI-SERIES-LIST
064800                   MOVE CW-IUI-USER-ID TO WS-USER-FOR-IMPR
064900                   MOVE CW-IUI-SERIES-LIST TO CW-SLS-REMAINING
065000                   MOVE CW-IUI-LIST-LENGTH TO WS-LIST-LENGTH-PARM
065100                   PERFORM 2650-SCAN-SERIES-LIST THRU 2650-EXIT
065200           END-READ.
065300      *-------------------------------------------------------------*
065400*    TOKENIZE ONE BRACKETED SERIES LIST, "[12 345 6789]", AND ADD   *
065500*    AN IMPRESSION FOR EACH TOKEN.  POSITION 1 IS THE OPENING       *
065600*    BRACKET SO THE POINTER STARTS AT 2; THE CLOSING BRACKET ACTS  *
065700*    AS THE FINAL DELIMITER AND NEED NOT BE STRIPPED SEPARATELY.   *
065800      *-------------------------------------------------------------*
065900       2650-SCAN-SERIES-LIST.
066000      *-------------------------------------------------------------*
066100           MOVE 2 TO WS-LIST-PTR.
066200           PERFORM 2660-EXTRACT-ONE-TOKEN THRU 2660-EXIT
066300               VARYING WS-TOK-IX FROM 1 BY 1
066400               UNTIL WS-TOK-IX > WS-LIST-LENGTH-PARM.
066500       2650-EXIT.
066600           EXIT.
066700      *-------------------------------------------------------------*
066800       2660-EXTRACT-ONE-TOKEN.
066900      *-------------------------------------------------------------*
067000           UNSTRING CW-SLS-REMAINING DELIMITED BY SPACE OR "]"
067100               INTO CW-SLS-TOKEN
067200               WITH POINTER WS-LIST-PTR.
067300           MOVE CW-SLS-TOKEN TO CW-SLS-TOKEN-NUM.
067400           MOVE 5                   TO CW-MP-MATRIX-ID.
067500           SET CW-MP-ACT-ADD-IMPR   TO TRUE.
067600           MOVE WS-USER-FOR-IMPR    TO CW-MP-USER-ID.
067700           MOVE CW-SLS-TOKEN-NUM    TO CW-MP-ENTITY-ID.
067800           CALL 'CWMATU' USING CW-RATING-MATRICES,
067900               CW-IMPRESSION-MATRIX, CW-MATU-PARMS.
068000       2660-EXIT.
068100           EXIT.
