000100******************************************************************
000110*    COPYBOOK:  CWXREC                                           *
000120*    OWNER:     RECOMMENDATION ENGINE STATISTICS BATCH           *
000130*    PURPOSE:   WORKING-STORAGE STAGING AREAS FOR THE THREE      *
000140*               DELIMITED INPUT FILES READ BY CWLOAD.  EACH      *
000150*               01-LEVEL BELOW IS THE UNSTRING TARGET FOR ONE    *
000160*               RAW INPUT LINE; IT IS NOT THE FD RECORD ITSELF   *
000170*               (THE FD RECORDS ARE A SINGLE PIC X LINE IMAGE    *
000180*               DECLARED IN EACH PROGRAM'S OWN FILE SECTION).    *
000190*                                                                *
000200*    MAINTENANCE LOG                                             *
000210*    DATE       AUTHOR          REQUEST     DESCRIPTION          *
000220*    ---------  --------------  ----------  -------------------- *
000230*    03/11/1989 R. KEMMERER     CW-0001     ORIGINAL LAYOUT      *
000240*    09/22/1991 R. KEMMERER     CW-0014     ADDED ITEM-TYPE 88S  *
000250*    02/04/1994 D. OYELARAN     CW-0037     WIDENED RECO-ID TO   *
000260*               SIGNED, ORGANIC FLAG NO LONGER A SEPARATE BYTE   *
000270*    06/19/1996 D. OYELARAN     CW-0052     ADDED IMPRESSION     *
000280*               LIST STAGING AREAS FOR BOTH SLATE FILES          *
000290*    11/03/1998 T. VANCLEAVE    CW-0070     Y2K - NO 2-DIGIT     *
000300*               YEAR FIELDS IN THIS COPYBOOK, REVIEWED AND OK    *
000310*    08/14/2003 T. VANCLEAVE    CW-0091     ADDED ALTERNATE KEY  *
000320*               REDEFINES FOR THE MATRIX LOOKUP PARAGRAPHS       *
000330******************************************************************
000340*--------------------------------------------------------------*
000350*    INTERACTION RECORD (INTERACTIONS FILE)                    *
000360*--------------------------------------------------------------*
000370 01  CW-INTERACTION-REC.
000380     05  CW-INT-TIMESTAMP            PIC 9(13).
000390     05  CW-INT-USER-ID              PIC 9(07).
000400     05  CW-INT-ITEM-ID              PIC 9(07).
000410     05  CW-INT-SERIES-ID            PIC 9(07).
000420     05  CW-INT-EPISODE-NUM          PIC 9(04).
000430     05  CW-INT-SERIES-LEN           PIC 9(04).
000440     05  CW-INT-ITEM-TYPE            PIC 9(01).
000450         88  CW-INT-TYPE-MOVIE               VALUE 0.
000460         88  CW-INT-TYPE-MOVIE-CLIP          VALUE 1.
000470         88  CW-INT-TYPE-TV-MOVIE            VALUE 2.
000480         88  CW-INT-TYPE-TV-SERIES           VALUE 3.
000490         88  CW-INT-TYPE-VALID        VALUES 0 THRU 3.
000500     05  CW-INT-RECO-ID              PIC S9(07)
000510                                     SIGN LEADING SEPARATE.
000520     05  CW-INT-INTERACTION-TYPE     PIC 9(01).
000530     05  CW-INT-VISION-FACTOR        PIC S9(01)V9(04)
000540                                     SIGN LEADING SEPARATE.
000550     05  CW-INT-EXPLICIT-RATING      PIC S9(01)V9(02)
000560                                     SIGN LEADING SEPARATE.
000570     05  FILLER                      PIC X(08).
000580*--------------------------------------------------------------*
000590*    ALTERNATE VIEW -- QUICK USER/ITEM/SERIES KEY, USED BY      *
000600*    2000-PASS1-INTERACTIONS TO LOAD THE MATRIX CALL PARAMETERS *
000610*    WITHOUT RE-REFERENCING THE FULL RECORD EVERY TIME          *
000620*--------------------------------------------------------------*
000630 01  CW-INT-KEY-VIEW REDEFINES CW-INTERACTION-REC.
000640     05  CW-IKV-TIMESTAMP            PIC 9(13).
000650     05  CW-IKV-USER-ID              PIC 9(07).
000660     05  CW-IKV-ITEM-ID              PIC 9(07).
000670     05  CW-IKV-SERIES-ID            PIC 9(07).
000680     05  FILLER                      PIC X(26).
000690*--------------------------------------------------------------*
000700*    ITEM/SERIES CATALOG VIEW -- USED BY 2450-UPDATE-CATALOGS   *
000710*    TO CARVE OUT JUST THE CATALOG-MAINTENANCE FIELDS           *
000720*--------------------------------------------------------------*
000730 01  CW-INT-CATALOG-VIEW REDEFINES CW-INTERACTION-REC.
000740     05  FILLER                      PIC X(13).
000750     05  FILLER                      PIC X(07).
000760     05  CW-ICV-ITEM-ID              PIC 9(07).
000770     05  CW-ICV-SERIES-ID            PIC 9(07).
000780     05  CW-ICV-EPISODE-NUM          PIC 9(04).
000790     05  CW-ICV-SERIES-LEN           PIC 9(04).
000800     05  CW-ICV-ITEM-TYPE            PIC 9(01).
000810     05  FILLER                      PIC X(19).
000820*--------------------------------------------------------------*
000830*    DIRECT-LINK IMPRESSION RECORD (RECO-ID KEYED SLATE FILE)   *
000840*--------------------------------------------------------------*
000850 01  CW-IMPR-DIRECT-REC.
000860     05  CW-IDI-RECO-ID              PIC 9(07).
000870     05  CW-IDI-ROW-POSITION         PIC 9(03).
000880     05  CW-IDI-LIST-LENGTH          PIC 9(03).
000890     05  CW-IDI-SERIES-LIST          PIC X(120).
000900     05  FILLER                      PIC X(05).
000910*--------------------------------------------------------------*
000920*    NON-DIRECT-LINK IMPRESSION RECORD (USER-ID KEYED SLATE)    *
000930*--------------------------------------------------------------*
000940 01  CW-IMPR-USER-REC.
000950     05  CW-IUI-USER-ID              PIC 9(07).
000960     05  CW-IUI-ROW-POSITION         PIC 9(03).
000970     05  CW-IUI-LIST-LENGTH          PIC 9(03).
000980     05  CW-IUI-SERIES-LIST          PIC X(120).
000990     05  FILLER                      PIC X(05).
001000*--------------------------------------------------------------*
001010*    WORKING AREA FOR PEELING ONE SERIES-ID OFF THE BRACKETED   *
001020*    RECOMMENDED-SERIES LIST ([12 345 6789]) ONE TOKEN AT A     *
001030*    TIME.  SHARED BY PASS 2 AND PASS 3 OF THE LOADER.          *
001040*--------------------------------------------------------------*
001050 01  CW-SERIES-LIST-SCAN.
001060     05  CW-SLS-REMAINING            PIC X(120).
001070     05  CW-SLS-TOKEN                PIC X(07).
001080     05  CW-SLS-TOKEN-NUM            PIC 9(07).
001090     05  CW-SLS-TOKENS-FOUND         PIC 9(03) COMP.
001100     05  FILLER                      PIC X(04).
