000100      *=================================================================*
000200      * PROGRAM NAME:    CWIMPW
000300      * ORIGINAL AUTHOR: T. VANCLEAVE
000400      *
000500      * MAINTENANCE LOG
000600      * DATE       AUTHOR          REQUEST     DESCRIPTION
000700      * ---------  --------------  ----------  --------------------
000800      * 08/14/2003 T. VANCLEAVE    CW-0091     CREATED -- WRITES THE
000900      *                                        IMPRESSION DISTRIBU-
001000      *                                        TION EXTRACTS, ONE
001100      *                                        FOR USERS, ONE FOR
001200      *                                        ITEMS/SERIES
001300      * 05/02/2006 T. VANCLEAVE    CW-0104     KEPT IN STEP WITH
001400      *                                        CWPOPW'S RANK-COUNTER
001500      *                                        FIX -- THE COUNTER
001600      *                                        MUST INCREMENT EVERY
001700      *                                        ROW, NOT JUST ON
001800      *                                        TIES
001900      * 07/22/2013 J. FALWORTH     CW-0146     CWANLYZ NOW DRIVES THE
002000      *                                        WHOLE RUN -- THIS
002100      *                                        PROGRAM BORROWS THE
002200      *                                        IMPRESSION MATRIX
002300      *                                        THROUGH LINKAGE
002400      *                                        INSTEAD OF LOADING
002500      *                                        IT ITSELF
002600      *-----------------------------------------------------------------*
002700*    THIS PROGRAM WRITES THE TWO IMPRESSION-DISTRIBUTION EXTRACTS --   *
002800*    HOW MANY IMPRESSIONS EACH USER SAW (impr-user.txt) AND HOW MANY   *
002900*    IMPRESSIONS EACH SERIES APPEARED IN (impr-item.txt, A NAME LEFT   *
003000*    OVER FROM THE ORIGINAL REQUEST THAT THIS SHOP HAS NEVER HAD A     *
003100*    TICKET TO GO BACK AND RENAME).  SAME RANK-0-THROUGH-N-1,          *
003200*    DESCENDING-BY-COUNT SORT AS CWPOPW, SAME HACKER-NEWS INPUT/       *
003300*    OUTPUT PROCEDURE SORT IDIOM.                                      *
003400      *=================================================================*
003500       IDENTIFICATION DIVISION.
003600       PROGRAM-ID.  CWIMPW.
003700       AUTHOR.        T. VANCLEAVE.
003800       INSTALLATION.  MORONS LOSERS AND BIMBOS.
003900       DATE-WRITTEN.  08/14/2003.
004000       DATE-COMPILED.
004100       SECURITY.      NON-CONFIDENTIAL.
004200      *-----------------------------------------------------------------*
004300       ENVIRONMENT DIVISION.
004400      *-----------------------------------------------------------------*
004500       CONFIGURATION SECTION.
004600      *-----------------------------------------------------------------*
004700       SOURCE-COMPUTER. IBM-3096.
004800       OBJECT-COMPUTER. IBM-3096.
004900       SPECIAL-NAMES.
005000           C01 IS TOP-OF-FORM.
005100      *-----------------------------------------------------------------*
005200       INPUT-OUTPUT SECTION.
005300      *-----------------------------------------------------------------*
005400       FILE-CONTROL.
005500           SELECT CW-IMPR-USER-FILE ASSIGN TO IMPRUSER
005600               FILE STATUS IS WS-IMPR-USER-STATUS.
005700           SELECT CW-IMPR-ITEM-FILE ASSIGN TO IMPRITEM
005800               FILE STATUS IS WS-IMPR-ITEM-STATUS.
005900           SELECT CW-RANK-SORT-FILE ASSIGN TO SORTWK1.
006000      *===================================================================*
006100       DATA DIVISION.
006200       FILE SECTION.
006300      *-------------------------------------------------------------*
006400       FD  CW-IMPR-USER-FILE
006500           LABEL RECORDS ARE STANDARD
006600           RECORDING MODE IS F.
006700       01  CW-IMPR-USER-REC            PIC X(24).
006800      *-------------------------------------------------------------*
006900       FD  CW-IMPR-ITEM-FILE
007000           LABEL RECORDS ARE STANDARD
007100           RECORDING MODE IS F.
007200       01  CW-IMPR-ITEM-REC            PIC X(24).
007300      *-------------------------------------------------------------*
007400*    SORT WORK RECORD -- SEE CWPOPW FOR WHY THIS IS A PLAIN BUCKET    *
007500*    INSTEAD OF COPY CWSREC'S CW-RANK-SORT-REC ITSELF.                *
007600      *-------------------------------------------------------------*
007700       SD  CW-RANK-SORT-FILE.
007800       01  CW-SORT-WORK-REC            PIC X(20).
007900      *-------------------------------------------------------------*
008000       WORKING-STORAGE SECTION.
008100      *-------------------------------------------------------------*
008200       01  WS-SWITCHES-SUBSCRIPTS.
008300           05  WS-SCAN-IX              PIC S9(05) COMP.
008400           05  WS-RANK-COUNTER         PIC 9(07) COMP.
008500           05  WS-IMPR-USER-STATUS     PIC X(02).
008600               88  WS-IMPR-USER-OK            VALUE '00'.
008700           05  WS-IMPR-ITEM-STATUS     PIC X(02).
008800               88  WS-IMPR-ITEM-OK            VALUE '00'.
008900           05  WS-SORT-EOF-SW          PIC X(01).
009000               88  WS-SORT-EOF                VALUE 'Y'.
009100               88  WS-SORT-NOT-EOF             VALUE 'N'.
009200           05  FILLER                  PIC X(09).
009300      *-------------------------------------------------------------*
009400*    ALTERNATE DIGIT-PAIR VIEW OF THE TWO FILE-STATUS FIELDS --     *
009500*    USED BY 9900-STATUS-CHECK TO DISPLAY WHICHEVER ONE WENT BAD.   *
009600      *-------------------------------------------------------------*
009700       01  WS-ALL-STATUS-VIEW REDEFINES WS-SWITCHES-SUBSCRIPTS.
009800           05  FILLER                  PIC X(07).
009900           05  FILLER                  PIC X(11).
010000      *-------------------------------------------------------------*
010100*    WHICH OF THE TWO OUTPUT FILES THIS SORT PASS IS FEEDING --     *
010200*    SET ONCE PER PASS, READ BY 3000-WRITE-RANKED-ROWS.             *
010300      *-------------------------------------------------------------*
010400       01  WS-TARGET-FILE-SW           PIC 9(01) COMP.
010500           88  WS-TARGET-IS-USER               VALUE 1.
010600           88  WS-TARGET-IS-ITEM               VALUE 2.
010700      *-------------------------------------------------------------*
010800       COPY CWSREC.
010900      *===================================================================*
011000*    THE IMPRESSION MATRIX LIVES IN CWANLYZ'S WORKING-STORAGE --            *
011100*    THIS PROGRAM ONLY BORROWS IT LONG ENOUGH TO SORT AND PRINT THE         *
011200*    USER AND SERIES COUNTS.                                               *
011300      *===================================================================*
011400       LINKAGE SECTION.
011500      *-------------------------------------------------------------*
011600       COPY CWTBL.
011700      *===================================================================*
011800       PROCEDURE DIVISION USING CW-IMPRESSION-MATRIX.
011900      *-------------------------------------------------------------*
012000       0000-MAIN-PARAGRAPH.
012100      *-------------------------------------------------------------*
012200           PERFORM 1000-OPEN-OUTPUT-FILES.
012300      *
012400           MOVE 1 TO WS-TARGET-FILE-SW.
012500           SORT CW-RANK-SORT-FILE
012600               ON DESCENDING KEY CW-RS-COUNT
012700               INPUT PROCEDURE IS 2000-RELEASE-USERS
012800               OUTPUT PROCEDURE IS 3000-WRITE-RANKED-ROWS.
012900      *
013000           MOVE 2 TO WS-TARGET-FILE-SW.
013100           SORT CW-RANK-SORT-FILE
013200               ON DESCENDING KEY CW-RS-COUNT
013300               INPUT PROCEDURE IS 2100-RELEASE-ITEMS
013400               OUTPUT PROCEDURE IS 3000-WRITE-RANKED-ROWS.
013500      *
013600           PERFORM 4000-CLOSE-OUTPUT-FILES.
013700           GOBACK.
013800      *-------------------------------------------------------------*
013900       1000-OPEN-OUTPUT-FILES.
014000      *-------------------------------------------------------------*
014100           OPEN OUTPUT CW-IMPR-USER-FILE.
014200           IF NOT WS-IMPR-USER-OK
014300               PERFORM 9900-STATUS-CHECK THRU 9900-EXIT
014400           END-IF.
014500           OPEN OUTPUT CW-IMPR-ITEM-FILE.
014600           IF NOT WS-IMPR-ITEM-OK
014700               PERFORM 9900-STATUS-CHECK THRU 9900-EXIT
014800           END-IF.
014900       1000-EXIT.
015000           EXIT.
015100      *-------------------------------------------------------------*
015200       2000-RELEASE-USERS SECTION.
015300      *-------------------------------------------------------------*
015400           PERFORM 2010-RELEASE-ONE-USER
015500               VARYING WS-SCAN-IX FROM 1 BY 1
015600               UNTIL WS-SCAN-IX > CW-IM-NUM-USERS.
015700       2000-DUMMY SECTION.
015800      *-------------------------------------------------------------*
015900       2010-RELEASE-ONE-USER.
016000      *-------------------------------------------------------------*
016100           MOVE CW-IU-CNT (WS-SCAN-IX) TO CW-RS-COUNT.
016200           MOVE CW-IU-USER-ID (WS-SCAN-IX) TO CW-RS-ENTITY-ID.
016300           RELEASE CW-SORT-WORK-REC FROM CW-RANK-SORT-REC.
016400      *-------------------------------------------------------------*
016500       2100-RELEASE-ITEMS SECTION.
016600      *-------------------------------------------------------------*
016700           PERFORM 2110-RELEASE-ONE-ITEM
016800               VARYING WS-SCAN-IX FROM 1 BY 1
016900               UNTIL WS-SCAN-IX > CW-IM-NUM-SERIES.
017000       2100-DUMMY SECTION.
017100      *-------------------------------------------------------------*
017200       2110-RELEASE-ONE-ITEM.
017300      *-------------------------------------------------------------*
017400           MOVE CW-IS-CNT (WS-SCAN-IX) TO CW-RS-COUNT.
017500           MOVE CW-IS-SERIES-ID (WS-SCAN-IX) TO CW-RS-ENTITY-ID.
017600           RELEASE CW-SORT-WORK-REC FROM CW-RANK-SORT-REC.
017700      *-------------------------------------------------------------*
017800       3000-WRITE-RANKED-ROWS SECTION.
017900      *-------------------------------------------------------------*
018000           MOVE 0 TO WS-RANK-COUNTER.
018100           MOVE 'N' TO WS-SORT-EOF-SW.
018200           PERFORM 3100-WRITE-HEADER-LINE.
018300           PERFORM 3200-RETURN-AND-WRITE-ONE UNTIL WS-SORT-EOF.
018400       3000-DUMMY SECTION.
018500      *-------------------------------------------------------------*
018600       3100-WRITE-HEADER-LINE.
018700      *-------------------------------------------------------------*
018800           IF WS-TARGET-IS-USER
018900               WRITE CW-IMPR-USER-REC FROM CW-IMPR-USER-HEADER-LINE
019000           ELSE
019100               WRITE CW-IMPR-ITEM-REC FROM CW-IMPR-ITEM-HEADER-LINE
019200           END-IF.
019300      *-------------------------------------------------------------*
019400       3200-RETURN-AND-WRITE-ONE.
019500      *-------------------------------------------------------------*
019600           RETURN CW-RANK-SORT-FILE INTO CW-RANK-SORT-REC
019700               AT END
019800               MOVE 'Y' TO WS-SORT-EOF-SW
019900           END-RETURN.
020000           IF WS-SORT-NOT-EOF
020100               MOVE WS-RANK-COUNTER TO CW-RL-RANK
020200               MOVE CW-RS-COUNT TO CW-RL-COUNT
020300               IF WS-TARGET-IS-USER
020400                   WRITE CW-IMPR-USER-REC FROM CW-RANK-LINE
020500               ELSE
020600                   WRITE CW-IMPR-ITEM-REC FROM CW-RANK-LINE
020700               END-IF
020800               ADD 1 TO WS-RANK-COUNTER
020900           END-IF.
021000      *-------------------------------------------------------------*
021100       4000-CLOSE-OUTPUT-FILES.
021200      *-------------------------------------------------------------*
021300           CLOSE CW-IMPR-USER-FILE CW-IMPR-ITEM-FILE.
021400      *-------------------------------------------------------------*
021500       9900-STATUS-CHECK.
021600      *-------------------------------------------------------------*
021700           DISPLAY 'CWIMPW - FILE STATUS ERROR  USER='
021800               WS-IMPR-USER-STATUS ' ITEM=' WS-IMPR-ITEM-STATUS.
021900       9900-EXIT.
022000           EXIT.
