000100******************************************************************
000110*    COPYBOOK:  CWTBL                                            *
000120*    OWNER:     RECOMMENDATION ENGINE STATISTICS BATCH           *
000130*    PURPOSE:   THE FOUR RATING MATRICES, THE IMPRESSION MATRIX, *
000140*               THE FOUR TEMPORAL-POINT TABLES, THE ITEM/SERIES  *
000150*               CATALOGS AND THE RECOMMENDATION-ID CROSS-        *
000160*               REFERENCE.  SHARED WORKING-STORAGE IN CWLOAD,    *
000170*               LINKAGE SECTION IN CWMATU.  THE MATRIX-ID        *
000180*               SUBSCRIPT RUNS 1=USER-ITEM, 2=USER-SERIES,       *
000190*               3=USER-ITEM-IMPR, 4=USER-SERIES-IMPR THROUGHOUT  *
000200*               THIS SHOP'S PROGRAMS -- DO NOT RENUMBER.         *
000210*                                                                *
000220*    NOTE -- EACH CW-MX-CTL ENTRY HOLDS THREE NESTED TABLES.     *
000230*    ONLY THE LAST ITEM UNDER A RECORD MAY CARRY A DEPENDING ON  *
000240*    CLAUSE, SO ALL THREE ARE CARRIED AS FIXED-SIZE OCCURS WITH  *
000250*    THEIR OWN "NUMBER USED" COUNTER INSTEAD (CW-MX-NUM-USERS,   *
000260*    CW-MX-NUM-ENTITIES, CW-MX-NUM-CELLS) -- SAME HOUSE PRACTICE *
000270*    AS THE OLD UNEMT TABLE, JUST WITHOUT THE ODO SINCE WE NEED  *
000280*    THREE TABLES PER ENTRY, NOT ONE.                            *
000290*                                                                *
000300*    MAINTENANCE LOG                                             *
000310*    DATE       AUTHOR          REQUEST     DESCRIPTION          *
000320*    ---------  --------------  ----------  -------------------- *
000330*    03/11/1989 R. KEMMERER     CW-0001     ORIGINAL 2-MATRIX    *
000340*               LAYOUT (USER-ITEM, USER-SERIES ONLY)             *
000350*    02/04/1994 D. OYELARAN     CW-0037     ADDED THE TWO        *
000360*               IMPRESSION-RESTRICTED MATRICES (3 AND 4)         *
000370*    06/19/1996 D. OYELARAN     CW-0052     ADDED IMPRESSION     *
000380*               MATRIX AND RECO-ID CROSS-REFERENCE TABLE         *
000390*    11/03/1998 T. VANCLEAVE    CW-0070     Y2K - TIMESTAMPS     *
000400*               ALREADY CARRIED AS PIC 9(13) MS-SINCE-EPOCH,     *
000410*               NO 2-DIGIT YEAR EXPOSURE, REVIEWED AND OK        *
000420*    08/14/2003 T. VANCLEAVE    CW-0091     ADDED CW-MATU-PARMS  *
000430*               LINKAGE BLOCK SO CWMATU CAN SERVE ALL FOUR       *
000440*               MATRICES PLUS THE IMPRESSION MATRIX OFF ONE CALL *
000450*    05/02/2006 T. VANCLEAVE    CW-0104     ADDED REL-CNT FIELDS *
000460*               SO RELEVANT-ONLY VARIANTS NO LONGER RE-SCAN      *
000470******************************************************************
000480*--------------------------------------------------------------*
000490*    FOUR RATING MATRICES -- USER-ITEM, USER-SERIES, AND THE    *
000500*    IMPRESSION-RESTRICTED PAIR.  "ENTITY" BELOW IS THE ITEM ID  *
000510*    FOR MATRICES 1 AND 3, THE SERIES ID FOR MATRICES 2 AND 4.   *
000520*--------------------------------------------------------------*
000530 01  CW-RATING-MATRICES.
000540     05  CW-MX-CTL OCCURS 4 TIMES.
000550         10  CW-MX-NUM-USERS         PIC 9(05) COMP.
000560         10  CW-MX-NUM-ENTITIES      PIC 9(05) COMP.
000570         10  CW-MX-NUM-CELLS         PIC 9(05) COMP.
000580         10  CW-MX-NUM-RATINGS       PIC 9(09) COMP.
000590         10  CW-MX-TOTAL-RATINGS     PIC 9(09) COMP.
000600         10  CW-MX-NUM-REL-RATINGS   PIC 9(09) COMP.
000610         10  CW-MX-TOTAL-REL-RATINGS PIC 9(09) COMP.
000620         10  FILLER                  PIC X(04).
000630         10  CW-MX-USERS OCCURS 2000 TIMES.
000640             15  CW-MU-USER-ID       PIC 9(07).
000650             15  CW-MU-CNT           PIC 9(07) COMP.
000660             15  CW-MU-REL-CNT       PIC 9(07) COMP.
000670             15  CW-MU-SUM-VALUE     PIC 9(09) COMP.
000680         10  CW-MX-ENTITIES OCCURS 3000 TIMES.
000690             15  CW-ME-ENTITY-ID     PIC 9(07).
000700             15  CW-ME-CNT           PIC 9(07) COMP.
000710             15  CW-ME-REL-CNT       PIC 9(07) COMP.
000720             15  CW-ME-SUM-VALUE     PIC 9(09) COMP.
000730         10  CW-MX-CELLS OCCURS 12000 TIMES.
000740             15  CW-MC-USER-IDX      PIC 9(05) COMP.
000750             15  CW-MC-ENTITY-IDX    PIC 9(05) COMP.
000760             15  CW-MC-VALUE         PIC 9(09) COMP.
000770*--------------------------------------------------------------*
000780*    KEY-ONLY VIEW OF THE FIRST MATRIX-CONTROL ENTRY -- USED BY *
000790*    3000-DENSITY IN CWSTATW TO PULL THE USER-ITEM MATRIX'S      *
000800*    FOUR TOTALS WITHOUT QUALIFYING THROUGH THE WHOLE CW-MX-CTL  *
000810*    GROUP.  THE REDEFINES ONLY NEEDS TO REACH AS FAR AS THE     *
000820*    LAST FIELD IT NAMES; COBOL DOES NOT REQUIRE IT TO COVER     *
000830*    THE REST OF THE (MUCH LARGER) TABLE AREA BEHIND IT.         *
000840*--------------------------------------------------------------*
000850 01  CW-MX-TOTALS-VIEW REDEFINES CW-RATING-MATRICES.
000860     05  FILLER                      PIC X(15).
000870     05  CW-MTV-1-NUM-RATINGS        PIC 9(09) COMP.
000880     05  CW-MTV-1-TOTAL-RATINGS      PIC 9(09) COMP.
000890     05  CW-MTV-1-NUM-REL-RATINGS    PIC 9(09) COMP.
000900     05  CW-MTV-1-TOTAL-REL-RATINGS  PIC 9(09) COMP.
000910*--------------------------------------------------------------*
000920*    IMPRESSION MATRIX -- USER X SERIES DISTINCT-PAIR SET        *
000930*--------------------------------------------------------------*
000940 01  CW-IMPRESSION-MATRIX.
000950     05  CW-IM-NUM-USERS          PIC 9(05) COMP.
000960     05  CW-IM-NUM-SERIES         PIC 9(05) COMP.
000970     05  CW-IM-NUM-CELLS          PIC 9(05) COMP.
000980     05  CW-IM-NUM-IMPRESSIONS    PIC 9(09) COMP.
000990     05  FILLER                   PIC X(06).
001000     05  CW-IM-USERS OCCURS 2000 TIMES.
001010         10  CW-IU-USER-ID        PIC 9(07).
001020         10  CW-IU-CNT            PIC 9(07) COMP.
001030     05  CW-IM-SERIES OCCURS 1000 TIMES.
001040         10  CW-IS-SERIES-ID      PIC 9(07).
001050         10  CW-IS-CNT            PIC 9(07) COMP.
001060     05  CW-IM-CELLS OCCURS 12000 TIMES.
001070         10  CW-IC-USER-IDX       PIC 9(05) COMP.
001080         10  CW-IC-SERIES-IDX     PIC 9(05) COMP.
001090*--------------------------------------------------------------*
001100*    FOUR TEMPORAL-POINT TABLES, PARALLEL TO THE FOUR RATING    *
001110*    MATRICES ABOVE -- SAME 1-4 SUBSCRIPT MEANING.  ENTITY-A IS  *
001120*    ALWAYS THE USER, ENTITY-B THE ITEM (1,3) OR SERIES (2,4).   *
001130*--------------------------------------------------------------*
001140 01  CW-TEMPORAL-TABLES.
001150     05  CW-TD-CTL OCCURS 4 TIMES.
001160         10  CW-TD-NUM-POINTS     PIC 9(05) COMP.
001170         10  CW-TD-MIN-TS         PIC 9(13).
001180         10  CW-TD-MAX-TS         PIC 9(13).
001190         10  CW-TD-FIRST-POINT-SW PIC X(01).
001200             88  CW-TD-FIRST-POINT        VALUE 'Y'.
001210             88  CW-TD-NOT-FIRST-POINT    VALUE 'N'.
001220         10  FILLER               PIC X(04).
001230         10  CW-TD-POINTS OCCURS 12000 TIMES.
001240             15  CW-TP-ENTITY-A   PIC 9(07).
001250             15  CW-TP-ENTITY-B   PIC 9(07).
001260             15  CW-TP-TIMESTAMP  PIC 9(13).
001270*--------------------------------------------------------------*
001280*    ITEM CATALOG -- LAST WRITE WINS PER ITEM-ID                 *
001290*--------------------------------------------------------------*
001300 01  CW-ITEM-CATALOG.
001310     05  CW-ICT-NUM-ITEMS         PIC 9(05) COMP.
001320     05  FILLER                   PIC X(05).
001330     05  CW-ICT-ENTRY OCCURS 3000 TIMES.
001340         10  CW-ICE-ITEM-ID       PIC 9(07).
001350         10  CW-ICE-SERIES-ID     PIC 9(07).
001360         10  CW-ICE-EPISODE-NUM   PIC 9(04).
001370         10  CW-ICE-SERIES-LEN    PIC 9(04).
001380         10  CW-ICE-ITEM-TYPE     PIC 9(01).
001390*--------------------------------------------------------------*
001400*    SERIES CATALOG -- LAST WRITE WINS PER SERIES-ID             *
001410*--------------------------------------------------------------*
001420 01  CW-SERIES-CATALOG.
001430     05  CW-SCT-NUM-SERIES        PIC 9(05) COMP.
001440     05  FILLER                   PIC X(05).
001450     05  CW-SCT-ENTRY OCCURS 1000 TIMES.
001460         10  CW-SCE-SERIES-ID     PIC 9(07).
001470         10  CW-SCE-SERIES-LEN    PIC 9(04).
001480*--------------------------------------------------------------*
001490*    RECOMMENDATION-ID TO USER-ID CROSS-REFERENCE                *
001500*--------------------------------------------------------------*
001510 01  CW-RECO-XREF.
001520     05  CW-RX-NUM-ENTRIES        PIC 9(05) COMP.
001530     05  FILLER                   PIC X(05).
001540     05  CW-RX-ENTRY OCCURS 5000 TIMES.
001550         10  CW-RX-RECO-ID        PIC 9(07).
001560         10  CW-RX-USER-ID        PIC 9(07).
001570*--------------------------------------------------------------*
001580*    CWLOAD-TO-CWMATU CALL PARAMETERS                            *
001590*--------------------------------------------------------------*
001600 01  CW-MATU-PARMS.
001610     05  CW-MP-MATRIX-ID          PIC 9(01) COMP.
001620         88  CW-MP-MX-USER-ITEM          VALUE 1.
001630         88  CW-MP-MX-USER-SERIES        VALUE 2.
001640         88  CW-MP-MX-USER-ITEM-IMPR     VALUE 3.
001650         88  CW-MP-MX-USER-SERIES-IMPR   VALUE 4.
001660         88  CW-MP-MX-IMPRESSION         VALUE 5.
001670     05  CW-MP-ACTION             PIC X(04).
001680         88  CW-MP-ACT-ADD-USER          VALUE 'ADDU'.
001690         88  CW-MP-ACT-ADD-ENTITY        VALUE 'ADDE'.
001700         88  CW-MP-ACT-ADD-RATING        VALUE 'ADDR'.
001710         88  CW-MP-ACT-ADD-IMPR          VALUE 'ADDI'.
001720     05  CW-MP-USER-ID            PIC 9(07).
001730     05  CW-MP-ENTITY-ID          PIC 9(07).
001740     05  CW-MP-RATING-VALUE       PIC 9(09) COMP.
001750     05  CW-MP-RESULT             PIC X(01).
001760         88  CW-MP-RESULT-ADDED          VALUE 'A'.
001770         88  CW-MP-RESULT-UPDATED        VALUE 'U'.
001780         88  CW-MP-RESULT-NONE           VALUE 'N'.
001790     05  FILLER                   PIC X(05).
001800*--------------------------------------------------------------*
001810*    ALTERNATE VIEW OF THE CALL BLOCK -- A SINGLE ALPHANUMERIC  *
001820*    "REQUEST KEY" COMBINING MATRIX-ID AND ACTION, USED BY       *
001830*    CWMATU'S 1000-DISPATCH-REQUEST TO EVALUATE IN ONE TEST      *
001840*    INSTEAD OF A NESTED IF ON BOTH FIELDS SEPARATELY.           *
001850*--------------------------------------------------------------*
001860 01  CW-MATU-REQUEST-KEY REDEFINES CW-MATU-PARMS.
001870     05  CW-MRK-MATRIX-DIGIT      PIC 9(01).
001880     05  CW-MRK-ACTION-CODE       PIC X(04).
001890     05  FILLER                   PIC X(24).
